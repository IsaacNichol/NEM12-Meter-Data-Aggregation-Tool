000100*> TOU period definitions config file, max 10 periods, loaded             
000200*> whole into WS-TU-Period-Tbl by tu030 dd005-Load-Periods.               
000300*                                                                         
000400* 25/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT TU-Period-Def-File  ASSIGN TO "TUPERDF"                       
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS TU-Perdf-Status.                              
