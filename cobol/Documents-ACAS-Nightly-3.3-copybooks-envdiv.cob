000100**************************************************                        
000200*                                                *                        
000300*   Common Environment Division Boilerplate     *                         
000400*      Copied into EVERY TU (Time-Of-Use)        *                        
000500*      program and common/mapsNN subprogram.     *                        
000600*                                                *                        
000700**************************************************                        
000800*                                                                         
000900* 19/10/25 vbc - Created for TU subsystem, from the               TU-0001 
001000*                CONFIGURATION SECTION used across ACAS.                  
001100* 02/11/25 vbc - Added UPSI-0 (detail CSV wanted) and the         TU-0004 
001200*                day-type CLASS test, both needed by tu030/tu040.         
001300*                                                                         
001400 CONFIGURATION SECTION.                                                   
001500*--------------------                                                     
001600*                                                                         
001700 SOURCE-COMPUTER.    IBM-PC-AT-TU-HOST.                                   
001800 OBJECT-COMPUTER.    IBM-PC-AT-TU-HOST.                                   
001900*                                                                         
002000 SPECIAL-NAMES.                                                           
002100     C01                   IS TOP-OF-FORM                                 
002200     CLASS TU-ALPHA-CLASS  IS "A" THRU "Z"                                
002300     UPSI-0                IS TU-DETAIL-CSV-SW                            
002400         ON  STATUS IS TU-DETAIL-CSV-ON                                   
002500         OFF STATUS IS TU-DETAIL-CSV-OFF.                                 
