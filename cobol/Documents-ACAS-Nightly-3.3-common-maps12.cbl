000100*****************************************************************         
000200*                                                               *         
000300*         Time String / Timezone / Display Format Utility       *         
000400*                                                               *         
000500*****************************************************************         
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800**===============================                                         
000900*                                                                         
001000      PROGRAM-ID.         MAPS12.                                         
001100*                                                                         
001200      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001300*                                                                         
001400      INSTALLATION.       Applewood Computers.                            
001500*                                                                         
001600      DATE-WRITTEN.       02/11/1985.                                     
001700*                                                                         
001800      DATE-COMPILED.                                                      
001900*                                                                         
002000      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002100*                          Distributed under the GNU General Publi        
002200*                          License. See the file COPYING for detai        
002300*                                                                         
002400*     Remarks.            Time string parsing, industry-time to           
002500*                          state local-time conversion (incl. DST)        
002600*                          and currency/number display formatting         
002700*                          for the TU (Time-Of-Use) subsystem.  On        
002800*                          function-code dispatched entry point, s        
002900*                          shape as MAPS04's A-Bin sentinel dispat        
003000*                                                                         
003100*     Version.            See Prog-Name in WS.                            
003200*                                                                         
003300*     Called Modules.     None.                                           
003400*                                                                         
003500*     Functions Used.     FUNCTION INTEGER-OF-DATE, DAY-OF-INTEGER        
003600*                          MOD, NUMVAL.                                   
003700*                                                                         
003800*     Error messages used.  None - invalid input returns a flag,          
003900*                          callers decide whether that is fatal.          
004000*                                                                         
004100* Changes:                                                                
004200* 02/11/25 vbc -    1.00 Created for TU, cloned from MAPS04's     TU-0011 
004300*                   function-code dispatch shape.                         
004400* 19/11/25 vbc -    1.01 Added the DST window test (mm020) - firstTU-0012 
004500*                   Sun Oct 02:00 to first Sun Apr 03:00 local, fo        
004600*                   NSW/ACT/VIC/TAS and SA.                               
004700* 28/12/25 vbc -    1.02 WA and NT are fixed offset, no DST - was TU-0021 
004800*                   running them through the DST test and getting         
004900*                   an hour out for half of December. Oops.               
005000* 09/01/26 vbc -    1.03 mm040-Format-Number - added the 0 decimalTU-0023 
005100*                   case, tu040's interval counts want no decimal         
005200*                   point at all in the console header.                   
005300* 10/08/26 vbc -    1.04 mm010/mm020 chopped the timestamp/clock- TU-0034 
005400*                   time fields up with reference modification,           
005500*                   several statements running past column 72 -           
005600*                   replaced with redefined field views in Maps12-        
005700* 10/08/26 vbc -    1.05 WS-Time-Work/WS-Tz-Work/WS-Fmt-Work had nTU-0042 
005800*                   trailing FILLER - padded all.                         
005900*                                                                         
006000******************************************************************        
006100*                                                                         
006200* Copyright Notice.                                                       
006300* ****************                                                        
006400*                                                                         
006500* These files and programs are part of the Applewood Computers Acc        
006600* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
006700*                                                                         
006800* This program is now free software; you can redistribute it and/o        
006900* under the terms of the GNU General Public License as published b        
007000* Free Software Foundation; version 3 and later as revised for per        
007100* usage only and that includes for use within a business but witho        
007200* repackaging or for Resale in any way.                                   
007300*                                                                         
007400* ACAS is distributed in the hope that it will be useful, but WITH        
007500* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
007600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
007700* for more details.                                                       
007800*                                                                         
007900* You should have received a copy of the GNU General Public Licens        
008000* with ACAS; see the file COPYING.  If not, write to the Free Soft        
008100* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
008200*                                                                         
008300******************************************************************        
008400*                                                                         
008500 ENVIRONMENT             DIVISION.                                        
008600**===============================                                         
008700*                                                                         
008800 COPY  "envdiv.cob".                                                      
008900 INPUT-OUTPUT            SECTION.                                         
009000 FILE-CONTROL.                                                            
009100 DATA                    DIVISION.                                        
009200 FILE SECTION.                                                            
009300 WORKING-STORAGE SECTION.                                                 
009400**----------------------                                                  
009500*                                                                         
009600 77  Prog-Name            PIC X(15)   VALUE "MAPS12 (1.05)".              
009700*                                                                         
009800 01  WS-Time-Work.                                                        
009900     03  WS-Colon-Cnt     BINARY-CHAR UNSIGNED VALUE ZERO.                
010000     03  WS-AM-PM-Pos     BINARY-SHORT         VALUE ZERO.                
010100     03  WS-Is-PM         PIC X               VALUE "N".                  
010200     03  WS-Is-12Hr       PIC X               VALUE "N".                  
010300     03  WS-HH            PIC 99              VALUE ZERO.                 
010400     03  WS-MM            PIC 99              VALUE ZERO.                 
010500     03  WS-SS            PIC 99              VALUE ZERO.                 
010600     03  WS-Field-1       PIC X(2)            VALUE SPACES.               
010700     03  WS-Field-2       PIC X(2)            VALUE SPACES.               
010800     03  WS-Field-3       PIC X(2)            VALUE SPACES.               
010900     03  WS-Ampm-At-6     PIC X(2)            VALUE SPACES.               
011000     03  WS-Ampm-At-9     PIC X(2)            VALUE SPACES.               
011100     03  FILLER           PIC X(01)           VALUE SPACE.                
011200*                                                                         
011300 01  WS-Tz-Work.                                                          
011400     03  WS-Tz-Year       PIC 9(4).                                       
011500     03  WS-Tz-Month      PIC 99.                                         
011600     03  WS-Tz-Day        PIC 99.                                         
011700     03  WS-Tz-HH         PIC 99.                                         
011800     03  WS-Tz-MM         PIC 99.                                         
011900     03  WS-Tz-SS         PIC 99.                                         
012000     03  WS-Tz-Offset-Min BINARY-SHORT    VALUE ZERO.   *> vs indu        
012100     03  WS-Tz-Bin-Date   BINARY-LONG     VALUE ZERO.                     
012200     03  WS-Tz-Oct-1-Dow  BINARY-CHAR UNSIGNED.                           
012300     03  WS-Tz-Apr-1-Dow  BINARY-CHAR UNSIGNED.                           
012400     03  WS-Tz-Oct-Sun    PIC 99.                                         
012500     03  WS-Tz-Apr-Sun    PIC 99.                                         
012600     03  WS-Tz-In-Dst     PIC X           VALUE "N".                      
012700     03  WS-Tz-Minutes    BINARY-LONG     VALUE ZERO.                     
012800     03  FILLER           PIC X(01)       VALUE SPACE.                    
012900*                                                                         
013000 01  WS-Fmt-Work.                                                         
013100     03  WS-Fmt-Edited-2  PIC Z,ZZZ,ZZZ,ZZ9.99-.                          
013200     03  WS-Fmt-Edited-0  PIC Z,ZZZ,ZZZ,ZZ9-.                             
013300     03  WS-Fmt-Edited-1  PIC Z,ZZZ,ZZZ,ZZ9.9-.                           
013400     03  WS-Fmt-Edited-4  PIC Z,ZZZ,ZZZ,ZZ9.9999-.                        
013500     03  FILLER           PIC X(01)       VALUE SPACE.                    
013600*                                                                         
013700 LINKAGE                 SECTION.                                         
013800**=====================                                                   
013900*                                                                         
014000*********                                                                 
014100* MAPS12 *                                                                
014200*********                                                                 
014300*                                                                         
014400* Alternate field-at-a-time views of the two 14-byte timestamps an        
014500* the one 11-byte clock-time string below, so mm010/mm020 stop            
014600* chopping them up with reference modification.                           
014700 01  Maps12-WS.                                                           
014800     03  TU12-Function    PIC 9.       *> 1 parse-time 2 tz-conver        
014900*                                          3 fmt-currency 4 fmt-nu        
015000     03  TU12-Time-String PIC X(11).   *> IN  func 1  e.g. "11:30:        
015100     03  TU12-Time-Str-Alt REDEFINES TU12-Time-String.                    
015200         05  TU12-TS-HH   PIC XX.                                         
015300         05  FILLER       PIC X.                                          
015400         05  TU12-TS-MM   PIC XX.                                         
015500         05  FILLER       PIC X.                                          
015600         05  TU12-TS-SS   PIC XX.                                         
015700         05  FILLER       PIC X(4).                                       
015800     03  TU12-Time-HHMM   PIC 9(4).    *> OUT func 1                      
015900     03  TU12-Time-Valid  PIC X.       *> OUT func 1, Y or N              
016000     03  TU12-In-Timestamp PIC X(14).  *> IN  func 2, industry tim        
016100     03  TU12-In-Ts-Alt REDEFINES TU12-In-Timestamp.                      
016200         05  TU12-In-Yyyy PIC 9(4).                                       
016300         05  TU12-In-Mon  PIC 99.                                         
016400         05  TU12-In-Day  PIC 99.                                         
016500         05  TU12-In-Hh   PIC 99.                                         
016600         05  TU12-In-Mi   PIC 99.                                         
016700         05  TU12-In-Ss   PIC 99.                                         
016800     03  TU12-State-Code  PIC X(3).    *> IN  func 2                      
016900     03  TU12-Out-Timestamp PIC X(14). *> OUT func 2, state local         
017000     03  TU12-Out-Ts-Alt REDEFINES TU12-Out-Timestamp.                    
017100         05  TU12-Out-Yyyy PIC 9(4).                                      
017200         05  TU12-Out-Mon  PIC 99.                                        
017300         05  TU12-Out-Day  PIC 99.                                        
017400         05  TU12-Out-Hh   PIC 99.                                        
017500         05  TU12-Out-Mi   PIC 99.                                        
017600         05  TU12-Out-Ss   PIC 99.                                        
017700     03  TU12-Amount-In   PIC S9(9)V9(4). *> IN func 3/4                  
017800     03  TU12-Decimals    PIC 9.          *> IN func 4, 0 thru 4          
017900     03  TU12-Formatted   PIC X(20).      *> OUT func 3/4                 
018000*                                                                         
018100 PROCEDURE DIVISION USING Maps12-WS.                                      
018200**==================================                                      
018300*                                                                         
018400 AA000-Main                 SECTION.                                      
018500**********************************                                        
018600     EVALUATE TU12-Function                                               
018700         WHEN 1  PERFORM MM010-Parse-Time                                 
018800         WHEN 2  PERFORM MM020-Tz-Convert                                 
018900         WHEN 3  PERFORM MM030-Format-Currency                            
019000         WHEN 4  PERFORM MM040-Format-Number                              
019100         WHEN OTHER                                                       
019200                 MOVE "N" TO TU12-Time-Valid                              
019300     END-EVALUATE.                                                        
019400     GOBACK.                                                              
019500*                                                                         
019600 MM010-Parse-Time            SECTION.                                     
019700**********************************                                        
019800*                                                                         
019900* Accepts HH:MM, HH:MM:SS (24 hour) or HH:MM AM/PM, HH:MM:SS AM/PM        
020000* (12 hour).  Anything else is an error - TU12-Time-Valid = "N".          
020100*                                                                         
020200     MOVE ZERO  TO TU12-Time-HHMM WS-Colon-Cnt.                           
020300     MOVE "N"   TO TU12-Time-Valid WS-Is-PM WS-Is-12Hr.                   
020400     INSPECT TU12-Time-String TALLYING WS-Colon-Cnt FOR ALL ":".          
020500     IF WS-Colon-Cnt < 1 OR > 2                                           
020600              GO TO MM010-Exit.                                           
020700*                                                                         
020800     MOVE FUNCTION UPPER-CASE (TU12-Time-String (6:2))                    
020900              TO WS-Ampm-At-6.                                            
021000     MOVE FUNCTION UPPER-CASE (TU12-Time-String (9:2))                    
021100              TO WS-Ampm-At-9.                                            
021200     IF TU12-Time-String (1:11) NOT = SPACES                              
021300        AND (WS-Ampm-At-9 = "AM" OR WS-Ampm-At-9 = "PM"                   
021400             OR WS-Ampm-At-6 = "AM" OR WS-Ampm-At-6 = "PM")               
021500              MOVE "Y" TO WS-Is-12Hr                                      
021600              IF WS-Ampm-At-6 = "PM" OR WS-Ampm-At-9 = "PM"               
021700                       MOVE "Y" TO WS-Is-PM                               
021800              END-IF                                                      
021900     END-IF.                                                              
022000*                                                                         
022100     MOVE TU12-TS-HH TO WS-Field-1.                                       
022200     MOVE TU12-TS-MM TO WS-Field-2.                                       
022300     IF WS-Colon-Cnt = 2                                                  
022400              MOVE TU12-TS-SS TO WS-Field-3                               
022500     ELSE                                                                 
022600              MOVE "00" TO WS-Field-3                                     
022700     END-IF.                                                              
022800*                                                                         
022900     IF WS-Field-1 NOT NUMERIC OR WS-Field-2 NOT NUMERIC                  
023000        OR WS-Field-3 NOT NUMERIC                                         
023100              GO TO MM010-Exit.                                           
023200*                                                                         
023300     MOVE WS-Field-1 TO WS-HH.                                            
023400     MOVE WS-Field-2 TO WS-MM.                                            
023500     MOVE WS-Field-3 TO WS-SS.                                            
023600*                                                                         
023700     IF WS-MM > 59 OR WS-SS > 59                                          
023800              GO TO MM010-Exit.                                           
023900*                                                                         
024000     IF WS-Is-12Hr = "Y"                                                  
024100              IF WS-HH < 1 OR WS-HH > 12                                  
024200                       GO TO MM010-Exit                                   
024300              END-IF                                                      
024400              IF WS-HH = 12                                               
024500                       MOVE ZERO TO WS-HH                                 
024600              END-IF                                                      
024700              IF WS-Is-PM = "Y"                                           
024800                       ADD 12 TO WS-HH                                    
024900              END-IF                                                      
025000     ELSE                                                                 
025100              IF WS-HH > 23                                               
025200                       GO TO MM010-Exit                                   
025300              END-IF                                                      
025400     END-IF.                                                              
025500*                                                                         
025600     COMPUTE TU12-Time-HHMM = WS-HH * 100 + WS-MM.                        
025700     MOVE "Y" TO TU12-Time-Valid.                                         
025800*                                                                         
025900 MM010-Exit.                                                              
026000     EXIT SECTION.                                                        
026100*                                                                         
026200 MM020-Tz-Convert            SECTION.                                     
026300**********************************                                        
026400*                                                                         
026500* Industry time is fixed UTC+10 (AEST, no DST).  Convert to the           
026600* state's local civil time.  QLD is fixed UTC+10 - no change at           
026700* all.  WA is fixed UTC+8 (-120 min).  NT is fixed UTC+9:30               
026800* (-30 min).  NSW/ACT/VIC/TAS/SA observe DST - first Sunday of            
026900* October 02:00 local to first Sunday of April 03:00 local, NSW/          
027000* ACT/VIC/TAS go to UTC+11 (+60 min) in DST, SA's base UTC+9:30           
027100* goes to UTC+10:30 (so -30 normally, +60 relative to that in DST         
027200* i.e. +30 min vs industry time).                                         
027300*                                                                         
027400     MOVE TU12-In-Yyyy  TO WS-Tz-Year.                                    
027500     MOVE TU12-In-Mon   TO WS-Tz-Month.                                   
027600     MOVE TU12-In-Day   TO WS-Tz-Day.                                     
027700     MOVE TU12-In-Hh    TO WS-Tz-HH.                                      
027800     MOVE TU12-In-Mi    TO WS-Tz-MM.                                      
027900     MOVE TU12-In-Ss    TO WS-Tz-SS.                                      
028000     MOVE "N" TO WS-Tz-In-Dst.                                            
028100*                                                                         
028200     EVALUATE TU12-State-Code                                             
028300         WHEN "QLD"                                                       
028400                 MOVE ZERO     TO WS-Tz-Offset-Min                        
028500         WHEN "WA "                                                       
028600                 MOVE -120     TO WS-Tz-Offset-Min                        
028700         WHEN "NT "                                                       
028800                 MOVE -30      TO WS-Tz-Offset-Min                        
028900         WHEN "SA "                                                       
029000                 MOVE -30      TO WS-Tz-Offset-Min                        
029100                 PERFORM MM025-Test-Dst                                   
029200                 IF WS-Tz-In-Dst = "Y"                                    
029300                          MOVE 30 TO WS-Tz-Offset-Min                     
029400                 END-IF                                                   
029500         WHEN OTHER                                                       
029600*                   NSW, ACT, VIC, TAS - and the fall-through defa        
029700                 MOVE ZERO     TO WS-Tz-Offset-Min                        
029800                 PERFORM MM025-Test-Dst                                   
029900                 IF WS-Tz-In-Dst = "Y"                                    
030000                          MOVE 60 TO WS-Tz-Offset-Min                     
030100                 END-IF                                                   
030200     END-EVALUATE.                                                        
030300*                                                                         
030400     COMPUTE WS-Tz-Minutes =                                              
030500             (WS-Tz-HH * 60 + WS-Tz-MM) + WS-Tz-Offset-Min.               
030600     MOVE TU12-In-Timestamp TO TU12-Out-Timestamp.                        
030700     IF WS-Tz-Minutes NOT = (WS-Tz-HH * 60 + WS-Tz-MM)                    
030800              COMPUTE WS-Tz-HH = FUNCTION MOD (                           
030900                        FUNCTION MOD (WS-Tz-Minutes, 1440)                
031000                             + 1440, 1440) / 60                           
031100              COMPUTE WS-Tz-MM = FUNCTION MOD (                           
031200                        FUNCTION MOD (WS-Tz-Minutes, 1440)                
031300                             + 1440, 60)                                  
031400              MOVE WS-Tz-HH TO TU12-Out-Hh                                
031500              MOVE WS-Tz-MM TO TU12-Out-Mi                                
031600     END-IF.                                                              
031700*                                                                         
031800 MM020-Exit.                                                              
031900     EXIT SECTION.                                                        
032000*                                                                         
032100 MM025-Test-Dst.                                                          
032200*                                                                         
032300*  Rough but serviceable: DST runs 1 Oct through 31 Mar inclusive         
032400*  of the transition months, refined to the first-Sunday rule only        
032500*  for the month of the transition itself.  Close enough for TOU          
032600*  period classification - see the note in AGGREGATOR BUSINESS            
032700*  RULES, the transition hour itself is inherently ambiguous.             
032800*                                                                         
032900     IF WS-Tz-Month > 10 OR WS-Tz-Month < 4                               
033000              MOVE "Y" TO WS-Tz-In-Dst                                    
033100              GO TO MM025-Exit                                            
033200     END-IF.                                                              
033300     IF WS-Tz-Month = 10                                                  
033400              COMPUTE WS-Tz-Bin-Date =                                    
033500                        FUNCTION INTEGER-OF-DATE (                        
033600                        WS-Tz-Year * 10000 + 1001)                        
033700              COMPUTE WS-Tz-Oct-1-Dow =                                   
033800                        FUNCTION MOD (WS-Tz-Bin-Date, 7)                  
033900              COMPUTE WS-Tz-Oct-Sun =                                     
034000                        1 + FUNCTION MOD (7 - WS-Tz-Oct-1-Dow, 7)         
034100              IF WS-Tz-Day > WS-Tz-Oct-Sun OR                             
034200                 (WS-Tz-Day = WS-Tz-Oct-Sun AND WS-Tz-HH >= 2)            
034300                       MOVE "Y" TO WS-Tz-In-Dst                           
034400              END-IF                                                      
034500              GO TO MM025-Exit                                            
034600     END-IF.                                                              
034700     IF WS-Tz-Month = 4                                                   
034800              COMPUTE WS-Tz-Bin-Date =                                    
034900                        FUNCTION INTEGER-OF-DATE (                        
035000                        WS-Tz-Year * 10000 + 0401)                        
035100              COMPUTE WS-Tz-Apr-1-Dow =                                   
035200                        FUNCTION MOD (WS-Tz-Bin-Date, 7)                  
035300              COMPUTE WS-Tz-Apr-Sun =                                     
035400                        1 + FUNCTION MOD (7 - WS-Tz-Apr-1-Dow, 7)         
035500              IF WS-Tz-Day < WS-Tz-Apr-Sun OR                             
035600                 (WS-Tz-Day = WS-Tz-Apr-Sun AND WS-Tz-HH < 3)             
035700                       MOVE "Y" TO WS-Tz-In-Dst                           
035800              END-IF                                                      
035900     END-IF.                                                              
036000 MM025-Exit.                                                              
036100     EXIT.                                                                
036200*                                                                         
036300 MM030-Format-Currency       SECTION.                                     
036400**********************************                                        
036500*                                                                         
036600* "$" + thousands-separated amount, always 2 decimals.                    
036700*                                                                         
036800     MOVE TU12-Amount-In TO WS-Fmt-Edited-2.                              
036900     STRING "$" DELIMITED BY SIZE                                         
037000            FUNCTION TRIM (WS-Fmt-Edited-2) DELIMITED BY SIZE             
037100            INTO TU12-Formatted.                                          
037200 MM030-Exit.                                                              
037300     EXIT SECTION.                                                        
037400*                                                                         
037500 MM040-Format-Number         SECTION.                                     
037600**********************************                                        
037700*                                                                         
037800* Thousands-separated, caller specified decimals (0 thru 4).              
037900*                                                                         
038000     EVALUATE TU12-Decimals                                               
038100         WHEN 0                                                           
038200                 MOVE TU12-Amount-In TO WS-Fmt-Edited-0                   
038300                 MOVE FUNCTION TRIM (WS-Fmt-Edited-0)                     
038400                          TO TU12-Formatted                               
038500         WHEN 1                                                           
038600                 MOVE TU12-Amount-In TO WS-Fmt-Edited-1                   
038700                 MOVE FUNCTION TRIM (WS-Fmt-Edited-1)                     
038800                          TO TU12-Formatted                               
038900         WHEN 4                                                           
039000                 MOVE TU12-Amount-In TO WS-Fmt-Edited-4                   
039100                 MOVE FUNCTION TRIM (WS-Fmt-Edited-4)                     
039200                          TO TU12-Formatted                               
039300         WHEN OTHER                                                       
039400                 MOVE TU12-Amount-In TO WS-Fmt-Edited-2                   
039500                 MOVE FUNCTION TRIM (WS-Fmt-Edited-2)                     
039600                          TO TU12-Formatted                               
039700     END-EVALUATE.                                                        
039800 MM040-Exit.                                                              
039900     EXIT SECTION.                                                        
