000100*> Period-summary CSV output - header row + one row per period,           
000200*> written by tu040 ee020-Write-Summary-Csv.                              
000300*                                                                         
000400* 27/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT TU-Summary-File  ASSIGN TO "TUSUMRY"                          
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS TU-Sumry-Status.                              
