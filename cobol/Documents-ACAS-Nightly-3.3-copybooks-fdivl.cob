000100*> TUWORK1 - record layout is copybook wstuivl.cob                        
000200*> (TU-Interval-Record), Ivl-Day-Type/Ivl-Period left blank.              
000300*                                                                         
000400* 24/10/25 vbc - Created.                                                 
000500*                                                                         
000600 FD  TU-Work1-File                                                        
000700     RECORDING MODE IS F.                                                 
000800* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
000900*                copybook pads to the record boundary, this one sl        
001000*                through. Added.                                          
001100 01  TU-Work1-Rec.                                                        
001200     03  TU-Work1-Rec-Text       PIC X(60).                               
001300     03  FILLER                 PIC X(01)  VALUE SPACE.                   
