000100* Inter-program calling data, TU (Time-Of-Use) subsystem.                 
000200* Passed unchanged down the tu000/tu010/tu020/tu030/tu040 chain so        
000300* every phase can report back how it finished without a shared fil        
000400*                                                                         
000500* 21/10/25 vbc - Created for TU, cut down from the ACAS-wide      TU-0002 
000600*                WS-Calling-Data (dropped WS-Del-Link, WS-Sub-            
000700*                Function - this subsystem has no menu chaining).         
000800* 09/12/25 vbc - Added TU-Abend-Msg so tu000 can hand a specific  TU-0031 
000900*                fatal-validation message back up to the run log.         
001000* 15/01/26 vbc - Renamed TU-Term-Code to WS-Term-Code - every     TU-0032 
001100*                phase was already coded against WS-Term-Code from        
001200*                the ACAS-wide copybook habit, this one never got         
001300*                renamed to match when it was cut down for TU.            
001400* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001500*                copybook pads to the record boundary, this one sl        
001600*                through. Added.                                          
001700*                                                                         
001800 01  WS-Calling-Data.                                                     
001900     03  TU-Called          PIC X(8).                                     
002000     03  TU-Caller          PIC X(8).                                     
002100     03  WS-Term-Code       PIC 99.                                       
002200     03  TU-Abend-Msg       PIC X(40).                                    
002300     03  FILLER                 PIC X(01)  VALUE SPACE.                   
