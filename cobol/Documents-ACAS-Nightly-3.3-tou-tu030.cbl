000100******************************************************************        
000200*                                                                *        
000300*           TOU Period Classifier And Period Aggregator          *        
000400*                                                                *        
000500******************************************************************        
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800**===============================                                         
000900*                                                                         
001000      PROGRAM-ID.         TU030.                                          
001100*                                                                         
001200      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001300*                                                                         
001400      INSTALLATION.       Applewood Computers.                            
001500*                                                                         
001600      DATE-WRITTEN.       24/10/1985.                                     
001700*                                                                         
001800      DATE-COMPILED.                                                      
001900*                                                                         
002000      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002100*                          Distributed under the GNU General Publi        
002200*                          License. See the file COPYING for detai        
002300*                                                                         
002400*     Remarks.            Reads TUWORK1 (sorted canonical interval        
002500*                          records), converts each to state local         
002600*                          time, classifies day-type and TOU perio        
002700*                          writes TUWORK2, then aggregates TUWORK2        
002800*                          into WS-TU-Agg-Tbl and WS-TU-Run-Stats         
002900*                          for tu040 to print and CSV.                    
003000*                                                                         
003100*     Version.            See Prog-Name in WS.                            
003200*                                                                         
003300*     Called Modules.     MAPS12 (function 2, tz-convert).                
003400*                                                                         
003500*     Functions Used.     FUNCTION INTEGER-OF-DATE, MOD, NUMVAL.          
003600*                                                                         
003700*     Error messages used.  TU007 thru TU009, see Error-Messages.         
003800*                                                                         
003900* Changes:                                                                
004000* 24/10/25 vbc -    1.00 Created.                                         
004100* 15/11/25 vbc -    1.01 Split TUWORK2 out of TUWORK1 - the classi        
004200*                   pass was overwriting TUWORK1 in place and the         
004300*                   aggregate pass then had nothing left to read.         
004400* 20/11/25 vbc -    1.02 dd015 date control break moved ahead of          
004500*                   dd040-Accumulate - needed the DST tally done          
004600*                   before the aggregate pass closed TUWORK2.             
004700* 28/12/25 vbc -    1.03 dd005-Load-Periods was reading the price         
004800*                   field with UNSTRING DELIMITED BY "," and then         
004900*                   moving the raw text straight into a numeric PI        
005000*                   - blew up on a blank field.  Now tests for            
005100*                   SPACES first and uses FUNCTION NUMVAL only whe        
005200*                   there is something to convert.                        
005300* 09/01/26 vbc -    1.04 Negative configured prices are now droppe        
005400*                   (Price-Present set back to N) rather than             
005500*                   carried through as a negative TOTAL-COST.             
005600* 10/08/26 vbc -    1.05 WS-File-Status/Maps12-WS/WS-Csv-Parse/   TU-0040 
005700*                   WS-Rng-Parse-Work/WS-Classify-Work/WS-Dst-Work        
005800*                   WS-Agg-Work had no trailing FILLER - padded al        
005900*                   TU-Parm-RRN was 01-level for no reason - moved        
006000*                   77.  Error-Messages now carries an Error-Msg-T        
006100*                   REDEFINES subscript view, same as the other TO        
006200*                   programs.                                             
006300* 10/08/26 vbc -    1.06 cc010/cc024/cc026/dd010/dd046 used inlineTU-0046 
006400*                   PERFORM UNTIL/VARYING ... END-PERFORM - pulled        
006500*                   every loop body out into its own paragraph, sa        
006600*                   out-of-line PERFORM ... THRU shape the rest of        
006700*                   this program already uses.                            
006800*                                                                         
006900******************************************************************        
007000*                                                                         
007100* Copyright Notice.                                                       
007200* ****************                                                        
007300*                                                                         
007400* These files and programs are part of the Applewood Computers Acc        
007500* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007600*                                                                         
007700* This program is now free software; you can redistribute it and/o        
007800* under the terms of the GNU General Public License as published b        
007900* Free Software Foundation; version 3 and later as revised for per        
008000* usage only and that includes for use within a business but witho        
008100* repackaging or for Resale in any way.                                   
008200*                                                                         
008300* ACAS is distributed in the hope that it will be useful, but WITH        
008400* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
008500* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
008600* for more details.                                                       
008700*                                                                         
008800* You should have received a copy of the GNU General Public Licens        
008900* with ACAS; see the file COPYING.  If not, write to the Free Soft        
009000* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
009100*                                                                         
009200******************************************************************        
009300*                                                                         
009400 ENVIRONMENT              DIVISION.                                       
009500**===============================                                         
009600*                                                                         
009700 COPY  "envdiv.cob".                                                      
009800 INPUT-OUTPUT             SECTION.                                        
009900 FILE-CONTROL.                                                            
010000     COPY "selprm.cob".                                                   
010100     COPY "selperdf.cob".                                                 
010200     COPY "selholid.cob".                                                 
010300     COPY "selivl.cob".                                                   
010400     COPY "selcls.cob".                                                   
010500*                                                                         
010600 DATA                     DIVISION.                                       
010700 FILE SECTION.                                                            
010800*                                                                         
010900 COPY "fdprm.cob".                                                        
011000 COPY "fdperdf.cob".                                                      
011100 COPY "fdholid.cob".                                                      
011200 COPY "fdivl.cob".                                                        
011300 COPY "fdcls.cob".                                                        
011400*                                                                         
011500 WORKING-STORAGE SECTION.                                                 
011600**----------------------                                                  
011700*                                                                         
011800 77  Prog-Name             PIC X(15)   VALUE "TU030 (1.06)".              
011900*                                                                         
012000 COPY "wstuprm.cob".                                                      
012100 COPY "wstuivl.cob".                                                      
012200*                                                                         
012300*> WS-TU-Period-Tbl, WS-TU-Holiday-Tbl, WS-TU-Agg-Tbl and                 
012400*> WS-TU-Run-Stats are NOT copied here - they live in the caller's        
012500*> (tu000's) Working-Storage and are filled in place via the              
012600*> Linkage Section below, so tu040 can see the results without a          
012700*> results file.                                                          
012800*                                                                         
012900 01  WS-File-Status.                                                      
013000     03  TU-Parm-Status    PIC XX.                                        
013100     03  TU-Perdf-Status   PIC XX.                                        
013200     03  TU-Holid-Status   PIC XX.                                        
013300     03  TU-Work1-Status   PIC XX.                                        
013400     03  TU-Work2-Status   PIC XX.                                        
013500     03  FILLER            PIC X(01)          VALUE SPACE.                
013600*                                                                         
013700 77  TU-Parm-RRN           BINARY-CHAR UNSIGNED VALUE 1.                  
013800*                                                                         
013900*> -- MAPS12 call interface (function 2, industry to local time) -        
014000 01  Maps12-WS.                                                           
014100     03  TU12-Function     PIC 9.                                         
014200     03  TU12-Time-String  PIC X(11).                                     
014300     03  TU12-Time-HHMM    PIC 9(4).                                      
014400     03  TU12-Time-Valid   PIC X.                                         
014500     03  TU12-In-Timestamp PIC X(14).                                     
014600     03  TU12-State-Code   PIC X(3).                                      
014700     03  TU12-Out-Timestamp PIC X(14).                                    
014800     03  TU12-Amount-In    PIC S9(9)V9(4).                                
014900     03  TU12-Decimals     PIC 9.                                         
015000     03  TU12-Formatted    PIC X(20).                                     
015100     03  FILLER            PIC X(01)          VALUE SPACE.                
015200*                                                                         
015300*> -- Period config CSV parsing work area ------------------------        
015400 01  WS-Csv-Parse.                                                        
015500     03  WS-Csv-Fld-Cnt    BINARY-CHAR UNSIGNED VALUE ZERO.               
015600     03  WS-Csv-Name       PIC X(20).                                     
015700     03  WS-Csv-Wd-Raw     PIC X(40).                                     
015800     03  WS-Csv-We-Raw     PIC X(40).                                     
015900     03  WS-Csv-Ho-Raw     PIC X(40).                                     
016000     03  WS-Csv-Price-Raw  PIC X(12).                                     
016100     03  WS-Csv-Price-Val  PIC S9(5)V9(4)     VALUE ZERO.                 
016200     03  FILLER            PIC X(01)          VALUE SPACE.                
016300*                                                                         
016400 01  WS-Rng-Parse-Work.                                                   
016500     03  WS-Rng-Cnt        PIC 9              VALUE ZERO.                 
016600     03  WS-Rng-Sub-Tbl OCCURS 4.                                         
016700         05  WS-Rng-Sub-Start PIC 9(4)        VALUE ZERO.                 
016800         05  WS-Rng-Sub-End   PIC 9(4)        VALUE ZERO.                 
016900     03  WS-Rng-Field      PIC X(40)          VALUE SPACES.               
017000     03  WS-Rng-Tok-Tbl OCCURS 4              PIC X(9).                   
017100     03  WS-Rng-Tx         BINARY-CHAR UNSIGNED VALUE ZERO.               
017200     03  WS-Rng-Sx         BINARY-CHAR UNSIGNED VALUE ZERO.               
017300     03  FILLER            PIC X(01)          VALUE SPACE.                
017400*                                                                         
017500*> -- Timezone conversion / day-type classify work area ----------        
017600 01  WS-Classify-Work.                                                    
017700     03  WS-Cls-Local-Ts   PIC X(14)          VALUE SPACES.               
017800     03  WS-Cls-Local-Alt  REDEFINES WS-Cls-Local-Ts.                     
017900         05  WS-Cls-Yyyy   PIC 9(4).                                      
018000         05  WS-Cls-Mm     PIC 99.                                        
018100         05  WS-Cls-Dd     PIC 99.                                        
018200         05  WS-Cls-Hh     PIC 99.                                        
018300         05  WS-Cls-Mi     PIC 99.                                        
018400         05  WS-Cls-Ss     PIC 99.                                        
018500     03  WS-Cls-Bin-Date   PIC 9(8)           VALUE ZERO.                 
018600     03  WS-Cls-Abs-Date   BINARY-LONG        VALUE ZERO.                 
018700     03  WS-Cls-Min-Abs    BINARY-LONG        VALUE ZERO.                 
018800     03  WS-Cls-Dow        BINARY-CHAR UNSIGNED VALUE ZERO.               
018900     03  WS-Cls-HHMM       PIC 9(4)           VALUE ZERO.                 
019000     03  WS-Cls-Day-Type   PIC X(8)           VALUE SPACES.               
019100     03  WS-Cls-Is-Holiday PIC X              VALUE "N".                  
019200     03  WS-Cls-Period     PIC X(20)          VALUE SPACES.               
019300     03  WS-Cls-Matched    PIC X              VALUE "N".                  
019400     03  FILLER            PIC X(01)          VALUE SPACE.                
019500*                                                                         
019600*> -- DST per-date control break ---------------------------------        
019700 01  WS-Dst-Work.                                                         
019800     03  WS-Dst-Cur-Date   PIC 9(8)           VALUE ZERO.                 
019900     03  WS-Dst-Cur-Date-Alt REDEFINES WS-Dst-Cur-Date.                   
020000         05  WS-Dst-Yyyy   PIC 9(4).                                      
020100         05  WS-Dst-Mm     PIC 99.                                        
020200         05  WS-Dst-Dd     PIC 99.                                        
020300     03  WS-Dst-Cur-Cnt    BINARY-SHORT UNSIGNED VALUE ZERO.              
020400     03  WS-Dst-First-Rec  PIC X              VALUE "Y".                  
020500     03  FILLER            PIC X(01)          VALUE SPACE.                
020600*                                                                         
020700*> -- Aggregate pass work area -----------------------------------        
020800 01  WS-Agg-Work.                                                         
020900     03  WS-Agg-Ix         BINARY-CHAR UNSIGNED VALUE ZERO.               
021000     03  WS-Agg-Found      PIC X              VALUE "N".                  
021100     03  WS-Agg-Is-Estim   PIC X              VALUE "N".                  
021200     03  WS-Agg-Grand-Kwh  PIC S9(9)V9(3)     VALUE ZERO.                 
021300     03  WS-Agg-Grand-Cnt  PIC 9(7)           VALUE ZERO.                 
021400     03  WS-Agg-Sx         BINARY-CHAR UNSIGNED VALUE ZERO.               
021500     03  WS-Agg-Sy         BINARY-CHAR UNSIGNED VALUE ZERO.               
021600     03  FILLER            PIC X(01)          VALUE SPACE.                
021700*                                                                         
021800*> Swap-hold area for dd048 - field-for-field the same shape as           
021900*> TU-Agg-Entry so a plain group MOVE lines the bytes up.                 
022000 01  WS-Agg-Hold.                                                         
022100     03  WS-Agg-Hold-Period       PIC X(20).                              
022200     03  WS-Agg-Hold-Total-Kwh    PIC S9(9)V9(3).                         
022300     03  WS-Agg-Hold-Interval-Cnt PIC 9(7).                               
022400     03  WS-Agg-Hold-Avg-Kwh      PIC S9(7)V9(4).                         
022500     03  WS-Agg-Hold-Min-Date     PIC X(14).                              
022600     03  WS-Agg-Hold-Min-Alt REDEFINES WS-Agg-Hold-Min-Date.              
022700         05  FILLER               PIC X(8).                               
022800         05  WS-Agg-Hold-Min-HHMM PIC X(6).                               
022900     03  WS-Agg-Hold-Max-Date     PIC X(14).                              
023000     03  WS-Agg-Hold-Estimated    PIC 9(7).                               
023100     03  WS-Agg-Hold-Percentage   PIC 9(3)V99.                            
023200     03  WS-Agg-Hold-Total-Cost   PIC S9(7)V99.                           
023300     03  WS-Agg-Hold-Price        PIC 9(2)V9(4).                          
023400     03  WS-Agg-Hold-Price-Pres   PIC X.                                  
023500     03  WS-Agg-Hold-Sort-Kwh     PIC S9(9)V9(3).                         
023600*                                                                         
023700 01  Error-Messages.                                                      
023800     03  TU007   PIC X(40) VALUE                                          
023900             "TU007 TOU period definitions not found -".                  
024000     03  TU008   PIC X(40) VALUE                                          
024100             "TU008 Holiday table not found -".                           
024200     03  TU009   PIC X(40) VALUE                                          
024300             "TU009 No classified intervals produced -".                  
024400*                                                                         
024500 01  Error-Msg-Tbl      REDEFINES Error-Messages.                         
024600     03  Error-Msg-Text        PIC X(40) OCCURS 3.                        
024700*                                                                         
024800 LINKAGE                  SECTION.                                        
024900**=====================                                                   
025000*                                                                         
025100 01  To-Day                PIC X(10).                                     
025200 COPY "wsnames.cob".                                                      
025300 COPY "wscall.cob".                                                       
025400 COPY "wstuperd.cob"       REPLACING WS-TU-Period-Tbl                     
025500                                   BY LK-TU-Period-Tbl.                   
025600 COPY "wstuhol.cob"        REPLACING WS-TU-Holiday-Tbl                    
025700                                   BY LK-TU-Holiday-Tbl.                  
025800 COPY "wstuagg.cob"        REPLACING WS-TU-Agg-Tbl                        
025900                                   BY LK-TU-Agg-Tbl.                      
026000 COPY "wstustat.cob"       REPLACING WS-TU-Run-Stats                      
026100                                   BY LK-TU-Run-Stats.                    
026200*                                                                         
026300 PROCEDURE DIVISION USING WS-Calling-Data                                 
026400                           To-Day                                         
026500                           File-Defs                                      
026600                           LK-TU-Period-Tbl                               
026700                           LK-TU-Holiday-Tbl                              
026800                           LK-TU-Agg-Tbl                                  
026900                           LK-TU-Run-Stats.                               
027000**==================================                                      
027100*                                                                         
027200 AA000-Main                  SECTION.                                     
027300**********************************                                        
027400*                                                                         
027500     MOVE ZERO TO WS-Term-Code.                                           
027600     PERFORM AA010-Open-Parm-File    THRU AA010-Exit.                     
027700     PERFORM BB010-Load-Periods      THRU BB010-Exit.                     
027800     IF       WS-Term-Code NOT = ZERO                                     
027900              GOBACK RETURNING WS-Term-Code                               
028000     END-IF.                                                              
028100     PERFORM BB020-Load-Holidays     THRU BB020-Exit.                     
028200     PERFORM CC010-Classify-Pass     THRU CC010-Exit.                     
028300     IF       WS-Term-Code NOT = ZERO                                     
028400              GOBACK RETURNING WS-Term-Code                               
028500     END-IF.                                                              
028600     PERFORM DD010-Aggregate-Pass    THRU DD010-Exit.                     
028700     PERFORM DD040-Compute-Results   THRU DD040-Exit.                     
028800     PERFORM DD046-Sort-By-Kwh       THRU DD046-Exit.                     
028900     GOBACK  RETURNING WS-Term-Code.                                      
029000*                                                                         
029100 AA000-Exit.                                                              
029200     EXIT     SECTION.                                                    
029300*                                                                         
029400 AA010-Open-Parm-File         SECTION.                                    
029500**********************************                                        
029600*                                                                         
029700     OPEN     INPUT TU-Param1-File.                                       
029800     MOVE     1 TO TU-Parm-RRN.                                           
029900     READ     TU-Param1-File                                              
030000              INVALID KEY                                                 
030100                       DISPLAY TU001                                      
030200                       MOVE 1 TO WS-Term-Code                             
030300     END-READ.                                                            
030400     MOVE     TU-Param1-Rec TO TU-Param1-Record.                          
030500     CLOSE    TU-Param1-File.                                             
030600*                                                                         
030700 AA010-Exit.                                                              
030800     EXIT     SECTION.                                                    
030900*                                                                         
031000 BB010-Load-Periods            SECTION.                                   
031100**********************************                                        
031200*                                                                         
031300* Period definitions config file - one CSV line per period:               
031400* name,wd-ranges,we-ranges,ho-ranges,price - each ranges field is         
031500* up to 4 HHMM-HHMM pairs separated by "/", empty if that day             
031600* type has no ranges defined for this period (see TU-0028 note            
031700* in wstuperd.cob - a truly empty field must never match).                
031800*                                                                         
031900     MOVE     ZERO TO TU-Period-Cnt.                                      
032000     OPEN     INPUT TU-Period-Def-File.                                   
032100     IF       TU-Perdf-Status NOT = "00"                                  
032200              DISPLAY TU007                                               
032300              MOVE 1 TO WS-Term-Code                                      
032400              GO TO BB010-Exit                                            
032500     END-IF.                                                              
032600*                                                                         
032700     READ     TU-Period-Def-File                                          
032800              AT END MOVE "10" TO TU-Perdf-Status                         
032900     END-READ.                                                            
033000     PERFORM  BB012-Read-One-Period THRU BB012-Exit                       
033100              UNTIL TU-Perdf-Status = "10"                                
033200                     OR TU-Period-Cnt = 10.                               
033300     CLOSE    TU-Period-Def-File.                                         
033400*                                                                         
033500 BB010-Exit.                                                              
033600     EXIT     SECTION.                                                    
033700*                                                                         
033800 BB012-Read-One-Period.                                                   
033900*                                                                         
034000     PERFORM  BB015-Parse-One-Period THRU BB015-Exit.                     
034100     READ     TU-Period-Def-File                                          
034200         AT END MOVE "10" TO TU-Perdf-Status                              
034300     END-READ.                                                            
034400*                                                                         
034500 BB012-Exit.                                                              
034600     EXIT.                                                                
034700*                                                                         
034800 BB015-Parse-One-Period.                                                  
034900*                                                                         
035000     MOVE     SPACES TO WS-Csv-Name WS-Csv-Wd-Raw WS-Csv-We-Raw           
035100                         WS-Csv-Ho-Raw WS-Csv-Price-Raw.                  
035200     UNSTRING TU-Perdf-Rec DELIMITED BY ","                               
035300              INTO WS-Csv-Name   WS-Csv-Wd-Raw  WS-Csv-We-Raw             
035400                   WS-Csv-Ho-Raw WS-Csv-Price-Raw                         
035500              TALLYING IN WS-Csv-Fld-Cnt.                                 
035600     IF       WS-Csv-Fld-Cnt < 1 OR WS-Csv-Name = SPACES                  
035700              GO TO BB015-Exit                                            
035800     END-IF.                                                              
035900*                                                                         
036000     ADD      1 TO TU-Period-Cnt.                                         
036100     MOVE     WS-Csv-Name TO TU30-TBL-Name (TU-Period-Cnt).               
036200*                                                                         
036300     MOVE     WS-Csv-Wd-Raw TO WS-Rng-Field.                              
036400     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.                    
036500     MOVE     WS-Rng-Cnt TO TU30-TBL-Wd-Cnt (TU-Period-Cnt).              
036600     PERFORM  BB016-Copy-Wd-Range THRU BB016-Exit                         
036700              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.          
036800*                                                                         
036900     MOVE     WS-Csv-We-Raw TO WS-Rng-Field.                              
037000     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.                    
037100     MOVE     WS-Rng-Cnt TO TU30-TBL-We-Cnt (TU-Period-Cnt).              
037200     PERFORM  BB018-Copy-We-Range THRU BB018-Exit                         
037300              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.          
037400*                                                                         
037500     MOVE     WS-Csv-Ho-Raw TO WS-Rng-Field.                              
037600     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.                    
037700     MOVE     WS-Rng-Cnt TO TU30-TBL-Ho-Cnt (TU-Period-Cnt).              
037800     PERFORM  BB019-Copy-Ho-Range THRU BB019-Exit                         
037900              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.          
038000*                                                                         
038100     MOVE     "N" TO TU30-TBL-Price-Pres (TU-Period-Cnt).                 
038200     MOVE     ZERO TO TU30-TBL-Price (TU-Period-Cnt).                     
038300     IF       WS-Csv-Price-Raw NOT = SPACES                               
038400              MOVE FUNCTION NUMVAL (WS-Csv-Price-Raw)                     
038500                                       TO WS-Csv-Price-Val                
038600              IF WS-Csv-Price-Val NOT < ZERO                              
038700                       MOVE WS-Csv-Price-Val                              
038800                                TO TU30-TBL-Price (TU-Period-Cnt)         
038900                       MOVE "Y"                                           
039000                         TO TU30-TBL-Price-Pres (TU-Period-Cnt)           
039100              END-IF                                                      
039200     END-IF.                                                              
039300*                                                                         
039400 BB015-Exit.                                                              
039500     EXIT.                                                                
039600*                                                                         
039700 BB016-Copy-Wd-Range.                                                     
039800*                                                                         
039900     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)                                
040000              TO TU30-TBL-Wd-Start (TU-Period-Cnt WS-Rng-Sx).             
040100     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)                                  
040200              TO TU30-TBL-Wd-End (TU-Period-Cnt WS-Rng-Sx).               
040300*                                                                         
040400 BB016-Exit.                                                              
040500     EXIT.                                                                
040600*                                                                         
040700 BB018-Copy-We-Range.                                                     
040800*                                                                         
040900     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)                                
041000              TO TU30-TBL-We-Start (TU-Period-Cnt WS-Rng-Sx).             
041100     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)                                  
041200              TO TU30-TBL-We-End (TU-Period-Cnt WS-Rng-Sx).               
041300*                                                                         
041400 BB018-Exit.                                                              
041500     EXIT.                                                                
041600*                                                                         
041700 BB019-Copy-Ho-Range.                                                     
041800*                                                                         
041900     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)                                
042000              TO TU30-TBL-Ho-Start (TU-Period-Cnt WS-Rng-Sx).             
042100     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)                                  
042200              TO TU30-TBL-Ho-End (TU-Period-Cnt WS-Rng-Sx).               
042300*                                                                         
042400 BB019-Exit.                                                              
042500     EXIT.                                                                
042600*                                                                         
042700 BB017-Parse-Range-Field.                                                 
042800*                                                                         
042900* Splits one ranges field ("HHMM-HHMM/HHMM-HHMM/...", up to 4             
043000* pairs) into WS-Rng-Sub-Tbl.  A 0000-0000 pair is the all-day            
043100* shorthand and is stored as 0000-2359 (23:59, but the table only         
043200* carries HHMM precision so 2359 is as close as it gets - every           
043300* interval start on a half-hourly grid falls inside it).                  
043400*                                                                         
043500     MOVE     ZERO TO WS-Rng-Cnt.                                         
043600     PERFORM  BB017A-Clear-Tok THRU BB017A-Exit                           
043700              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.          
043800     IF       WS-Rng-Field = SPACES                                       
043900              GO TO BB017-Exit                                            
044000     END-IF.                                                              
044100*                                                                         
044200     UNSTRING WS-Rng-Field DELIMITED BY "/"                               
044300              INTO WS-Rng-Tok-Tbl (1) WS-Rng-Tok-Tbl (2)                  
044400                   WS-Rng-Tok-Tbl (3) WS-Rng-Tok-Tbl (4)                  
044500              TALLYING IN WS-Rng-Cnt.                                     
044600*                                                                         
044700     PERFORM  BB017B-Split-One-Tok THRU BB017B-Exit                       
044800              VARYING WS-Rng-Tx FROM 1 BY 1                               
044900              UNTIL WS-Rng-Tx > WS-Rng-Cnt.                               
045000*                                                                         
045100 BB017-Exit.                                                              
045200     EXIT.                                                                
045300*                                                                         
045400 BB017A-Clear-Tok.                                                        
045500*                                                                         
045600     MOVE     ZERO   TO WS-Rng-Sub-Start (WS-Rng-Sx)                      
045700                        WS-Rng-Sub-End   (WS-Rng-Sx).                     
045800     MOVE     SPACES TO WS-Rng-Tok-Tbl   (WS-Rng-Sx).                     
045900*                                                                         
046000 BB017A-Exit.                                                             
046100     EXIT.                                                                
046200*                                                                         
046300 BB017B-Split-One-Tok.                                                    
046400*                                                                         
046500     IF       WS-Rng-Tok-Tbl (WS-Rng-Tx) NOT = SPACES                     
046600              UNSTRING WS-Rng-Tok-Tbl (WS-Rng-Tx)                         
046700                       DELIMITED BY "-"                                   
046800                       INTO WS-Rng-Sub-Start (WS-Rng-Tx)                  
046900                            WS-Rng-Sub-End   (WS-Rng-Tx)                  
047000              IF WS-Rng-Sub-Start (WS-Rng-Tx) = ZERO                      
047100                 AND WS-Rng-Sub-End (WS-Rng-Tx) = ZERO                    
047200                       MOVE 2359 TO WS-Rng-Sub-End (WS-Rng-Tx)            
047300              END-IF                                                      
047400     END-IF.                                                              
047500*                                                                         
047600 BB017B-Exit.                                                             
047700     EXIT.                                                                
047800*                                                                         
047900 BB020-Load-Holidays           SECTION.                                   
048000**********************************                                        
048100*                                                                         
048200     MOVE     ZERO TO TU-Holiday-Cnt.                                     
048300     OPEN     INPUT TU-Holiday-File.                                      
048400     IF       TU-Holid-Status NOT = "00"                                  
048500              DISPLAY TU008                                               
048600              GO TO BB020-Exit                                            
048700     END-IF.                                                              
048800*                                                                         
048900     READ     TU-Holiday-File                                             
049000              AT END MOVE "10" TO TU-Holid-Status                         
049100     END-READ.                                                            
049200     PERFORM  BB022-Read-One-Holiday THRU BB022-Exit                      
049300              UNTIL TU-Holid-Status = "10"                                
049400                     OR TU-Holiday-Cnt = 60.                              
049500     CLOSE    TU-Holiday-File.                                            
049600*                                                                         
049700 BB020-Exit.                                                              
049800     EXIT     SECTION.                                                    
049900*                                                                         
050000 BB022-Read-One-Holiday.                                                  
050100*                                                                         
050200     ADD      1 TO TU-Holiday-Cnt.                                        
050300     MOVE     TU-Holid-Rec TO TU31-TBL-Date (TU-Holiday-Cnt).             
050400     READ     TU-Holiday-File                                             
050500         AT END MOVE "10" TO TU-Holid-Status                              
050600     END-READ.                                                            
050700*                                                                         
050800 BB022-Exit.                                                              
050900     EXIT.                                                                
051000*                                                                         
051100 CC010-Classify-Pass           SECTION.                                   
051200**********************************                                        
051300*                                                                         
051400     MOVE     ZERO TO Stat-Total-Intervals Stat-Dst-Cnt.                  
051500     MOVE     "Y"  TO WS-Dst-First-Rec.                                   
051600     MOVE     ZERO TO WS-Dst-Cur-Cnt.                                     
051700     OPEN     INPUT  TU-Work1-File.                                       
051800     OPEN     OUTPUT TU-Work2-File.                                       
051900     READ     TU-Work1-File                                               
052000              AT END MOVE "10" TO TU-Work1-Status                         
052100     END-READ.                                                            
052200     PERFORM  CC012-Classify-One-Rec THRU CC012-Exit                      
052300              UNTIL TU-Work1-Status = "10".                               
052400     PERFORM  CC035-Dst-Final-Date THRU CC035-Exit.                       
052500     CLOSE    TU-Work1-File TU-Work2-File.                                
052600*                                                                         
052700     IF       Stat-Total-Intervals = ZERO                                 
052800              DISPLAY TU009                                               
052900              MOVE 1 TO WS-Term-Code                                      
053000     END-IF.                                                              
053100*                                                                         
053200 CC010-Exit.                                                              
053300     EXIT     SECTION.                                                    
053400*                                                                         
053500 CC012-Classify-One-Rec.                                                  
053600*                                                                         
053700     MOVE     TU-Work1-Rec TO TU-Interval-Record.                         
053800     PERFORM  CC020-Classify-One     THRU CC020-Exit.                     
053900     PERFORM  CC030-Dst-Control-Brk  THRU CC030-Exit.                     
054000     MOVE     TU-Interval-Record TO TU-Work2-Rec.                         
054100     WRITE    TU-Work2-Rec.                                               
054200     ADD      1 TO Stat-Total-Intervals.                                  
054300     READ     TU-Work1-File                                               
054400         AT END MOVE "10" TO TU-Work1-Status                              
054500     END-READ.                                                            
054600*                                                                         
054700 CC012-Exit.                                                              
054800     EXIT.                                                                
054900*                                                                         
055000 CC020-Classify-One.                                                      
055100*                                                                         
055200* Convert industry time to state local civil time via MAPS12              
055300* function 2, then work out day-type and period against the               
055400* LOCAL date/time, not the industry timestamp - a period that             
055500* straddles midnight local time can fall on a different date to           
055600* the industry-time record that produced it.                              
055700*                                                                         
055800     MOVE     2 TO TU12-Function.                                         
055900     MOVE     Ivl-Timestamp TO TU12-In-Timestamp.                         
056000     MOVE     TU-PR1-State  TO TU12-State-Code.                           
056100     CALL     "MAPS12" USING Maps12-WS.                                   
056200     MOVE     TU12-Out-Timestamp TO WS-Cls-Local-Ts.                      
056300*                                                                         
056400     COMPUTE  WS-Cls-HHMM = WS-Cls-Hh * 100 + WS-Cls-Mi.                  
056500     MOVE     WS-Cls-Yyyy TO WS-Cls-Bin-Date (1:4).                       
056600     MOVE     WS-Cls-Mm   TO WS-Cls-Bin-Date (5:2).                       
056700     MOVE     WS-Cls-Dd   TO WS-Cls-Bin-Date (7:2).                       
056800*                                                                         
056900     PERFORM  CC022-Test-Holiday THRU CC022-Exit.                         
057000     IF       WS-Cls-Is-Holiday = "Y"                                     
057100              MOVE "HOLIDAY" TO WS-Cls-Day-Type                           
057200     ELSE                                                                 
057300              COMPUTE WS-Cls-Abs-Date =                                   
057400                      FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date)          
057500              COMPUTE WS-Cls-Dow =                                        
057600                      FUNCTION MOD (WS-Cls-Abs-Date, 7)                   
057700*                     INTEGER-OF-DATE epoch 1601-01-01 is a Monday        
057800*                     so MOD 7 = 0 is Monday ... 5/6 are Sat/Sun.         
057900              IF WS-Cls-Dow = 5 OR WS-Cls-Dow = 6                         
058000                       MOVE "WEEKEND" TO WS-Cls-Day-Type                  
058100              ELSE                                                        
058200                       MOVE "WEEKDAY" TO WS-Cls-Day-Type                  
058300              END-IF                                                      
058400     END-IF.                                                              
058500*                                                                         
058600     PERFORM  CC024-Match-Period THRU CC024-Exit.                         
058700     MOVE     WS-Cls-Day-Type TO Ivl-Day-Type.                            
058800     MOVE     WS-Cls-Period   TO Ivl-Period.                              
058900*                                                                         
059000     EVALUATE WS-Cls-Day-Type                                             
059100         WHEN "HOLIDAY" ADD 1 TO Stat-Holiday-Cnt                         
059200         WHEN "WEEKEND" ADD 1 TO Stat-Weekend-Cnt                         
059300         WHEN OTHER     ADD 1 TO Stat-Weekday-Cnt                         
059400     END-EVALUATE.                                                        
059500*                                                                         
059600 CC020-Exit.                                                              
059700     EXIT.                                                                
059800*                                                                         
059900 CC022-Test-Holiday.                                                      
060000*                                                                         
060100     MOVE     "N" TO WS-Cls-Is-Holiday.                                   
060200     SET      TU31-Ix TO 1.                                               
060300     SEARCH   TU31-TBL-Date                                               
060400              AT END CONTINUE                                             
060500              WHEN TU31-TBL-Date (TU31-Ix) = WS-Cls-Bin-Date              
060600                       MOVE "Y" TO WS-Cls-Is-Holiday                      
060700     END-SEARCH.                                                          
060800*                                                                         
060900 CC022-Exit.                                                              
061000     EXIT.                                                                
061100*                                                                         
061200 CC024-Match-Period.                                                      
061300*                                                                         
061400* First match wins, tested in configuration order.  A period              
061500* with no ranges at all for the current day type is skipped               
061600* outright for this record - see TOU-PERIOD-MATCHER day-type              
061700* dispatch rule, there is no fall-through to another day type.            
061800*                                                                         
061900     MOVE     "N" TO WS-Cls-Matched.                                      
062000     MOVE     "Unclassified" TO WS-Cls-Period.                            
062100     SET      TU30-Ix TO 1.                                               
062200     PERFORM  CC025-Test-One-Period THRU CC025-Exit                       
062300              UNTIL TU30-Ix > TU-Period-Cnt                               
062400                    OR WS-Cls-Matched = "Y".                              
062500*                                                                         
062600 CC024-Exit.                                                              
062700     EXIT.                                                                
062800*                                                                         
062900 CC025-Test-One-Period.                                                   
063000*                                                                         
063100     EVALUATE WS-Cls-Day-Type                                             
063200         WHEN "WEEKDAY"                                                   
063300              IF TU30-TBL-Wd-Cnt (TU30-Ix) > ZERO                         
063400                 PERFORM CC026-Test-Ranges                                
063500                         THRU CC026-Exit                                  
063600              END-IF                                                      
063700         WHEN "WEEKEND"                                                   
063800              IF TU30-TBL-We-Cnt (TU30-Ix) > ZERO                         
063900                 PERFORM CC026-Test-Ranges                                
064000                         THRU CC026-Exit                                  
064100              END-IF                                                      
064200         WHEN "HOLIDAY"                                                   
064300              IF TU30-TBL-Ho-Cnt (TU30-Ix) > ZERO                         
064400                 PERFORM CC026-Test-Ranges                                
064500                         THRU CC026-Exit                                  
064600              END-IF                                                      
064700     END-EVALUATE.                                                        
064800     IF       WS-Cls-Matched = "Y"                                        
064900              MOVE TU30-TBL-Name (TU30-Ix)                                
065000                                  TO WS-Cls-Period                        
065100     ELSE                                                                 
065200              SET TU30-Ix UP BY 1                                         
065300     END-IF.                                                              
065400*                                                                         
065500 CC025-Exit.                                                              
065600     EXIT.                                                                
065700*                                                                         
065800 CC026-Test-Ranges.                                                       
065900*                                                                         
066000* Range-contains test for whichever day type's table the caller           
066100* selected - the three day-type tables share a start/end shape so         
066200* one index walk does them all via a day-type EVALUATE.                   
066300*                                                                         
066400     SET      WS-Rng-Sx TO 1.                                             
066500     EVALUATE WS-Cls-Day-Type                                             
066600       WHEN "WEEKDAY"                                                     
066700         PERFORM CC027-Test-Wd-Range THRU CC027-Exit                      
066800                 VARYING WS-Rng-Sx FROM 1 BY 1                            
066900                 UNTIL WS-Rng-Sx > TU30-TBL-Wd-Cnt (TU30-Ix)              
067000                       OR WS-Cls-Matched = "Y"                            
067100       WHEN "WEEKEND"                                                     
067200         PERFORM CC028-Test-We-Range THRU CC028-Exit                      
067300                 VARYING WS-Rng-Sx FROM 1 BY 1                            
067400                 UNTIL WS-Rng-Sx > TU30-TBL-We-Cnt (TU30-Ix)              
067500                       OR WS-Cls-Matched = "Y"                            
067600       WHEN "HOLIDAY"                                                     
067700         PERFORM CC029-Test-Ho-Range THRU CC029-Exit                      
067800                 VARYING WS-Rng-Sx FROM 1 BY 1                            
067900                 UNTIL WS-Rng-Sx > TU30-TBL-Ho-Cnt (TU30-Ix)              
068000                       OR WS-Cls-Matched = "Y"                            
068100     END-EVALUATE.                                                        
068200*                                                                         
068300 CC026-Exit.                                                              
068400     EXIT.                                                                
068500*                                                                         
068600 CC027-Test-Wd-Range.                                                     
068700*                                                                         
068800     IF       TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx) <=                    
068900              TU30-TBL-Wd-End   (TU30-Ix WS-Rng-Sx)                       
069000              IF WS-Cls-HHMM >=                                           
069100                    TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx)                 
069200                 AND WS-Cls-HHMM <                                        
069300                    TU30-TBL-Wd-End (TU30-Ix WS-Rng-Sx)                   
069400                     MOVE "Y" TO WS-Cls-Matched                           
069500              END-IF                                                      
069600     ELSE                                                                 
069700              IF WS-Cls-HHMM >=                                           
069800                    TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx)                 
069900                 OR WS-Cls-HHMM <                                         
070000                    TU30-TBL-Wd-End (TU30-Ix WS-Rng-Sx)                   
070100                     MOVE "Y" TO WS-Cls-Matched                           
070200              END-IF                                                      
070300     END-IF.                                                              
070400*                                                                         
070500 CC027-Exit.                                                              
070600     EXIT.                                                                
070700*                                                                         
070800 CC028-Test-We-Range.                                                     
070900*                                                                         
071000     IF       TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx) <=                    
071100              TU30-TBL-We-End   (TU30-Ix WS-Rng-Sx)                       
071200              IF WS-Cls-HHMM >=                                           
071300                    TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx)                 
071400                 AND WS-Cls-HHMM <                                        
071500                    TU30-TBL-We-End (TU30-Ix WS-Rng-Sx)                   
071600                     MOVE "Y" TO WS-Cls-Matched                           
071700              END-IF                                                      
071800     ELSE                                                                 
071900              IF WS-Cls-HHMM >=                                           
072000                    TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx)                 
072100                 OR WS-Cls-HHMM <                                         
072200                    TU30-TBL-We-End (TU30-Ix WS-Rng-Sx)                   
072300                     MOVE "Y" TO WS-Cls-Matched                           
072400              END-IF                                                      
072500     END-IF.                                                              
072600*                                                                         
072700 CC028-Exit.                                                              
072800     EXIT.                                                                
072900*                                                                         
073000 CC029-Test-Ho-Range.                                                     
073100*                                                                         
073200     IF       TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx) <=                    
073300              TU30-TBL-Ho-End   (TU30-Ix WS-Rng-Sx)                       
073400              IF WS-Cls-HHMM >=                                           
073500                    TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx)                 
073600                 AND WS-Cls-HHMM <                                        
073700                    TU30-TBL-Ho-End (TU30-Ix WS-Rng-Sx)                   
073800                     MOVE "Y" TO WS-Cls-Matched                           
073900              END-IF                                                      
074000     ELSE                                                                 
074100              IF WS-Cls-HHMM >=                                           
074200                    TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx)                 
074300                 OR WS-Cls-HHMM <                                         
074400                    TU30-TBL-Ho-End (TU30-Ix WS-Rng-Sx)                   
074500                     MOVE "Y" TO WS-Cls-Matched                           
074600              END-IF                                                      
074700     END-IF.                                                              
074800*                                                                         
074900 CC029-Exit.                                                              
075000     EXIT.                                                                
075100*                                                                         
075200 CC030-Dst-Control-Brk.                                                   
075300*                                                                         
075400* Per calendar LOCAL date interval-count tally - a day with other         
075500* than 48 half-hour intervals is a DST transition day.  Uses the          
075600* local date (WS-Cls-Bin-Date), not the industry date, since that         
075700* is the date the customer's bill actually shows the anomaly on.          
075800*                                                                         
075900     IF       WS-Dst-First-Rec = "Y"                                      
076000              MOVE WS-Cls-Bin-Date TO WS-Dst-Cur-Date                     
076100              MOVE "N" TO WS-Dst-First-Rec                                
076200     END-IF.                                                              
076300     IF       WS-Cls-Bin-Date NOT = WS-Dst-Cur-Date                       
076400              PERFORM CC035-Dst-Final-Date THRU CC035-Exit                
076500              MOVE WS-Cls-Bin-Date TO WS-Dst-Cur-Date                     
076600              MOVE ZERO TO WS-Dst-Cur-Cnt                                 
076700     END-IF.                                                              
076800     ADD      1 TO WS-Dst-Cur-Cnt.                                        
076900*                                                                         
077000 CC030-Exit.                                                              
077100     EXIT.                                                                
077200*                                                                         
077300 CC035-Dst-Final-Date.                                                    
077400*                                                                         
077500     IF       WS-Dst-Cur-Cnt NOT = ZERO                                   
077600              AND WS-Dst-Cur-Cnt NOT = 48                                 
077700              AND Stat-Dst-Cnt < 40                                       
077800              ADD 1 TO Stat-Dst-Cnt                                       
077900              MOVE WS-Dst-Cur-Date                                        
078000                          TO Stat-Dst-Date (Stat-Dst-Cnt)                 
078100              IF WS-Dst-Cur-Cnt < 48                                      
078200                       MOVE "spring_forward"                              
078300                               TO Stat-Dst-Kind (Stat-Dst-Cnt)            
078400              ELSE                                                        
078500                       MOVE "fall_back"                                   
078600                               TO Stat-Dst-Kind (Stat-Dst-Cnt)            
078700              END-IF                                                      
078800     END-IF.                                                              
078900*                                                                         
079000 CC035-Exit.                                                              
079100     EXIT.                                                                
079200*                                                                         
079300 DD010-Aggregate-Pass          SECTION.                                   
079400**********************************                                        
079500*                                                                         
079600     MOVE     ZERO TO TU-Agg-Cnt WS-Agg-Grand-Kwh                         
079700                       WS-Agg-Grand-Cnt.                                  
079800     MOVE     ZERO TO Stat-Estimated-Cnt Stat-Unclassified-Cnt.           
079900     OPEN     INPUT TU-Work2-File.                                        
080000     READ     TU-Work2-File                                               
080100              AT END MOVE "10" TO TU-Work2-Status                         
080200     END-READ.                                                            
080300     PERFORM  DD011-Accumulate-One-Rec THRU DD011-Exit                    
080400              UNTIL TU-Work2-Status = "10".                               
080500     CLOSE    TU-Work2-File.                                              
080600*                                                                         
080700 DD010-Exit.                                                              
080800     EXIT     SECTION.                                                    
080900*                                                                         
081000 DD011-Accumulate-One-Rec.                                                
081100*                                                                         
081200     MOVE     TU-Work2-Rec TO TU-Interval-Record.                         
081300     PERFORM  DD020-Accumulate THRU DD020-Exit.                           
081400     READ     TU-Work2-File                                               
081500         AT END MOVE "10" TO TU-Work2-Status                              
081600     END-READ.                                                            
081700*                                                                         
081800 DD011-Exit.                                                              
081900     EXIT.                                                                
082000*                                                                         
082100 DD020-Accumulate.                                                        
082200*                                                                         
082300     IF       Stat-Nmi = SPACES                                           
082400              MOVE Ivl-NMI (1:10) TO Stat-Nmi                             
082500     END-IF.                                                              
082600     PERFORM  DD025-Find-Or-Add-Entry THRU DD025-Exit.                    
082700     ADD      Ivl-Consumption TO Agg-TBL-Total-Kwh (WS-Agg-Ix).           
082800     ADD      1 TO Agg-TBL-Interval-Cnt (WS-Agg-Ix).                      
082900     ADD      Ivl-Consumption TO WS-Agg-Grand-Kwh.                        
083000     ADD      1 TO WS-Agg-Grand-Cnt.                                      
083100*                                                                         
083200     IF       Ivl-Timestamp < Agg-TBL-Min-Date (WS-Agg-Ix)                
083300              MOVE Ivl-Timestamp TO Agg-TBL-Min-Date (WS-Agg-Ix)          
083400     END-IF.                                                              
083500     IF       Ivl-Timestamp > Agg-TBL-Max-Date (WS-Agg-Ix)                
083600              MOVE Ivl-Timestamp TO Agg-TBL-Max-Date (WS-Agg-Ix)          
083700     END-IF.                                                              
083800     IF       Ivl-Timestamp < Stat-Min-Timestamp                          
083900              MOVE Ivl-Timestamp TO Stat-Min-Timestamp                    
084000     END-IF.                                                              
084100     IF       Ivl-Timestamp > Stat-Max-Timestamp                          
084200              MOVE Ivl-Timestamp TO Stat-Max-Timestamp                    
084300     END-IF.                                                              
084400*                                                                         
084500*  An interval is an estimate iff its quality code's first                
084600*  character is E, F or S - A counts as actual.                           
084700*                                                                         
084800     MOVE     "N" TO WS-Agg-Is-Estim.                                     
084900     EVALUATE Ivl-Quality-Method (1:1)                                    
085000         WHEN "E" MOVE "Y" TO WS-Agg-Is-Estim                             
085100         WHEN "F" MOVE "Y" TO WS-Agg-Is-Estim                             
085200         WHEN "S" MOVE "Y" TO WS-Agg-Is-Estim                             
085300     END-EVALUATE.                                                        
085400     IF       WS-Agg-Is-Estim = "Y"                                       
085500              ADD 1 TO Agg-TBL-Estimated (WS-Agg-Ix)                      
085600              ADD 1 TO Stat-Estimated-Cnt                                 
085700     END-IF.                                                              
085800     IF       Ivl-Period = "Unclassified"                                 
085900              ADD 1 TO Stat-Unclassified-Cnt                              
086000     END-IF.                                                              
086100*                                                                         
086200 DD020-Exit.                                                              
086300     EXIT.                                                                
086400*                                                                         
086500 DD025-Find-Or-Add-Entry.                                                 
086600*                                                                         
086700     MOVE     "N" TO WS-Agg-Found.                                        
086800     SET      TU40-Ix TO 1.                                               
086900     SEARCH   TU-Agg-Entry                                                
087000              AT END CONTINUE                                             
087100              WHEN Agg-TBL-Period (TU40-Ix) = Ivl-Period                  
087200                       MOVE "Y" TO WS-Agg-Found                           
087300     END-SEARCH.                                                          
087400     IF       WS-Agg-Found = "Y"                                          
087500              SET WS-Agg-Ix TO TU40-Ix                                    
087600     ELSE                                                                 
087700              ADD 1 TO TU-Agg-Cnt                                         
087800              SET WS-Agg-Ix TO TU-Agg-Cnt                                 
087900              MOVE Ivl-Period TO Agg-TBL-Period (WS-Agg-Ix)               
088000              PERFORM DD027-Copy-Period-Price THRU DD027-Exit             
088100     END-IF.                                                              
088200*                                                                         
088300 DD025-Exit.                                                              
088400     EXIT.                                                                
088500*                                                                         
088600 DD027-Copy-Period-Price.                                                 
088700*                                                                         
088800     MOVE     "N" TO Agg-TBL-Price-Pres (WS-Agg-Ix).                      
088900     SET      TU30-Ix TO 1.                                               
089000     SEARCH   TU-Period-Entry                                             
089100              AT END CONTINUE                                             
089200              WHEN TU30-TBL-Name (TU30-Ix) = Ivl-Period                   
089300                       MOVE TU30-TBL-Price      (TU30-Ix)                 
089400                            TO Agg-TBL-Price      (WS-Agg-Ix)             
089500                       MOVE TU30-TBL-Price-Pres (TU30-Ix)                 
089600                            TO Agg-TBL-Price-Pres (WS-Agg-Ix)             
089700     END-SEARCH.                                                          
089800     IF       Agg-TBL-Price-Pres (WS-Agg-Ix) = "Y"                        
089900              MOVE "Y" TO Stat-Any-Price                                  
090000     END-IF.                                                              
090100*                                                                         
090200 DD027-Exit.                                                              
090300     EXIT.                                                                
090400*                                                                         
090500 DD040-Compute-Results          SECTION.                                  
090600**********************************                                        
090700*                                                                         
090800     PERFORM  DD042-Compute-One-Entry THRU DD042-Exit                     
090900              VARYING TU40-Ix FROM 1 BY 1                                 
091000              UNTIL TU40-Ix > TU-Agg-Cnt.                                 
091100*                                                                         
091200     IF       WS-Agg-Grand-Cnt = ZERO                                     
091300              MOVE ZERO TO Stat-Estimated-Pct                             
091400                           Stat-Unclassified-Pct                          
091500     ELSE                                                                 
091600              COMPUTE Stat-Estimated-Pct ROUNDED =                        
091700                      Stat-Estimated-Cnt / WS-Agg-Grand-Cnt * 100         
091800              COMPUTE Stat-Unclassified-Pct ROUNDED =                     
091900                      Stat-Unclassified-Cnt / WS-Agg-Grand-Cnt            
092000                      * 100                                               
092100     END-IF.                                                              
092200*                                                                         
092300     MOVE     Stat-Min-Timestamp (1:8) TO WS-Cls-Bin-Date.                
092400     COMPUTE  WS-Cls-Min-Abs =                                            
092500              FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date).                 
092600     MOVE     Stat-Max-Timestamp (1:8) TO WS-Cls-Bin-Date.                
092700     COMPUTE  WS-Cls-Abs-Date =                                           
092800              FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date).                 
092900     COMPUTE  Stat-Total-Days =                                           
093000              WS-Cls-Abs-Date - WS-Cls-Min-Abs + 1.                       
093100*                                                                         
093200 DD040-Exit.                                                              
093300     EXIT     SECTION.                                                    
093400*                                                                         
093500 DD042-Compute-One-Entry.                                                 
093600*                                                                         
093700     IF       Agg-TBL-Interval-Cnt (TU40-Ix) = ZERO                       
093800              MOVE ZERO TO Agg-TBL-Avg-Kwh (TU40-Ix)                      
093900     ELSE                                                                 
094000              COMPUTE Agg-TBL-Avg-Kwh (TU40-Ix) ROUNDED =                 
094100                      Agg-TBL-Total-Kwh (TU40-Ix)                         
094200                      / Agg-TBL-Interval-Cnt (TU40-Ix)                    
094300     END-IF.                                                              
094400*                                                                         
094500     IF       WS-Agg-Grand-Kwh NOT > ZERO                                 
094600              MOVE ZERO TO Agg-TBL-Percentage (TU40-Ix)                   
094700     ELSE                                                                 
094800              COMPUTE Agg-TBL-Percentage (TU40-Ix) ROUNDED =              
094900                      Agg-TBL-Total-Kwh (TU40-Ix)                         
095000                      / WS-Agg-Grand-Kwh * 100                            
095100     END-IF.                                                              
095200*                                                                         
095300     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"                          
095400              COMPUTE Agg-TBL-Total-Cost (TU40-Ix) ROUNDED =              
095500                      Agg-TBL-Total-Kwh (TU40-Ix)                         
095600                      * Agg-TBL-Price (TU40-Ix)                           
095700     ELSE                                                                 
095800              MOVE ZERO TO Agg-TBL-Total-Cost (TU40-Ix)                   
095900     END-IF.                                                              
096000     MOVE     Agg-TBL-Total-Kwh (TU40-Ix)                                 
096100                                 TO Agg-TBL-Sort-Kwh (TU40-Ix).           
096200*                                                                         
096300 DD042-Exit.                                                              
096400     EXIT.                                                                
096500*                                                                         
096600 DD046-Sort-By-Kwh             SECTION.                                   
096700**********************************                                        
096800*                                                                         
096900* Small table (max 11 entries) - a plain bubble sort is plenty.           
097000* Unclassified is forced to Agg-TBL-Sort-Kwh = low so it drops to         
097100* the bottom without a special case in the compare itself.                
097200*                                                                         
097300     SET      TU40-Ix TO 1.                                               
097400     SEARCH   TU-Agg-Entry                                                
097500              AT END CONTINUE                                             
097600              WHEN Agg-TBL-Period (TU40-Ix) = "Unclassified"              
097700                       MOVE -1 TO Agg-TBL-Sort-Kwh (TU40-Ix)              
097800     END-SEARCH.                                                          
097900*                                                                         
098000     PERFORM  DD047-Sort-One-Pass THRU DD047-Exit                         
098100              VARYING WS-Agg-Sx FROM 1 BY 1                               
098200              UNTIL WS-Agg-Sx >= TU-Agg-Cnt.                              
098300*                                                                         
098400 DD046-Exit.                                                              
098500     EXIT     SECTION.                                                    
098600*                                                                         
098700 DD047-Sort-One-Pass.                                                     
098800*                                                                         
098900     PERFORM  DD047A-Test-Swap THRU DD047A-Exit                           
099000              VARYING WS-Agg-Sy FROM 1 BY 1                               
099100              UNTIL WS-Agg-Sy > TU-Agg-Cnt - WS-Agg-Sx.                   
099200*                                                                         
099300 DD047-Exit.                                                              
099400     EXIT.                                                                
099500*                                                                         
099600 DD047A-Test-Swap.                                                        
099700*                                                                         
099800     IF       Agg-TBL-Sort-Kwh (WS-Agg-Sy)                                
099900                < Agg-TBL-Sort-Kwh (WS-Agg-Sy + 1)                        
100000              PERFORM DD048-Swap-Entries THRU DD048-Exit                  
100100     END-IF.                                                              
100200*                                                                         
100300 DD047A-Exit.                                                             
100400     EXIT.                                                                
100500*                                                                         
100600 DD048-Swap-Entries.                                                      
100700*                                                                         
100800     MOVE     TU-Agg-Entry (WS-Agg-Sy)     TO WS-Agg-Hold.                
100900     MOVE     TU-Agg-Entry (WS-Agg-Sy + 1)                                
101000                                 TO TU-Agg-Entry (WS-Agg-Sy).             
101100     MOVE     WS-Agg-Hold                                                 
101200                           TO TU-Agg-Entry (WS-Agg-Sy + 1).               
101300*                                                                         
101400 DD048-Exit.                                                              
101500     EXIT.                                                                
