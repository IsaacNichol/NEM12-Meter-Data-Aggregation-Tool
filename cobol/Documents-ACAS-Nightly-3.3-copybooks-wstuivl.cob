000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For The Canonical   *                                
000400*     Interval Record                    *                                
000500*     Written by tu010/tu020, read by    *                                
000600*     tu030/tu040. No key - processed    *                                
000700*     sequentially throughout.           *                                
000800*******************************************                               
000900*  File size 60 bytes.                                                    
001000*                                                                         
001100* 24/10/25 vbc - Created.                                                 
001200* 15/11/25 vbc - Added Ivl-Day-Type/Ivl-Period - tu030's classify TU-0008 
001300*                pass fills these in on the TUWORK2 copy only, the        
001400*                TUWORK1 copy out of tu010/tu020 leaves them blank        
001500*                                                                         
001600 01  TU-Interval-Record.                                                  
001700     03  Ivl-Timestamp      PIC X(14).   *> CCYYMMDDHHMMSS industr        
001800     03  Ivl-NMI            PIC X(10).                                    
001900     03  Ivl-Register-Id    PIC X(10).                                    
002000     03  Ivl-Consumption    PIC S9(7)V9(3).                               
002100     03  Ivl-Quality-Method PIC X(3).                                     
002200     03  Ivl-Is-Estimate    PIC X.       *> Y or N                        
002300     03  Ivl-Day-Type       PIC X(8).    *> HOLIDAY/WEEKEND/WEEKDA        
002400     03  Ivl-Period         PIC X(20).   *> period name or Unclass        
002500     03  FILLER             PIC X(2).                                     
