000100*> TU run-parameter file - record layout is copybook wstuprm.cob          
000200*> (TU-Param1-Record).                                                    
000300*                                                                         
000400* 21/10/25 vbc - Created.                                                 
000500*                                                                         
000600 FD  TU-Param1-File.                                                      
000700* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
000800*                copybook pads to the record boundary, this one sl        
000900*                through. Added.                                          
001000 01  TU-Param1-Rec.                                                       
001100     03  TU-Param1-Rec-Text      PIC X(64).                               
001200     03  FILLER                 PIC X(01)  VALUE SPACE.                   
