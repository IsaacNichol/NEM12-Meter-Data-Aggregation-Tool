000100*****************************************************************         
000200*                                                                *        
000300*                 Time-Of-Use       NEM12 Parser                 *        
000400*         Explodes a NEM12 interchange file into one canonical   *        
000500*             interval record per metering point reading,        *        
000600*                      written to TUWORK1.                       *        
000700*                                                                *        
000800*****************************************************************         
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100**===============================                                         
001200*                                                                         
001300      PROGRAM-ID.         TU010.                                          
001400*                                                                         
001500      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001600*                                                                         
001700      INSTALLATION.       Applewood Computers.                            
001800*                                                                         
001900      DATE-WRITTEN.       22/10/1985.                                     
002000*                                                                         
002100      DATE-COMPILED.                                                      
002200*                                                                         
002300      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002400*                          Distributed under the GNU General Publi        
002500*                          License. See the file COPYING for detai        
002600*                                                                         
002700*     Remarks.            Time-Of-Use batch - NEM12-PARSER.               
002800*                          AEMO NEM12 format, record types 100, 20        
002900*                          300, 400, 500, 900 - we only act on 200        
003000*                          and 300, the rest are skipped over.            
003100*                                                                         
003200*     Version.            See Prog-Name in WS.                            
003300*                                                                         
003400*     Called Modules.     None.                                           
003500*                                                                         
003600*     Functions Used.     None.                                           
003700*                                                                         
003800*     Error messages used.                                                
003900*  Program specific.      TU010 - TU014.                                  
004000*                                                                         
004100* Changes:                                                                
004200* 22/10/25 vbc -    1.00 Created.                                 TU-0017 
004300* 11/11/25 vbc -    1.01 Raw line / parse-working-copy split - seeTU-0015 
004400*                   wstun12.cob change note, UNSTRING was eating t        
004500*                   300 record's own copy of the line.                    
004600* 22/12/25 vbc -    1.02 bb030 now stops the value walk on the FIRTU-0026 
004700*                   non-numeric field, not the first alphabetic on        
004800*                   a blank (missing) value field was being read a        
004900*                   "non-alphabetic" and wrongly treated as the           
005000*                   quality method column.                                
005100* 14/01/26 vbc -    1.03 Sort of TUWORK1 moved here from tu030 - tTU-0018 
005200*                   spec wants NEM12 output pre-sorted before tu02        
005300*                   generic output joins the same work file shape.        
005400* 10/08/26 vbc -    1.04 A handful of bb030/bb035 statements ran  TU-0032 
005500*                   past column 72 and were getting cut off by the        
005600*                   sequencer - wrapped them onto continuation lin        
005700* 10/08/26 vbc -    1.05 cc010's SORT keyed directly off          TU-0035 
005800*                   TU-Sort-Rec (1:14) - gave the key field its ow        
005900*                   name via REDEFINES, same as the Error-Msg-Tbl         
006000*                   subscript view added alongside it.                    
006100* 10/08/26 vbc -    1.06 WS-File-Status/WS-Walk-Data/WS-Counts/   TU-0038 
006200*                   WS-Nmi-Tbl-Area/TU10-Explode-Rec had no traili        
006300*                   FILLER - padded all.  WS-Saw-Any-200 and              
006400*                   WS-First-200-Saved were 01-level flags for no         
006500*                   reason - moved to 77.                                 
006600* 10/08/26 vbc -    1.07 bb010/bb030/bb035 used inline PERFORM    TU-0044 
006700*                   UNTIL/VARYING ... END-PERFORM - pulled every          
006800*                   loop body out into its own section, same              
006900*                   out-of-line PERFORM ... THRU shape as the rest        
007000*                   of this program.                                      
007100*                                                                         
007200******************************************************************        
007300*                                                                         
007400* Copyright Notice.                                                       
007500* ****************                                                        
007600*                                                                         
007700* These files and programs are part of the Applewood Computers Acc        
007800* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007900*                                                                         
008000* This program is now free software; you can redistribute it and/o        
008100* under the terms of the GNU General Public License as published b        
008200* Free Software Foundation; version 3 and later as revised for per        
008300* usage only and that includes for use within a business but witho        
008400* repackaging or for Resale in any way.                                   
008500*                                                                         
008600* ACAS is distributed in the hope that it will be useful, but WITH        
008700* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
008800* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
008900* for more details.                                                       
009000*                                                                         
009100* You should have received a copy of the GNU General Public Licens        
009200* with ACAS; see the file COPYING.  If not, write to the Free Soft        
009300* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
009400*                                                                         
009500******************************************************************        
009600*                                                                         
009700 ENVIRONMENT             DIVISION.                                        
009800**===============================                                         
009900*                                                                         
010000 COPY  "envdiv.cob".                                                      
010100 INPUT-OUTPUT            SECTION.                                         
010200 FILE-CONTROL.                                                            
010300 COPY "selmeter.cob".                                                     
010400 COPY "selivl.cob".                                                       
010500*                                                                         
010600 DATA                    DIVISION.                                        
010700**======================                                                  
010800*                                                                         
010900 FILE SECTION.                                                            
011000*                                                                         
011100 COPY "fdmeter.cob".                                                      
011200 COPY "fdivl.cob".                                                        
011300*                                                                         
011400 SD  TU-Sort-File.                                                        
011500 01  TU-Sort-Rec             PIC X(60).                                   
011600 01  TU-Sort-Rec-Key  REDEFINES TU-Sort-Rec.                              
011700     03  TU-Sort-Key-Stamp    PIC X(14).                                  
011800     03  FILLER               PIC X(46).                                  
011900*                                                                         
012000 WORKING-STORAGE SECTION.                                                 
012100**----------------------                                                  
012200*                                                                         
012300 77  Prog-Name            PIC X(15)   VALUE "TU010 (1.07)".               
012400*                                                                         
012500 COPY "wstun12.cob".                                                      
012600 COPY "wstuivl.cob".                                                      
012700*                                                                         
012800 01  WS-File-Status.                                                      
012900     03  TU-Meter-Status      PIC XX.                                     
013000     03  TU-Work1-Status      PIC XX.                                     
013100     03  FILLER               PIC X(01)  VALUE SPACE.                     
013200*                                                                         
013300 01  WS-Walk-Data.                                                        
013400     03  TU10-Field-Tbl       OCCURS 300 INDEXED BY TU10-Fx.              
013500         05  TU10-Field       PIC X(15).                                  
013600     03  TU10-Field-Cnt       BINARY-SHORT UNSIGNED VALUE ZERO.           
013700     03  TU10-Value-Ix        BINARY-SHORT UNSIGNED VALUE ZERO.           
013800     03  TU10-Quality-Ix      BINARY-SHORT UNSIGNED VALUE ZERO.           
013900     03  FILLER               PIC X(01)  VALUE SPACE.                     
014000*                                                                         
014100 01  WS-Counts.                                                           
014200     03  TU10-Interval-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.            
014300     03  TU10-Day-Cnt         BINARY-LONG UNSIGNED VALUE ZERO.            
014400     03  TU10-Nmi-Tbl-Cnt     BINARY-SHORT UNSIGNED VALUE ZERO.           
014500     03  TU10-Ix              BINARY-SHORT UNSIGNED VALUE ZERO.           
014600     03  TU10-Vx              BINARY-SHORT UNSIGNED VALUE ZERO.           
014700     03  FILLER               PIC X(01)  VALUE SPACE.                     
014800*                                                                         
014900 01  WS-Nmi-Tbl-Area.                                                     
015000     03  TU10-Nmi-Tbl         OCCURS 50 INDEXED BY TU10-Nx.               
015100         05  TU10-Nmi-Seen    PIC X(10).                                  
015200     03  TU10-Nmi-Dup-Warned  PIC X       VALUE "N".                      
015300     03  FILLER               PIC X(01)  VALUE SPACE.                     
015400*                                                                         
015500 77  WS-Saw-Any-200           PIC X       VALUE "N".                      
015600 77  WS-First-200-Saved       PIC X       VALUE "N".                      
015700*                                                                         
015800 01  TU10-Explode-Rec.                                                    
015900     03  TU10-Ex-Timestamp.                                               
016000         05  TU10-Ex-Date     PIC 9(8).                                   
016100         05  TU10-Ex-Time     PIC 9(6).                                   
016200     03  TU10-Ex-Date-Alt REDEFINES TU10-Ex-Date.                         
016300         05  TU10-Ex-Yyyy     PIC 9(4).                                   
016400         05  TU10-Ex-Mm       PIC 99.                                     
016500         05  TU10-Ex-Dd       PIC 99.                                     
016600     03  TU10-Ex-Minutes      BINARY-LONG         VALUE ZERO.             
016700     03  TU10-Ex-Bin-Date     BINARY-LONG         VALUE ZERO.             
016800     03  TU10-Hh              PIC 99              VALUE ZERO.             
016900     03  TU10-Mm              PIC 99              VALUE ZERO.             
017000     03  TU10-Ex-Ss           PIC 9(5)            VALUE ZERO.             
017100     03  FILLER               PIC X(01)  VALUE SPACE.                     
017200*                                                                         
017300 01  Error-Messages.                                                      
017400     03  TU010M  PIC X(45) VALUE                                          
017500             "TU010 No valid interval data found".                        
017600     03  TU011M  PIC X(45) VALUE                                          
017700             "TU011 warning - malformed 200 skipped -".                   
017800     03  TU012M  PIC X(45) VALUE                                          
017900             "TU012 warning - malformed 300 skipped -".                   
018000     03  TU013M  PIC X(45) VALUE                                          
018100             "TU013 warning - 300 before any 200 -".                      
018200     03  TU014M  PIC X(45) VALUE                                          
018300             "TU014 warning - processing first NMI only -".               
018400*> Generic by-subscript view, same habit as TU000/TU020/TU040.            
018500 01  Error-Msg-Tbl      REDEFINES Error-Messages.                         
018600     03  Error-Msg-Text        PIC X(45) OCCURS 5.                        
018700*                                                                         
018800 LINKAGE                  SECTION.                                        
018900**=====================                                                   
019000*                                                                         
019100 01  To-Day                   PIC X(10).                                  
019200 COPY "wsnames.cob".                                                      
019300 COPY "wscall.cob".                                                       
019400*                                                                         
019500 PROCEDURE DIVISION USING WS-Calling-Data                                 
019600                           To-Day                                         
019700                           File-Defs.                                     
019800**==================================                                      
019900*                                                                         
020000 AA000-Main                  SECTION.                                     
020100**********************************                                        
020200*                                                                         
020300     MOVE ZERO TO WS-Term-Code.                                           
020400     OPEN     INPUT  Meter-Data-File.                                     
020500     OPEN     OUTPUT TU-Work1-File.                                       
020600*                                                                         
020700     PERFORM  BB010-Explode-File  THRU BB010-Exit.                        
020800*                                                                         
020900     CLOSE    Meter-Data-File.                                            
021000     CLOSE    TU-Work1-File.                                              
021100*                                                                         
021200     IF       TU10-Interval-Cnt = ZERO                                    
021300              DISPLAY TU010M                                              
021400              MOVE 1 TO WS-Term-Code                                      
021500              GOBACK RETURNING WS-Term-Code                               
021600     END-IF.                                                              
021700*                                                                         
021800     PERFORM  CC010-Sort-Work1  THRU CC010-Exit.                          
021900     PERFORM  DD010-Meter-Summary THRU DD010-Exit.                        
022000*                                                                         
022100     GOBACK   RETURNING WS-Term-Code.                                     
022200*                                                                         
022300 AA000-Exit.                                                              
022400     EXIT     SECTION.                                                    
022500*                                                                         
022600 BB010-Explode-File           SECTION.                                    
022700**********************************                                        
022800*                                                                         
022900     READ     Meter-Data-File INTO TU12-Input-Line                        
023000         AT END                                                           
023100              GO TO BB010-Exit                                            
023200     END-READ.                                                            
023300     PERFORM  BB011-Explode-One-Rec THRU BB011-Exit                       
023400              UNTIL TU-Meter-Status = "10".                               
023500*                                                                         
023600 BB010-Exit.                                                              
023700     EXIT     SECTION.                                                    
023800*                                                                         
023900 BB011-Explode-One-Rec        SECTION.                                    
024000**********************************                                        
024100*                                                                         
024200     PERFORM  BB020-Dispatch-Record THRU BB020-Exit.                      
024300     READ     Meter-Data-File INTO TU12-Input-Line                        
024400         AT END                                                           
024500              MOVE "10" TO TU-Meter-Status                                
024600     END-READ.                                                            
024700*                                                                         
024800 BB011-Exit.                                                              
024900     EXIT     SECTION.                                                    
025000*                                                                         
025100 BB020-Dispatch-Record        SECTION.                                    
025200**********************************                                        
025300*                                                                         
025400     EVALUATE TU12-Raw-Record-Ind                                         
025500         WHEN "200"                                                       
025600                 PERFORM BB025-Store-Meter-Header THRU BB025-Exit         
025700         WHEN "300"                                                       
025800                 PERFORM BB030-Explode-Interval-Day                       
025900                          THRU BB030-Exit                                 
026000         WHEN OTHER                                                       
026100                 CONTINUE                                                 
026200     END-EVALUATE.                                                        
026300*                                                                         
026400 BB020-Exit.                                                              
026500     EXIT     SECTION.                                                    
026600*                                                                         
026700 BB025-Store-Meter-Header     SECTION.                                    
026800**********************************                                        
026900*                                                                         
027000     MOVE     TU12-Raw-Line TO TU12-Parse-Line.                           
027100     UNSTRING TU12-Parse-Line DELIMITED BY ","                            
027200              INTO TU10-Field (1) TU10-Field (2) TU10-Field (3)           
027300                   TU10-Field (4) TU10-Field (5) TU10-Field (6)           
027400                   TU10-Field (7) TU10-Field (8) TU10-Field (9)           
027500                   TU10-Field (10)                                        
027600              TALLYING IN TU10-Field-Cnt.                                 
027700     IF       TU10-Field-Cnt < 9                                          
027800              DISPLAY TU011M TU12-Raw-Line (1:40)                         
027900              GO TO BB025-Exit                                            
028000     END-IF.                                                              
028100*                                                                         
028200     MOVE     TU10-Field (1)  TO TU12-200-Record-Ind.                     
028300     MOVE     TU10-Field (2)  TO TU12-NMI.                                
028400     MOVE     TU10-Field (3)  TO TU12-NMI-Config.                         
028500     MOVE     TU10-Field (4)  TO TU12-Register-Id.                        
028600     MOVE     TU10-Field (5)  TO TU12-NMI-Suffix.                         
028700     MOVE     TU10-Field (6)  TO TU12-MDM-Stream-Id.                      
028800     MOVE     TU10-Field (7)  TO TU12-Meter-Serial.                       
028900     MOVE     TU10-Field (8)  TO TU12-UOM.                                
029000     MOVE     TU10-Field (9)  TO TU12-Interval-Len.                       
029100     IF       TU10-Field-Cnt > 9                                          
029200              MOVE TU10-Field (10) TO TU12-Next-Read-Date                 
029300     END-IF.                                                              
029400     MOVE     "Y" TO WS-Saw-Any-200.                                      
029500     IF       WS-First-200-Saved = "N"                                    
029600              MOVE "Y" TO WS-First-200-Saved                              
029700     END-IF.                                                              
029800     PERFORM  BB027-Track-Nmi THRU BB027-Exit.                            
029900*                                                                         
030000 BB025-Exit.                                                              
030100     EXIT     SECTION.                                                    
030200*                                                                         
030300 BB027-Track-Nmi              SECTION.                                    
030400**********************************                                        
030500*                                                                         
030600     SET      TU10-Nx TO 1.                                               
030700     SEARCH   TU10-Nmi-Tbl                                                
030800         AT END                                                           
030900              IF TU10-Nmi-Tbl-Cnt < 50                                    
031000                       ADD 1 TO TU10-Nmi-Tbl-Cnt                          
031100                       SET TU10-Nx TO TU10-Nmi-Tbl-Cnt                    
031200                       MOVE TU12-NMI TO TU10-Nmi-Seen (TU10-Nx)           
031300                       IF TU10-Nmi-Tbl-Cnt > 1                            
031400                          AND TU10-Nmi-Dup-Warned = "N"                   
031500                                DISPLAY TU014M TU12-NMI                   
031600                                MOVE "Y" TO TU10-Nmi-Dup-Warned           
031700                       END-IF                                             
031800              END-IF                                                      
031900         WHEN TU10-Nmi-Seen (TU10-Nx) = TU12-NMI                          
032000              CONTINUE                                                    
032100     END-SEARCH.                                                          
032200*                                                                         
032300 BB027-Exit.                                                              
032400     EXIT     SECTION.                                                    
032500*                                                                         
032600 BB030-Explode-Interval-Day   SECTION.                                    
032700**********************************                                        
032800*                                                                         
032900     IF       WS-Saw-Any-200 = "N"                                        
033000              DISPLAY TU013M TU12-Raw-Line (1:40)                         
033100              GO TO BB030-Exit                                            
033200     END-IF.                                                              
033300*                                                                         
033400     MOVE     TU12-Raw-Line TO TU12-Parse-Line.                           
033500     PERFORM  BB031-Clear-Fields THRU BB031-Exit                          
033600              VARYING TU10-Ix FROM 1 BY 1                                 
033700              UNTIL TU10-Ix > 300.                                        
033800     UNSTRING TU12-Parse-Line DELIMITED BY ","                            
033900              INTO TU10-Field (1)  TU10-Field (2)  TU10-Field (3)         
034000                   TU10-Field (4)  TU10-Field (5)  TU10-Field (6)         
034100                   TU10-Field (7)  TU10-Field (8)  TU10-Field (9)         
034200                   TU10-Field (10) TU10-Field (11)                        
034300                   TU10-Field (12)                                        
034400              TALLYING IN TU10-Field-Cnt.                                 
034500     IF       TU10-Field-Cnt < 3                                          
034600              DISPLAY TU012M TU12-Raw-Line (1:40)                         
034700              GO TO BB030-Exit                                            
034800     END-IF.                                                              
034900*                                                                         
035000*  Walk the value fields (starting field 2) until the first field         
035100*  that will not convert as signed numeric - that is the quality          
035200*  method column.  An empty field is a missing reading, not the           
035300*  stop condition - see the 22/12 change note above.                      
035400*                                                                         
035500     MOVE     TU10-Field (1) TO TU12-300-Record-Ind.                      
035600     MOVE     TU10-Field (2) TO TU12-Interval-Date.                       
035700     MOVE     ZERO TO TU12-Value-Count.                                   
035800     PERFORM  BB032-Clear-Values THRU BB032-Exit                          
035900              VARYING TU10-Vx FROM 1 BY 1                                 
036000              UNTIL TU10-Vx > 288.                                        
036100     SET      TU10-Value-Ix TO 1.                                         
036200     PERFORM  BB033-Walk-Value-Field THRU BB033-Exit                      
036300              VARYING TU10-Ix FROM 3 BY 1                                 
036400              UNTIL TU10-Ix > TU10-Field-Cnt                              
036500              OR TU10-Value-Ix > 288.                                     
036600     IF       TU10-Quality-Ix > ZERO                                      
036700              MOVE TU10-Field (TU10-Quality-Ix) (1:3)                     
036800                       TO TU12-Quality-Method                             
036900     ELSE                                                                 
037000              MOVE "A" TO TU12-Quality-Method                             
037100     END-IF.                                                              
037200*                                                                         
037300     PERFORM  BB035-Write-Interval-Recs THRU BB035-Exit.                  
037400     ADD      1 TO TU10-Day-Cnt.                                          
037500*                                                                         
037600 BB030-Exit.                                                              
037700     EXIT     SECTION.                                                    
037800*                                                                         
037900 BB031-Clear-Fields           SECTION.                                    
038000**********************************                                        
038100*                                                                         
038200     MOVE     SPACES TO TU10-Field (TU10-Ix).                             
038300*                                                                         
038400 BB031-Exit.                                                              
038500     EXIT     SECTION.                                                    
038600*                                                                         
038700 BB032-Clear-Values           SECTION.                                    
038800**********************************                                        
038900*                                                                         
039000     MOVE     SPACES TO TU12-Value-Missing (TU10-Vx).                     
039100     MOVE     ZERO   TO TU12-Value (TU10-Vx).                             
039200*                                                                         
039300 BB032-Exit.                                                              
039400     EXIT     SECTION.                                                    
039500*                                                                         
039600 BB033-Walk-Value-Field       SECTION.                                    
039700**********************************                                        
039800*                                                                         
039900*  One field of the 300's reading list - numeric goes to the value        
040000*  table, blank is a missing reading, anything else is the quality        
040100*  method column and stops the walk (see the 22/12 change note in         
040200*  bb030 above for why a blank field does not stop it).                   
040300*                                                                         
040400     IF       TU10-Field (TU10-Ix) = SPACES                               
040500              MOVE "Y"                                                    
040600                   TO TU12-Value-Missing (TU10-Value-Ix)                  
040700              ADD  1 TO TU10-Value-Ix                                     
040800              ADD  1 TO TU12-Value-Count                                  
040900     ELSE                                                                 
041000         IF   TU10-Field (TU10-Ix) IS NUMERIC                             
041100              MOVE TU10-Field (TU10-Ix)                                   
041200                   TO TU12-Value (TU10-Value-Ix)                          
041300              ADD  1 TO TU10-Value-Ix                                     
041400              ADD  1 TO TU12-Value-Count                                  
041500         ELSE                                                             
041600              MOVE TU10-Ix TO TU10-Quality-Ix                             
041700              SET TU10-Ix TO TU10-Field-Cnt                               
041800              ADD 1 TO TU10-Ix                                            
041900         END-IF                                                           
042000     END-IF.                                                              
042100*                                                                         
042200 BB033-Exit.                                                              
042300     EXIT     SECTION.                                                    
042400*                                                                         
042500 BB035-Write-Interval-Recs    SECTION.                                    
042600**********************************                                        
042700*                                                                         
042800     COMPUTE  TU10-Ex-Bin-Date =                                          
042900              FUNCTION INTEGER-OF-DATE (TU12-Interval-Date).              
043000     PERFORM  BB036-Write-One-Interval THRU BB036-Exit                    
043100              VARYING TU10-Vx FROM 1 BY 1                                 
043200              UNTIL TU10-Vx > TU12-Value-Count.                           
043300*                                                                         
043400 BB035-Exit.                                                              
043500     EXIT     SECTION.                                                    
043600*                                                                         
043700 BB036-Write-One-Interval     SECTION.                                    
043800**********************************                                        
043900*                                                                         
044000     IF       TU12-Value-Missing (TU10-Vx) NOT = "Y"                      
044100              COMPUTE TU10-Ex-Minutes =                                   
044200                      (TU10-Vx - 1) * TU12-Interval-Len                   
044300              MOVE FUNCTION DATE-OF-INTEGER                               
044400                   (TU10-Ex-Bin-Date                                      
044500                   + (TU10-Ex-Minutes / 1440))                            
044600                   TO TU10-Ex-Date                                        
044700              MOVE ZERO TO TU-Interval-Record                             
044800              MOVE TU10-Ex-Date TO Ivl-Timestamp (1:8)                    
044900              COMPUTE TU10-Hh =                                           
045000                      FUNCTION MOD (TU10-Ex-Minutes, 1440)                
045100                           / 60                                           
045200              COMPUTE TU10-Mm =                                           
045300                      FUNCTION MOD (                                      
045400                         FUNCTION MOD (TU10-Ex-Minutes,                   
045500                              1440), 60)                                  
045600              MOVE TU10-Hh TO Ivl-Timestamp (9:2)                         
045700              MOVE TU10-Mm TO Ivl-Timestamp (11:2)                        
045800              MOVE "00"    TO Ivl-Timestamp (13:2)                        
045900              MOVE TU12-NMI         TO Ivl-NMI                            
046000              MOVE TU12-Register-Id TO Ivl-Register-Id                    
046100              MOVE TU12-Value (TU10-Vx) TO Ivl-Consumption                
046200              MOVE TU12-Quality-Method (1:3)                              
046300                   TO Ivl-Quality-Method                                  
046400              IF  TU12-Quality-Method (1:1) = "E" OR "F"                  
046500                  OR "S"                                                  
046600                       MOVE "Y" TO Ivl-Is-Estimate                        
046700              ELSE                                                        
046800                       MOVE "N" TO Ivl-Is-Estimate                        
046900              END-IF                                                      
047000              MOVE SPACES TO Ivl-Day-Type Ivl-Period                      
047100              WRITE TU-Work1-Rec FROM TU-Interval-Record                  
047200              ADD  1 TO TU10-Interval-Cnt                                 
047300     END-IF.                                                              
047400*                                                                         
047500 BB036-Exit.                                                              
047600     EXIT     SECTION.                                                    
047700*                                                                         
047800 CC010-Sort-Work1              SECTION.                                   
047900**********************************                                        
048000*                                                                         
048100*  TUWORK1 is plain LINE SEQUENTIAL, not a sort work file proper -        
048200*  SORT directly against it using the timestamp as the only key,          
048300*  same trick used for the Generic output in tu020.                       
048400*                                                                         
048500     SORT     TU-Sort-File ON ASCENDING KEY TU-Sort-Key-Stamp             
048600              USING TU-Work1-File                                         
048700              GIVING TU-Work1-File.                                       
048800*                                                                         
048900 CC010-Exit.                                                              
049000     EXIT     SECTION.                                                    
049100*                                                                         
049200 DD010-Meter-Summary           SECTION.                                   
049300**********************************                                        
049400*                                                                         
049500     DISPLAY  "TU010 NMI " TU12-NMI                                       
049600              " reg " TU12-Register-Id                                    
049700              " serial " TU12-Meter-Serial.                               
049800     DISPLAY  "TU010 UOM " TU12-UOM                                       
049900              " interval length " TU12-Interval-Len                       
050000              " mins, " TU10-Day-Cnt " day(s) read.".                     
050100*                                                                         
050200 DD010-Exit.                                                              
050300     EXIT     SECTION.                                                    
