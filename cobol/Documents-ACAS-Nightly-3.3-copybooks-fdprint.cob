000100*> Console report output - RD TU-Console-Report (Report Writer)           
000200*> uses this FD for the header block / period table / Final               
000300*> footing, plain WRITE is used for the lines Report Writer               
000400*> can't shape (distribution bars, day-type breakdown).                   
000500*                                                                         
000600* 29/10/25 vbc - Created.                                                 
000700*                                                                         
000800 FD  Print-File                                                           
000900     RECORDING MODE IS F                                                  
001000     REPORT IS TU-Console-Report.                                         
001100* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001200*                copybook pads to the record boundary, this one sl        
001300*                through. Added.                                          
001400 01  Print-Rec.                                                           
001500     03  Print-Rec-Text          PIC X(70).                               
001600     03  FILLER                 PIC X(01)  VALUE SPACE.                   
