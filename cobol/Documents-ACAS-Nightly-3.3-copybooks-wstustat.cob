000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For The Whole-Run   *                                
000400*     Summary Statistics                 *                                
000500*     Built in-core by tu030, printed    *                                
000600*     by tu040's header block and the    *                                
000700*     DST/day-type breakdown sections.   *                                
000800*******************************************                               
000900*  Not a file record - passed CALL USING from tu000 down through          
001000*  tu030/tu040 on the end of WS-Calling-Data, see tu000 aa000.            
001100*                                                                         
001200* 28/10/25 vbc - Created.                                                 
001300* 12/01/26 vbc - Added the Dst-Tbl - tu040 was re-deriving the    TU-0029 
001400*                transition day list from TUWORK2 a second time,          
001500*                now tu030's dd015 control break writes it once.          
001600* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001700*                copybook pads to the record boundary, this one sl        
001800*                through. Added.                                          
001900*                                                                         
002000 01  WS-TU-Run-Stats.                                                     
002100     03  Stat-Nmi                PIC X(10).                               
002200     03  Stat-Total-Intervals    PIC 9(7)       VALUE ZERO.               
002300     03  Stat-Total-Kwh          PIC S9(9)V9(3) VALUE ZERO.               
002400     03  Stat-Min-Timestamp      PIC X(14)      VALUE ALL "9".            
002500     03  Stat-Max-Timestamp      PIC X(14)      VALUE ZERO.               
002600     03  Stat-Total-Days         PIC 9(5)       VALUE ZERO.               
002700     03  Stat-Estimated-Cnt      PIC 9(7)       VALUE ZERO.               
002800     03  Stat-Estimated-Pct      PIC 9(3)V99    VALUE ZERO.               
002900     03  Stat-Unclassified-Cnt   PIC 9(7)       VALUE ZERO.               
003000     03  Stat-Unclassified-Pct   PIC 9(3)V99    VALUE ZERO.               
003100     03  Stat-Weekday-Cnt        PIC 9(7)       VALUE ZERO.               
003200     03  Stat-Weekend-Cnt        PIC 9(7)       VALUE ZERO.               
003300     03  Stat-Holiday-Cnt        PIC 9(7)       VALUE ZERO.               
003400     03  Stat-Any-Price          PIC X          VALUE "N".                
003500     03  Stat-Dst-Cnt            PIC 99         VALUE ZERO.               
003600     03  Stat-Dst-Tbl OCCURS 40 INDEXED BY Stat-Dst-Ix.                   
003700         05  Stat-Dst-Date       PIC 9(8).                                
003800         05  Stat-Dst-Kind       PIC X(14).   *> spring_forward/          
003900*                                                 fall_back               
004000     03  FILLER                 PIC X(01)  VALUE SPACE.                   
