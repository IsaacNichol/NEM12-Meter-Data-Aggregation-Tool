000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For The Aggregated  *                                
000400*     Per-Period Result                  *                                
000500*     Built in-core by tu030 dd040-      *                                
000600*     Accumulate, printed and CSV'd by   *                                
000700*     tu040.                             *                                
000800*******************************************                               
000900*  CSV output record, variable length, comma delimited.                   
001000*                                                                         
001100* 27/10/25 vbc - Created.                                                 
001200* 20/11/25 vbc - Added Agg-Min-Date/Agg-Max-Date, needed for the  TU-0010 
001300*                header block date range - was computing it twice,        
001400*                once per period and once for the whole run.              
001500* 28/12/25 vbc - Sort key Agg-Sort-Kwh separated out from Agg-    TU-0019 
001600*                Total-Kwh so the descending sort in dd046 doesn't        
001700*                have to re-test Unclassified every compare.              
001800*                                                                         
001900*> One row, CSV or print.                                                 
002000* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
002100*                copybook pads to the record boundary, this one sl        
002200*                through. Added.                                          
002300 01  TU-Agg-Record.                                                       
002400     03  Agg-Period          PIC X(20).                                   
002500     03  Agg-Total-Kwh       PIC S9(9)V9(3).                              
002600     03  Agg-Interval-Cnt    PIC 9(7).                                    
002700     03  Agg-Avg-Kwh         PIC S9(7)V9(4).                              
002800     03  Agg-Min-Date        PIC X(14).                                   
002900     03  Agg-Max-Date        PIC X(14).                                   
003000     03  Agg-Estimated-Cnt   PIC 9(7).                                    
003100     03  Agg-Percentage      PIC 9(3)V99.                                 
003200     03  Agg-Total-Cost      PIC S9(7)V99.                                
003300     03  Agg-Price-Present   PIC X.                                       
003400*                                                                         
003500*> In-core table - 10 named periods plus Unclassified, index 11.          
003600     03  FILLER                 PIC X(01)  VALUE SPACE.                   
003700 01  WS-TU-Agg-Tbl.                                                       
003800     03  TU-Agg-Cnt              PIC 99      VALUE ZERO.                  
003900     03  TU-Agg-Entry OCCURS 11 INDEXED BY TU40-Ix.                       
004000         05  Agg-TBL-Period       PIC X(20).                              
004100         05  Agg-TBL-Total-Kwh    PIC S9(9)V9(3) VALUE ZERO.              
004200         05  Agg-TBL-Interval-Cnt PIC 9(7)       VALUE ZERO.              
004300         05  Agg-TBL-Avg-Kwh      PIC S9(7)V9(4) VALUE ZERO.              
004400         05  Agg-TBL-Min-Date     PIC X(14)      VALUE ALL "9".           
004500         05  Agg-TBL-Max-Date     PIC X(14)      VALUE ZERO.              
004600         05  Agg-TBL-Estimated    PIC 9(7)       VALUE ZERO.              
004700         05  Agg-TBL-Percentage   PIC 9(3)V99    VALUE ZERO.              
004800         05  Agg-TBL-Total-Cost   PIC S9(7)V99   VALUE ZERO.              
004900         05  Agg-TBL-Price        PIC 9(2)V9(4)  VALUE ZERO.              
005000         05  Agg-TBL-Price-Pres   PIC X          VALUE "N".               
005100         05  Agg-TBL-Sort-Kwh     PIC S9(9)V9(3) VALUE ZERO.              
005200     03  FILLER                 PIC X(01)  VALUE SPACE.                   
