000100* File assignment table for the TU (Time-Of-Use) batch run.               
000200* One fixed run, one fixed set of files - no directory scanning           
000300* and no file picker, see the note in tu000 aa000-Main.                   
000400*                                                                         
000500* 21/10/25 vbc - Created for TU, cut down from the ACAS-wide      TU-0003 
000600*                wsnames.cob File-Defs (39+ sales/purchase/payroll        
000700*                slots) to the 8 files this run actually opens.           
000800* 14/01/26 vbc - Added file-07/08 (TUWORK1/2) when the classify   TU-0022 
000900*                pass was split out of tu010/tu020 into tu030.            
001000*                                                                         
001100 01  File-Defs.                                                           
001200     02  File-Defs-A.                                                     
001300         03  File-01      PIC X(132)  VALUE "metrdata.dat".               
001400         03  File-02      PIC X(132)  VALUE "touperds.dat".               
001500         03  File-03      PIC X(132)  VALUE "touholid.dat".               
001600         03  File-04      PIC X(132)  VALUE "touprm.dat".                 
001700         03  File-05      PIC X(132)  VALUE "tousumry.csv".               
001800         03  File-06      PIC X(132)  VALUE "toudetl.csv".                
001900         03  File-07      PIC X(132)  VALUE "touwork1.tmp".               
002000         03  File-08      PIC X(132)  VALUE "touwork2.tmp".               
002100     02  FILLER REDEFINES File-Defs-A.                                    
002200         03  File-Defs-Names  PIC X(132) OCCURS 8.                        
002300     02  File-Defs-Count      BINARY-SHORT VALUE 8.                       
002400     02  File-Defs-OS-Delim   PIC X.                                      
