000100*> Console report output, 70 char rule width per spec - much              
000200*> narrower than the payroll 132 col landscape reports, this one          
000300*> is meant to read straight off a terminal, not a line printer.          
000400*                                                                         
000500* 29/10/25 vbc - Created.                                                 
000600*                                                                         
000700     SELECT Print-File  ASSIGN TO "TUPRINT"                               
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS TU-Print-Status.                              
