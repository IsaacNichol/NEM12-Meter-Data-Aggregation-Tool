000100*> TU run-parameter file, relative record 1, same RRN convention          
000200*> as the payroll PY-Param1-File.                                         
000300*                                                                         
000400* 21/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT TU-Param1-File  ASSIGN TO "TUPARM"                            
000700            ORGANIZATION IS RELATIVE                                      
000800            ACCESS MODE  IS RANDOM                                        
000900            RELATIVE KEY IS TU-Parm-RRN                                   
001000            FILE STATUS  IS TU-Parm-Status.                               
