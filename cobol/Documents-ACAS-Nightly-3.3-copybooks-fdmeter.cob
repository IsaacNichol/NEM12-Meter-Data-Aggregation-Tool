000100*> Meter data input file - one physical line = one FD record,             
000200*> the layout underneath (NEM12 or generic) is copybook TU12/TUGN.        
000300*                                                                         
000400* 22/10/25 vbc - Created.                                                 
000500*                                                                         
000600 FD  Meter-Data-File                                                      
000700     RECORDING MODE IS F.                                                 
000800* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
000900*                copybook pads to the record boundary, this one sl        
001000*                through. Added.                                          
001100 01  Meter-Data-Rec.                                                      
001200     03  Meter-Data-Rec-Text     PIC X(1000).                             
001300     03  FILLER                 PIC X(01)  VALUE SPACE.                   
