000100*> Detailed-interval CSV output - variable length, comma                  
000200*> delimited.  Columns: Timestamp,Consumption_kWh,Period,                 
000300*> Day_Type,Quality_Method,Is_Estimate.                                   
000400*                                                                         
000500* 28/10/25 vbc - Created.                                                 
000600*                                                                         
000700 FD  TU-Detail-File                                                       
000800     RECORDING MODE IS V.                                                 
000900* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001000*                copybook pads to the record boundary, this one sl        
001100*                through. Added.                                          
001200 01  TU-Detl-Rec.                                                         
001300     03  TU-Detl-Rec-Text        PIC X(80).                               
001400     03  FILLER                 PIC X(01)  VALUE SPACE.                   
