000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For TU Param File   *                                
000400*     Uses RRN = 1                       *                                
000500*******************************************                               
000600*  File size 10 bytes padded to 64 by filler.                             
000700*                                                                         
000800* 21/10/25 vbc - Created.                                                 
000900* 05/11/25 vbc - Added TU-PR1-Cost-Wanted, def N - most runs have TU-0005 
001000*                no price configured so cost column is suppressed.        
001100* 18/12/25 vbc - Widened TU-PR1-State from 2 to 3 to take "ACT".  TU-0024 
001200*                                                                         
001300 01  TU-Param1-Record.                                                    
001400     03  TU-PR1-State            PIC X(3).  *> NSW,ACT,VIC,TAS,QLD        
001500*                                               SA,NT,WA                  
001600     03  TU-PR1-Detail-Wanted    PIC X.     *> Y = write detail CS        
001700     03  TU-PR1-Rule-Width       PIC 99     VALUE 70.                     
001800     03  TU-PR1-Page-Lines       PIC 99     VALUE 56.                     
001900     03  TU-PR1-Currency-Sign    PIC X      VALUE "$".                    
002000     03  TU-PR1-Meter-File-Fmt   PIC X.     *> N = NEM12, G = Gene        
002100*                                               set by tu000, not         
002200     03  FILLER                 PIC X(54).                                
