000100*> TUWORK2 - classified interval work file, written by tu030              
000200*> dd010-Classify, read back by tu040 for the detail CSV.                 
000300*                                                                         
000400* 15/11/25 vbc - Created, split out of TUWORK1 when the classify          
000500*                pass stopped overwriting it in place.                    
000600*                                                                         
000700     SELECT TU-Work2-File  ASSIGN TO "TUWORK2"                            
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS TU-Work2-Status.                              
