000100******************************************************************        
000200*                                                                *        
000300*                TOU Report And CSV Output Formatter             *        
000400*                                                                *        
000500******************************************************************        
000600*                                                                         
000700 IDENTIFICATION          DIVISION.                                        
000800**===============================                                         
000900*                                                                         
001000      PROGRAM-ID.         TU040.                                          
001100*                                                                         
001200      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001300*                                                                         
001400      INSTALLATION.       Applewood Computers.                            
001500*                                                                         
001600      DATE-WRITTEN.       02/11/1985.                                     
001700*                                                                         
001800      DATE-COMPILED.                                                      
001900*                                                                         
002000      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002100*                          Distributed under the GNU General Publi        
002200*                          License. See the file COPYING for detai        
002300*                                                                         
002400*     Remarks.            Prints the console consumption report of        
002500*                          WS-TU-Agg-Tbl/WS-TU-Run-Stats (filled b        
002600*                          tu030), writes the period-summary CSV a        
002700*                          when TU-PR1-Detail-Wanted = "Y", re-rea        
002800*                          TUWORK2 to write the detailed-interval         
002900*                                                                         
003000*     Version.            See Prog-Name in WS.                            
003100*                                                                         
003200*     Called Modules.     None.                                           
003300*                                                                         
003400*     Functions Used.     FUNCTION TRIM.                                  
003500*                                                                         
003600*     Error messages used.  TU010 thru TU011, see Error-Messages.         
003700*                                                                         
003800* Changes:                                                                
003900* 02/11/25 vbc -    1.00 Created.                                         
004000* 30/11/25 vbc -    1.01 Total Cost column was printing for every         
004100*                   period even when Stat-Any-Price was N - tied t        
004200*                   column, and the CSV column, to the run-wide fl        
004300*                   instead of re-testing Price-Present per row.          
004400* 17/12/25 vbc -    1.02 ee015 was STRINGing TU-Sumry-Rec back int        
004500*                   itself to append the Total_Cost field - worked        
004600*                   under GnuCOBOL here but is not something to re        
004700*                   on, built the cost suffix into a work field fi        
004800* 10/01/26 vbc -    1.03 Several report/CSV edit pictures were siz        
004900*                   off the wrong source field (kWh and cost colum        
005000*                   could have truncated above five figures) - wid        
005100*                   to match the actual PIC of each source item.          
005200* 10/08/26 vbc -    1.04 bb010-Build-Header-Work was unstacking th        
005300*                   min/max timestamps with reference modification        
005400*                   replaced with proper redefined CCYY/MM/DD view        
005500*                   tidier and matches how tu000 handles Dst-Date.        
005600* 10/08/26 vbc -    1.05 WS-File-Status/WS-Rpt-Work/WS-Dist-Line/ TU-0041 
005700*                   WS-Day-Type-Edit/WS-Csv-Work had no trailing          
005800*                   FILLER - padded all.  TU-Parm-RRN was 01-level        
005900*                   for no reason - moved to 77.                          
006000* 10/08/26 vbc -    1.06 aa000/bb010/dd010/ee010/ee020 used inlineTU-0047 
006100*                   PERFORM UNTIL/VARYING ... END-PERFORM - pulled        
006200*                   every loop body out into its own paragraph, sa        
006300*                   out-of-line PERFORM ... THRU shape the rest of        
006400*                   this program already uses.                            
006500*                                                                         
006600******************************************************************        
006700*                                                                         
006800* Copyright Notice.                                                       
006900* ****************                                                        
007000*                                                                         
007100* These files and programs are part of the Applewood Computers Acc        
007200* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007300*                                                                         
007400* This program is now free software; you can redistribute it and/o        
007500* under the terms of the GNU General Public License as published b        
007600* Free Software Foundation; version 3 and later as revised for per        
007700* usage only and that includes for use within a business but witho        
007800* repackaging or for Resale in any way.                                   
007900*                                                                         
008000* ACAS is distributed in the hope that it will be useful, but WITH        
008100* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
008200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
008300* for more details.                                                       
008400*                                                                         
008500* You should have received a copy of the GNU General Public Licens        
008600* with ACAS; see the file COPYING.  If not, write to the Free Soft        
008700* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
008800*                                                                         
008900******************************************************************        
009000*                                                                         
009100 ENVIRONMENT              DIVISION.                                       
009200**===============================                                         
009300*                                                                         
009400 COPY  "envdiv.cob".                                                      
009500 INPUT-OUTPUT             SECTION.                                        
009600 FILE-CONTROL.                                                            
009700     COPY "selprm.cob".                                                   
009800     COPY "selcls.cob".                                                   
009900     COPY "selprint.cob".                                                 
010000     COPY "selsumry.cob".                                                 
010100     COPY "seldetl.cob".                                                  
010200*                                                                         
010300 DATA                     DIVISION.                                       
010400 FILE SECTION.                                                            
010500*                                                                         
010600 COPY "fdprm.cob".                                                        
010700 COPY "fdcls.cob".                                                        
010800 COPY "fdprint.cob".                                                      
010900 COPY "fdsumry.cob".                                                      
011000 COPY "fddetl.cob".                                                       
011100*                                                                         
011200*> -- Report Writer description for the header/period/total parts         
011300*> of the console report - see aa000-Main for the plain-WRITE tail        
011400*> (distribution bars, day-type breakdown) that Report Writer can'        
011500*> shape without a lot of extra dummy control breaks.                     
011600*                                                                         
011700 RD  TU-Console-Report                                                    
011800     CONTROL      FINAL                                                   
011900     PAGE LIMIT   TU-PR1-Page-Lines                                       
012000     HEADING      1                                                       
012100     FIRST DETAIL 5                                                       
012200     LAST  DETAIL TU-PR1-Page-Lines.                                      
012300*                                                                         
012400 01  TU-Rpt-Heading  TYPE PAGE HEADING.                                   
012500     03  LINE 1.                                                          
012600         05  COL  1      PIC X(31)                                        
012700                          VALUE "TIME-OF-USE CONSUMPTION REPORT".         
012800     03  LINE 2.                                                          
012900         05  COL  1      VALUE "NMI:".                                    
013000         05  COL  6      PIC X(10)   SOURCE Stat-Nmi.                     
013100     03  LINE 3.                                                          
013200         05  COL  1      VALUE "Date Range:".                             
013300         05  COL 13      PIC X(10)   SOURCE WS-Rpt-Min-Disp.              
013400         05  COL 24      VALUE "to".                                      
013500         05  COL 27      PIC X(10)   SOURCE WS-Rpt-Max-Disp.              
013600     03  LINE 4.                                                          
013700         05  COL  1      VALUE "Total Days:".                             
013800         05  COL 13      PIC ZZZZ9   SOURCE Stat-Total-Days.              
013900         05  COL 22      VALUE "Total Intervals:".                        
014000         05  COL 39      PIC Z,ZZZ,ZZ9                                    
014100                          SOURCE Stat-Total-Intervals.                    
014200     03  LINE 6          PIC X(63)                                        
014300                          SOURCE WS-Rpt-Estim-Warn-Line                   
014400                          PRESENT WHEN Stat-Estimated-Pct > ZERO.         
014500     03  LINE 8.                                                          
014600         05  COL  1      VALUE "PERIOD SUMMARY".                          
014700     03  LINE 9.                                                          
014800         05  COL  1      VALUE "Period".                                  
014900         05  COL 22      VALUE "Total kWh".                               
015000         05  COL 35      VALUE "Intervals".                               
015100         05  COL 46      VALUE "Avg kWh/Int".                             
015200         05  COL 59      VALUE "Total Cost"                               
015300                          PRESENT WHEN Stat-Any-Price = "Y".              
015400     03  LINE 10         PIC X(70)   VALUE ALL "-".                       
015500*                                                                         
015600 01  TU-Rpt-Row-Priced   TYPE DETAIL.                                     
015700     03  LINE PLUS 1.                                                     
015800         05  COL  1      PIC X(20)                                        
015900                          SOURCE Agg-TBL-Period (TU40-Ix).                
016000         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99                               
016100                          SOURCE Agg-TBL-Total-Kwh (TU40-Ix).             
016200         05  COL 37      PIC Z,ZZZ,ZZ9                                    
016300                          SOURCE Agg-TBL-Interval-Cnt (TU40-Ix).          
016400         05  COL 48      PIC Z,ZZZ,ZZ9.99                                 
016500                          SOURCE Agg-TBL-Avg-Kwh (TU40-Ix).               
016600         05  COL 61      PIC $$$,$$$,$$9.99                               
016700                          SOURCE Agg-TBL-Total-Cost (TU40-Ix)             
016800                          PRESENT WHEN                                    
016900                             Agg-TBL-Price-Pres (TU40-Ix) = "Y".          
017000         05  COL 65      PIC X                                            
017100                          VALUE "-"                                       
017200                          PRESENT WHEN                                    
017300                             Agg-TBL-Price-Pres (TU40-Ix) = "N".          
017400*                                                                         
017500 01  TU-Rpt-Row-Unpriced TYPE DETAIL.                                     
017600     03  LINE PLUS 1.                                                     
017700         05  COL  1      PIC X(20)                                        
017800                          SOURCE Agg-TBL-Period (TU40-Ix).                
017900         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99                               
018000                          SOURCE Agg-TBL-Total-Kwh (TU40-Ix).             
018100         05  COL 37      PIC Z,ZZZ,ZZ9                                    
018200                          SOURCE Agg-TBL-Interval-Cnt (TU40-Ix).          
018300         05  COL 48      PIC Z,ZZZ,ZZ9.99                                 
018400                          SOURCE Agg-TBL-Avg-Kwh (TU40-Ix).               
018500*                                                                         
018600 01  TU-Rpt-Total-Row    TYPE CONTROL FOOTING FINAL.                      
018700     03  LINE PLUS 1      PIC X(70)   VALUE ALL "-".                      
018800     03  LINE PLUS 1.                                                     
018900         05  COL  1          VALUE "TOTAL".                               
019000         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99                               
019100                          SOURCE Stat-Total-Kwh.                          
019200         05  COL 37      PIC Z,ZZZ,ZZ9                                    
019300                          SOURCE Stat-Total-Intervals.                    
019400         05  COL 48      PIC Z,ZZZ,ZZ9.99                                 
019500                          SOURCE WS-Rpt-Grand-Avg.                        
019600         05  COL 61      PIC $$$,$$$,$$9.99                               
019700                          SOURCE WS-Rpt-Grand-Cost                        
019800                          PRESENT WHEN Stat-Any-Price = "Y".              
019900*                                                                         
020000 WORKING-STORAGE SECTION.                                                 
020100**----------------------                                                  
020200*                                                                         
020300 77  Prog-Name             PIC X(15)   VALUE "TU040 (1.06)".              
020400*                                                                         
020500 COPY "wstuprm.cob".                                                      
020600*                                                                         
020700*> WS-TU-Agg-Tbl and WS-TU-Run-Stats are NOT copied here - they ar        
020800*> the tables tu030 built in tu000's Working-Storage, reached here        
020900*> through the Linkage Section below.                                     
021000*                                                                         
021100 01  WS-File-Status.                                                      
021200     03  TU-Parm-Status    PIC XX.                                        
021300     03  TU-Work2-Status   PIC XX.                                        
021400     03  TU-Print-Status   PIC XX.                                        
021500     03  TU-Sumry-Status   PIC XX.                                        
021600     03  TU-Detl-Status    PIC XX.                                        
021700     03  FILLER            PIC X(01)  VALUE SPACE.                        
021800*                                                                         
021900 77  TU-Parm-RRN           BINARY-CHAR UNSIGNED VALUE 1.                  
022000*                                                                         
022100*> -- Report header work area ----------------------------------          
022200*> Stat-Min/Max-Timestamp arrive from tu030 as one 14-byte industr        
022300*> time string (CCYYMMDDHH24MI).  The raw copies below are re-view        
022400*> a field at a time instead of chopping them up with reference           
022500*> modification, as 1.00 did.                                             
022600 01  WS-Rpt-Min-Raw            PIC X(14)  VALUE SPACES.                   
022700 01  WS-Rpt-Min-Raw-Flds   REDEFINES WS-Rpt-Min-Raw.                      
022800     03  WS-Rpt-Min-CCYY       PIC X(4).                                  
022900     03  WS-Rpt-Min-MM         PIC X(2).                                  
023000     03  WS-Rpt-Min-DD         PIC X(2).                                  
023100     03  FILLER                PIC X(6).                                  
023200 01  WS-Rpt-Max-Raw            PIC X(14)  VALUE SPACES.                   
023300 01  WS-Rpt-Max-Raw-Flds   REDEFINES WS-Rpt-Max-Raw.                      
023400     03  WS-Rpt-Max-CCYY       PIC X(4).                                  
023500     03  WS-Rpt-Max-MM         PIC X(2).                                  
023600     03  WS-Rpt-Max-DD         PIC X(2).                                  
023700     03  FILLER                PIC X(6).                                  
023800 01  WS-Rpt-Work.                                                         
023900     03  WS-Rpt-Min-Disp       PIC X(10)  VALUE SPACES.                   
024000     03  WS-Rpt-Max-Disp       PIC X(10)  VALUE SPACES.                   
024100     03  WS-Rpt-Estim-Pct-1dp  PIC 999V9  VALUE ZERO.                     
024200     03  WS-Rpt-Estim-Pct-Edit PIC ZZ9.9.                                 
024300     03  WS-Rpt-Unclas-Pct-1dp PIC 999V9  VALUE ZERO.                     
024400     03  WS-Rpt-Unclas-Pct-Edit PIC ZZ9.9.                                
024500     03  WS-Rpt-Estim-Warn-Line  PIC X(63) VALUE SPACES.                  
024600     03  WS-Rpt-Grand-Avg      PIC S9(7)V9(4) VALUE ZERO.                 
024700     03  WS-Rpt-Grand-Cost     PIC S9(7)V99   VALUE ZERO.                 
024800     03  FILLER                PIC X(01) VALUE SPACE.                     
024900*                                                                         
025000*> -- Period distribution line build area -----------------------         
025100 01  WS-Dist-Line.                                                        
025200     03  WS-Dist-Name-Work     PIC X(20)  VALUE SPACES.                   
025300     03  WS-Dist-Pad           PIC X(10)  VALUE ALL ".".                  
025400     03  WS-Dist-Full          PIC X(30)  VALUE SPACES.                   
025500     03  WS-Dist-Pct-1dp       PIC 999V9  VALUE ZERO.                     
025600     03  WS-Dist-Edit-Pct      PIC ZZ9.9.                                 
025700     03  FILLER                PIC X(01)  VALUE SPACE.                    
025800*                                                                         
025900 01  WS-Day-Type-Edit.                                                    
026000     03  WS-DT-Wd-Edit         PIC Z,ZZZ,ZZ9.                             
026100     03  WS-DT-We-Edit         PIC Z,ZZZ,ZZ9.                             
026200     03  WS-DT-Ho-Edit         PIC Z,ZZZ,ZZ9.                             
026300     03  FILLER                PIC X(01)  VALUE SPACE.                    
026400*                                                                         
026500*> -- CSV build work area ----------------------------------------        
026600 01  WS-Csv-Work.                                                         
026700     03  WS-Csv-Kwh-Edit       PIC -(8)9.999.                             
026800     03  WS-Csv-Avg-Edit       PIC -(6)9.9999.                            
026900     03  WS-Csv-Pct-Edit       PIC ZZ9.99.                                
027000     03  WS-Csv-Cost-Edit      PIC -(6)9.99.                              
027100     03  WS-Csv-Cnt-Edit       PIC Z(6)9.                                 
027200     03  WS-Csv-Core-Line      PIC X(100) VALUE SPACES.                   
027300     03  FILLER                PIC X(01) VALUE SPACE.                     
027400*                                                                         
027500 01  Error-Messages.                                                      
027600     03  TU010   PIC X(44) VALUE                                          
027700             "TU010 Unable to open report file -".                        
027800     03  TU011   PIC X(44) VALUE                                          
027900             "TU011 Unable to open summary CSV file -".                   
028000*> Generic by-subscript view, same habit tu000 uses for Dst-Kind -        
028100*> lets a future message get DISPLAYed via Error-Msg-Text (n) if t        
028200*> list ever grows past the two pairs of DISPLAY statements below.        
028300 01  Error-Msg-Tbl         REDEFINES Error-Messages.                      
028400     03  Error-Msg-Text        PIC X(44) OCCURS 2.                        
028500*                                                                         
028600 LINKAGE                  SECTION.                                        
028700**=====================                                                   
028800*                                                                         
028900 01  To-Day                PIC X(10).                                     
029000 COPY "wsnames.cob".                                                      
029100 COPY "wscall.cob".                                                       
029200 COPY "wstuagg.cob"        REPLACING WS-TU-Agg-Tbl                        
029300                                   BY LK-TU-Agg-Tbl.                      
029400 COPY "wstustat.cob"       REPLACING WS-TU-Run-Stats                      
029500                                   BY LK-TU-Run-Stats.                    
029600*                                                                         
029700 PROCEDURE DIVISION USING WS-Calling-Data                                 
029800                           To-Day                                         
029900                           File-Defs                                      
030000                           LK-TU-Agg-Tbl                                  
030100                           LK-TU-Run-Stats.                               
030200**==================================                                      
030300*                                                                         
030400 AA000-Main                  SECTION.                                     
030500**********************************                                        
030600*                                                                         
030700     MOVE     ZERO TO WS-Term-Code.                                       
030800     PERFORM  AA010-Open-Parm-File     THRU AA010-Exit.                   
030900     PERFORM  BB010-Build-Header-Work  THRU BB010-Exit.                   
031000     PERFORM  BB020-Open-Print-File    THRU BB020-Exit.                   
031100     IF       WS-Term-Code NOT = ZERO                                     
031200              GOBACK RETURNING WS-Term-Code                               
031300     END-IF.                                                              
031400     INITIATE TU-Console-Report.                                          
031500     PERFORM  CC010-Generate-Row THRU CC010-Exit                          
031600              VARYING TU40-Ix FROM 1 BY 1                                 
031700              UNTIL TU40-Ix > TU-Agg-Cnt.                                 
031800     TERMINATE TU-Console-Report.                                         
031900     PERFORM  DD010-Print-Distribution  THRU DD010-Exit.                  
032000     PERFORM  DD020-Print-Day-Types     THRU DD020-Exit.                  
032100     CLOSE    Print-File.                                                 
032200     PERFORM  EE010-Write-Summary-Csv   THRU EE010-Exit.                  
032300     IF       WS-Term-Code NOT = ZERO                                     
032400              GOBACK RETURNING WS-Term-Code                               
032500     END-IF.                                                              
032600     IF       TU-PR1-Detail-Wanted = "Y"                                  
032700           OR TU-DETAIL-CSV-ON                                            
032800              PERFORM EE020-Write-Detail-Csv THRU EE020-Exit              
032900     END-IF.                                                              
033000     GOBACK   RETURNING WS-Term-Code.                                     
033100*                                                                         
033200 AA000-Exit.                                                              
033300     EXIT     SECTION.                                                    
033400*                                                                         
033500 AA010-Open-Parm-File         SECTION.                                    
033600**********************************                                        
033700*                                                                         
033800     OPEN     INPUT TU-Param1-File.                                       
033900     MOVE     1 TO TU-Parm-RRN.                                           
034000     READ     TU-Param1-File                                              
034100              INVALID KEY                                                 
034200                       DISPLAY TU010                                      
034300                       MOVE 1 TO WS-Term-Code                             
034400     END-READ.                                                            
034500     MOVE     TU-Param1-Rec TO TU-Param1-Record.                          
034600     CLOSE    TU-Param1-File.                                             
034700*                                                                         
034800 AA010-Exit.                                                              
034900     EXIT     SECTION.                                                    
035000*                                                                         
035100 BB010-Build-Header-Work      SECTION.                                    
035200**********************************                                        
035300*                                                                         
035400* Rearranges the two industry-time CCYYMMDD timestamps tu030 left         
035500* in Stat-Min/Max-Timestamp into YYYY-MM-DD for the header line,          
035600* and pre-edits the two percentages the header prints to 1 dp             
035700* (the aggregate tables themselves hold 2 dp, per spec).                  
035800*                                                                         
035900     MOVE     Stat-Min-Timestamp TO WS-Rpt-Min-Raw.                       
036000     MOVE     Stat-Max-Timestamp TO WS-Rpt-Max-Raw.                       
036100     STRING   WS-Rpt-Min-CCYY DELIMITED BY SIZE                           
036200              "-"             DELIMITED BY SIZE                           
036300              WS-Rpt-Min-MM   DELIMITED BY SIZE                           
036400              "-"             DELIMITED BY SIZE                           
036500              WS-Rpt-Min-DD   DELIMITED BY SIZE                           
036600                       INTO WS-Rpt-Min-Disp.                              
036700     STRING   WS-Rpt-Max-CCYY DELIMITED BY SIZE                           
036800              "-"             DELIMITED BY SIZE                           
036900              WS-Rpt-Max-MM   DELIMITED BY SIZE                           
037000              "-"             DELIMITED BY SIZE                           
037100              WS-Rpt-Max-DD   DELIMITED BY SIZE                           
037200                       INTO WS-Rpt-Max-Disp.                              
037300*                                                                         
037400     MOVE     Stat-Estimated-Pct TO WS-Rpt-Estim-Pct-1dp.                 
037500     MOVE     WS-Rpt-Estim-Pct-1dp TO WS-Rpt-Estim-Pct-Edit.              
037600     MOVE     SPACES TO WS-Rpt-Estim-Warn-Line.                           
037700     STRING   "*** WARNING: " DELIMITED BY SIZE                           
037800              WS-Rpt-Estim-Pct-Edit DELIMITED BY SIZE                     
037900              "% of intervals are ESTIMATED readings ***"                 
038000                                  DELIMITED BY SIZE                       
038100              INTO WS-Rpt-Estim-Warn-Line.                                
038200*                                                                         
038300     IF       Stat-Total-Intervals = ZERO                                 
038400              MOVE ZERO TO WS-Rpt-Grand-Avg                               
038500     ELSE                                                                 
038600              COMPUTE WS-Rpt-Grand-Avg ROUNDED =                          
038700                      Stat-Total-Kwh / Stat-Total-Intervals               
038800     END-IF.                                                              
038900*                                                                         
039000     MOVE     ZERO TO WS-Rpt-Grand-Cost.                                  
039100     PERFORM  BB011-Add-One-Cost THRU BB011-Exit                          
039200              VARYING TU40-Ix FROM 1 BY 1                                 
039300              UNTIL TU40-Ix > TU-Agg-Cnt.                                 
039400*                                                                         
039500 BB010-Exit.                                                              
039600     EXIT     SECTION.                                                    
039700*                                                                         
039800 BB011-Add-One-Cost.                                                      
039900*                                                                         
040000     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"                          
040100              ADD Agg-TBL-Total-Cost (TU40-Ix)                            
040200                                 TO WS-Rpt-Grand-Cost                     
040300     END-IF.                                                              
040400*                                                                         
040500 BB011-Exit.                                                              
040600     EXIT.                                                                
040700*                                                                         
040800 BB020-Open-Print-File        SECTION.                                    
040900**********************************                                        
041000*                                                                         
041100     OPEN     OUTPUT Print-File.                                          
041200     IF       TU-Print-Status NOT = "00"                                  
041300              DISPLAY TU010                                               
041400              MOVE     6 TO WS-Term-Code                                  
041500     END-IF.                                                              
041600*                                                                         
041700 BB020-Exit.                                                              
041800     EXIT     SECTION.                                                    
041900*                                                                         
042000 CC010-Generate-Row           SECTION.                                    
042100**********************************                                        
042200*                                                                         
042300     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"                          
042400              GENERATE TU-Rpt-Row-Priced                                  
042500     ELSE                                                                 
042600              GENERATE TU-Rpt-Row-Unpriced                                
042700     END-IF.                                                              
042800*                                                                         
042900 CC010-Exit.                                                              
043000     EXIT     SECTION.                                                    
043100*                                                                         
043200 DD010-Print-Distribution     SECTION.                                    
043300**********************************                                        
043400*                                                                         
043500* Report Writer handles the tabular header/period/total parts             
043600* above; TERMINATE has released Print-File back to plain WRITE            
043700* for the free-text sections below it can't shape cleanly.                
043800*                                                                         
043900     MOVE     SPACES TO Print-Rec.                                        
044000     WRITE    Print-Rec.                                                  
044100     MOVE     "PERIOD DISTRIBUTION" TO Print-Rec.                         
044200     WRITE    Print-Rec.                                                  
044300     PERFORM  DD011-Print-One-Dist-Line THRU DD011-Exit                   
044400              VARYING TU40-Ix FROM 1 BY 1                                 
044500              UNTIL TU40-Ix > TU-Agg-Cnt.                                 
044600     IF       Stat-Unclassified-Pct > ZERO                                
044700              MOVE SPACES TO Print-Rec                                    
044800              WRITE Print-Rec                                             
044900              MOVE Stat-Unclassified-Pct TO WS-Rpt-Unclas-Pct-1dp         
045000              MOVE WS-Rpt-Unclas-Pct-1dp                                  
045100                                TO WS-Rpt-Unclas-Pct-Edit                 
045200              STRING "*** WARNING: " DELIMITED BY SIZE                    
045300                     WS-Rpt-Unclas-Pct-Edit DELIMITED BY SIZE             
045400                     "% of intervals are Unclassified ***"                
045500                                       DELIMITED BY SIZE                  
045600                     INTO Print-Rec                                       
045700              WRITE Print-Rec                                             
045800     END-IF.                                                              
045900*                                                                         
046000 DD010-Exit.                                                              
046100     EXIT     SECTION.                                                    
046200*                                                                         
046300 DD011-Print-One-Dist-Line.                                               
046400*                                                                         
046500     MOVE     Agg-TBL-Period (TU40-Ix) TO WS-Dist-Name-Work.              
046600     INSPECT  WS-Dist-Name-Work                                           
046700              REPLACING TRAILING SPACES BY "."                            
046800     STRING   WS-Dist-Name-Work DELIMITED BY SIZE                         
046900              WS-Dist-Pad       DELIMITED BY SIZE                         
047000              INTO WS-Dist-Full.                                          
047100     MOVE     Agg-TBL-Percentage (TU40-Ix)                                
047200                                   TO WS-Dist-Pct-1dp.                    
047300     MOVE     WS-Dist-Pct-1dp  TO WS-Dist-Edit-Pct.                       
047400     STRING   WS-Dist-Full       DELIMITED BY SIZE                        
047500              WS-Dist-Edit-Pct   DELIMITED BY SIZE                        
047600              "% of total consumption" DELIMITED BY SIZE                  
047700              INTO Print-Rec.                                             
047800     WRITE    Print-Rec.                                                  
047900     MOVE     SPACES TO Print-Rec.                                        
048000*                                                                         
048100 DD011-Exit.                                                              
048200     EXIT.                                                                
048300*                                                                         
048400 DD020-Print-Day-Types        SECTION.                                    
048500**********************************                                        
048600*                                                                         
048700     MOVE     SPACES TO Print-Rec.                                        
048800     WRITE    Print-Rec.                                                  
048900     MOVE     "DAY TYPE BREAKDOWN" TO Print-Rec.                          
049000     WRITE    Print-Rec.                                                  
049100     MOVE     Stat-Weekday-Cnt TO WS-DT-Wd-Edit.                          
049200     MOVE     Stat-Weekend-Cnt TO WS-DT-We-Edit.                          
049300     MOVE     Stat-Holiday-Cnt TO WS-DT-Ho-Edit.                          
049400     STRING   "Weekday intervals: " DELIMITED BY SIZE                     
049500              WS-DT-Wd-Edit          DELIMITED BY SIZE                    
049600              INTO Print-Rec.                                             
049700     WRITE    Print-Rec.                                                  
049800     MOVE     SPACES TO Print-Rec.                                        
049900     STRING   "Weekend intervals: " DELIMITED BY SIZE                     
050000              WS-DT-We-Edit          DELIMITED BY SIZE                    
050100              INTO Print-Rec.                                             
050200     WRITE    Print-Rec.                                                  
050300     MOVE     SPACES TO Print-Rec.                                        
050400     STRING   "Holiday intervals: " DELIMITED BY SIZE                     
050500              WS-DT-Ho-Edit          DELIMITED BY SIZE                    
050600              INTO Print-Rec.                                             
050700     WRITE    Print-Rec.                                                  
050800*                                                                         
050900 DD020-Exit.                                                              
051000     EXIT     SECTION.                                                    
051100*                                                                         
051200 EE010-Write-Summary-Csv      SECTION.                                    
051300**********************************                                        
051400*                                                                         
051500     OPEN     OUTPUT TU-Summary-File.                                     
051600     IF       TU-Sumry-Status NOT = "00"                                  
051700              DISPLAY TU011                                               
051800              MOVE     6 TO WS-Term-Code                                  
051900              GO TO EE010-Exit                                            
052000     END-IF.                                                              
052100     IF       Stat-Any-Price = "Y"                                        
052200              MOVE "Period,Total_kWh,Interval_Count,Avg_kWh_p"            
052300                 & "er_Interval,Percentage_of_Total,Total_Cost"           
052400                                    TO TU-Sumry-Rec                       
052500     ELSE                                                                 
052600              MOVE "Period,Total_kWh,Interval_Count,Avg_kWh_p"            
052700                 & "er_Interval,Percentage_of_Total"                      
052800                                    TO TU-Sumry-Rec                       
052900     END-IF.                                                              
053000     WRITE    TU-Sumry-Rec.                                               
053100     PERFORM  EE015-Write-One-Summary-Row                                 
053200              THRU EE015-Exit                                             
053300              VARYING TU40-Ix FROM 1 BY 1                                 
053400              UNTIL TU40-Ix > TU-Agg-Cnt.                                 
053500     CLOSE    TU-Summary-File.                                            
053600*                                                                         
053700 EE010-Exit.                                                              
053800     EXIT     SECTION.                                                    
053900*                                                                         
054000 EE015-Write-One-Summary-Row  SECTION.                                    
054100**********************************                                        
054200*                                                                         
054300     MOVE     Agg-TBL-Total-Kwh (TU40-Ix)    TO WS-Csv-Kwh-Edit.          
054400     MOVE     Agg-TBL-Interval-Cnt (TU40-Ix) TO WS-Csv-Cnt-Edit.          
054500     MOVE     Agg-TBL-Avg-Kwh (TU40-Ix)      TO WS-Csv-Avg-Edit.          
054600     MOVE     Agg-TBL-Percentage (TU40-Ix)   TO WS-Csv-Pct-Edit.          
054700     MOVE     SPACES TO WS-Csv-Core-Line.                                 
054800     STRING   FUNCTION TRIM (Agg-TBL-Period (TU40-Ix))                    
054900                                           DELIMITED BY SIZE              
055000              ","                         DELIMITED BY SIZE               
055100              FUNCTION TRIM (WS-Csv-Kwh-Edit)                             
055200                                           DELIMITED BY SIZE              
055300              ","                         DELIMITED BY SIZE               
055400              FUNCTION TRIM (WS-Csv-Cnt-Edit)                             
055500                                           DELIMITED BY SIZE              
055600              ","                         DELIMITED BY SIZE               
055700              FUNCTION TRIM (WS-Csv-Avg-Edit)                             
055800                                           DELIMITED BY SIZE              
055900              ","                         DELIMITED BY SIZE               
056000              FUNCTION TRIM (WS-Csv-Pct-Edit)                             
056100                                           DELIMITED BY SIZE              
056200              INTO WS-Csv-Core-Line.                                      
056300     MOVE     SPACES TO TU-Sumry-Rec.                                     
056400     IF       Stat-Any-Price = "Y"                                        
056500              IF Agg-TBL-Price-Pres (TU40-Ix) = "Y"                       
056600                 MOVE Agg-TBL-Total-Cost (TU40-Ix)                        
056700                                          TO WS-Csv-Cost-Edit             
056800                 STRING FUNCTION TRIM (WS-Csv-Core-Line)                  
056900                                         DELIMITED BY SIZE                
057000                        ","              DELIMITED BY SIZE                
057100                        FUNCTION TRIM (WS-Csv-Cost-Edit)                  
057200                                         DELIMITED BY SIZE                
057300                        INTO TU-Sumry-Rec                                 
057400              ELSE                                                        
057500                 STRING FUNCTION TRIM (WS-Csv-Core-Line)                  
057600                                         DELIMITED BY SIZE                
057700                        ",-"             DELIMITED BY SIZE                
057800                        INTO TU-Sumry-Rec                                 
057900              END-IF                                                      
058000     ELSE                                                                 
058100              MOVE WS-Csv-Core-Line TO TU-Sumry-Rec                       
058200     END-IF.                                                              
058300     WRITE    TU-Sumry-Rec.                                               
058400*                                                                         
058500 EE015-Exit.                                                              
058600     EXIT     SECTION.                                                    
058700*                                                                         
058800 EE020-Write-Detail-Csv       SECTION.                                    
058900**********************************                                        
059000*                                                                         
059100     OPEN     INPUT TU-Work2-File.                                        
059200     OPEN     OUTPUT TU-Detail-File.                                      
059300     MOVE     "Timestamp,Consumption_kWh,Period,Day_Type,Quali"           
059400            & "ty_Method,Is_Estimate" TO TU-Detl-Rec.                     
059500     WRITE    TU-Detl-Rec.                                                
059600     READ     TU-Work2-File                                               
059700              AT END MOVE "10" TO TU-Work2-Status                         
059800     END-READ.                                                            
059900     PERFORM  EE021-Write-One-Detail-Rec THRU EE021-Exit                  
060000              UNTIL TU-Work2-Status = "10".                               
060100     CLOSE    TU-Work2-File TU-Detail-File.                               
060200*                                                                         
060300 EE020-Exit.                                                              
060400     EXIT     SECTION.                                                    
060500*                                                                         
060600 EE021-Write-One-Detail-Rec.                                              
060700*                                                                         
060800     MOVE     TU-Work2-Rec TO TU-Interval-Record.                         
060900     PERFORM  EE025-Write-One-Detail-Row                                  
061000              THRU EE025-Exit.                                            
061100     READ     TU-Work2-File                                               
061200         AT END MOVE "10" TO TU-Work2-Status                              
061300     END-READ.                                                            
061400*                                                                         
061500 EE021-Exit.                                                              
061600     EXIT.                                                                
061700*                                                                         
061800 EE025-Write-One-Detail-Row   SECTION.                                    
061900**********************************                                        
062000*                                                                         
062100     MOVE     Ivl-Consumption TO WS-Csv-Kwh-Edit.                         
062200     MOVE     SPACES TO TU-Detl-Rec.                                      
062300     STRING   Ivl-Timestamp                DELIMITED BY SIZE              
062400              ","                          DELIMITED BY SIZE              
062500              FUNCTION TRIM (WS-Csv-Kwh-Edit)                             
062600                                           DELIMITED BY SIZE              
062700              ","                          DELIMITED BY SIZE              
062800              FUNCTION TRIM (Ivl-Period)    DELIMITED BY SIZE             
062900              ","                          DELIMITED BY SIZE              
063000              FUNCTION TRIM (Ivl-Day-Type)  DELIMITED BY SIZE             
063100              ","                          DELIMITED BY SIZE              
063200              Ivl-Quality-Method            DELIMITED BY SIZE             
063300              ","                          DELIMITED BY SIZE              
063400              Ivl-Is-Estimate               DELIMITED BY SIZE             
063500              INTO TU-Detl-Rec.                                           
063600     WRITE    TU-Detl-Rec.                                                
063700*                                                                         
063800 EE025-Exit.                                                              
063900     EXIT     SECTION.                                                    
