000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For Public Holiday  *                                
000400*     Table Config File                 *                                 
000500*     Line sequential, one date/rec,     *                                
000600*     per-state, loaded whole into       *                                
000700*     WS-TU-Holiday-Tbl by tu030.        *                                
000800*******************************************                               
000900*  Config record 8 bytes.                                                 
001000*                                                                         
001100* 26/10/25 vbc - Created.                                                 
001200* 07/01/26 vbc - Table size raised from 40 to 60 - a 2 year run   TU-0020 
001300*                of NSW public holidays plus bank holidays ran out        
001400*                of slots during testing.                                 
001500* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001600*                copybook pads to the record boundary, this one sl        
001700*                through. Added.                                          
001800*                                                                         
001900 01  TU-Holiday-Config-Record.                                            
002000     03  TU31-Holiday-Date       PIC 9(8).   *> CCYYMMDD                  
002100*                                                                         
002200     03  FILLER                 PIC X(01)  VALUE SPACE.                   
002300 01  WS-TU-Holiday-Tbl.                                                   
002400     03  TU-Holiday-Cnt          PIC 999     VALUE ZERO.                  
002500     03  TU31-TBL-Date OCCURS 60 INDEXED BY TU31-Ix                       
002600                                 PIC 9(8).                                
002700     03  FILLER                 PIC X(01)  VALUE SPACE.                   
