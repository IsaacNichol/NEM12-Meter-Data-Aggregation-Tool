000100*****************************************************************         
000200*                                                                *        
000300*                 Time-Of-Use        Start Of Run                *        
000400*         Opens the meter data file, works out whether it is     *        
000500*           NEM12 or the generic wide CSV, structurally          *        
000600*           validates it, then chains tu010/tu020, tu030         *        
000700*                      and tu040 in turn.                                 
000800*                                                                *        
000900*****************************************************************         
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200**===============================                                         
001300*                                                                         
001400      PROGRAM-ID.         TU000.                                          
001500*                                                                         
001600      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001700*                                                                         
001800      INSTALLATION.       Applewood Computers.                            
001900*                                                                         
002000      DATE-WRITTEN.       21/10/1985.                                     
002100*                                                                         
002200      DATE-COMPILED.                                                      
002300*                                                                         
002400      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002500*                          Distributed under the GNU General Publi        
002600*                          License. See the file COPYING for detai        
002700*                                                                         
002800*     Remarks.            Time-Of-Use batch - Start of Run.               
002900*                          No operator interaction at all - unlike        
003000*                          py000 this run has no menu and no date         
003100*                          prompt, it is cron/scheduler driven, se        
003200*                          the note at aa000-Main.                        
003300*                                                                         
003400*     Version.            See Prog-Name in WS.                            
003500*                                                                         
003600*     Called Modules.     tu010.  (NEM12-PARSER)                          
003700*                          tu020.  (GENERIC-PARSER)                       
003800*                          tu030.  (AGGREGATOR)                           
003900*                          tu040.  (OUTPUT-FORMATTER)                     
004000*                                                                         
004100*     Functions Used.     None.                                           
004200*                                                                         
004300*     Error messages used.                                                
004400*  Program specific.      TU001 - TU006.                                  
004500*                                                                         
004600* Changes:                                                                
004700* 21/10/25 vbc -    1.00 Created.                                 TU-0013 
004800* 08/11/25 vbc -    1.01 Added the generic-CSV header sniff (aa020TU-0014 
004900*                   - first cut only handled NEM12.                       
005000* 19/11/25 vbc -    1.02 TU003/4 were firing on a file with a 200 TU-0016 
005100*                   block but no 300 lines at all - added the expl        
005200*                   300-count test, not just "saw a 300".                 
005300* 30/12/25 vbc -    1.03 Multi-NMI files were aborting instead of TU-0025 
005400*                   warning - moved that test out of here, it is          
005500*                   tu010's job per the NMI summary rule, not ours        
005600* 10/08/26 vbc -    1.04 aa030 repeated Meter-Data-Rec (1:3) threeTU-0031 
005700*                   times over - now moved once to WS-Rec-Type-Are        
005800*                   same idea as the Error-Msg-Tbl subscript view.        
005900* 10/08/26 vbc -    1.05 WS-File-Status and WS-Sniff-Data had no  TU-0037 
006000*                   trailing FILLER - padded both.  TU-Parm-RRN,          
006100*                   WS-Eval-Msg and Error-Code were 01-level for n        
006200*                   reason - moved to 77, same as every other             
006300*                   standalone counter/flag in this program.              
006400* 10/08/26 vbc -    1.06 aa030's structure scan used an inline    TU-0043 
006500*                   PERFORM FOREVER / EXIT PERFORM - pulled the lo        
006600*                   body out into its own section (aa031) driven b        
006700*                   PERFORM ... THRU ... UNTIL, same shape as ever        
006800*                   other loop in this shop's programs.                   
006900*                                                                         
007000******************************************************************        
007100*                                                                         
007200* Copyright Notice.                                                       
007300* ****************                                                        
007400*                                                                         
007500* These files and programs are part of the Applewood Computers Acc        
007600* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007700*                                                                         
007800* This program is now free software; you can redistribute it and/o        
007900* under the terms of the GNU General Public License as published b        
008000* Free Software Foundation; version 3 and later as revised for per        
008100* usage only and that includes for use within a business but witho        
008200* repackaging or for Resale in any way.                                   
008300*                                                                         
008400* ACAS is distributed in the hope that it will be useful, but WITH        
008500* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
008600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
008700* for more details.                                                       
008800*                                                                         
008900* You should have received a copy of the GNU General Public Licens        
009000* with ACAS; see the file COPYING.  If not, write to the Free Soft        
009100* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
009200*                                                                         
009300******************************************************************        
009400*                                                                         
009500 ENVIRONMENT             DIVISION.                                        
009600**===============================                                         
009700*                                                                         
009800 COPY  "envdiv.cob".                                                      
009900 INPUT-OUTPUT            SECTION.                                         
010000 FILE-CONTROL.                                                            
010100 COPY "selprm.cob".                                                       
010200 COPY "selmeter.cob".                                                     
010300*                                                                         
010400 DATA                    DIVISION.                                        
010500**======================                                                  
010600*                                                                         
010700 FILE SECTION.                                                            
010800*                                                                         
010900 COPY "fdprm.cob".                                                        
011000 COPY "fdmeter.cob".                                                      
011100*                                                                         
011200 WORKING-STORAGE SECTION.                                                 
011300**----------------------                                                  
011400*                                                                         
011500 77  Prog-Name            PIC X(15)   VALUE "TU000 (1.06)".               
011600*                                                                         
011700 COPY "wstuprm.cob".                                                      
011800 COPY "wstun12.cob".                                                      
011900 COPY "wstugen.cob".                                                      
012000 COPY "wstuperd.cob".                                                     
012100 COPY "wstuhol.cob".                                                      
012200 COPY "wstuagg.cob".                                                      
012300 COPY "wstustat.cob".                                                     
012400*                                                                         
012500 01  WS-File-Status.                                                      
012600     03  TU-Parm-Status       PIC XX.                                     
012700     03  TU-Meter-Status      PIC XX.                                     
012800     03  FILLER               PIC X(01)  VALUE SPACE.                     
012900*                                                                         
013000 77  TU-Parm-RRN              BINARY-CHAR UNSIGNED VALUE 1.               
013100*                                                                         
013200 01  WS-Sniff-Data.                                                       
013300     03  WS-Line-Cnt          BINARY-LONG UNSIGNED VALUE ZERO.            
013400     03  WS-Saw-100           PIC X       VALUE "N".                      
013500     03  WS-Saw-900-Last      PIC X       VALUE "N".                      
013600     03  WS-Count-200         BINARY-LONG UNSIGNED VALUE ZERO.            
013700     03  WS-Count-300         BINARY-LONG UNSIGNED VALUE ZERO.            
013800     03  WS-Saw-Header-Start  BINARY-SHORT   VALUE ZERO.                  
013900     03  WS-Saw-Interval-Len  BINARY-SHORT   VALUE ZERO.                  
014000     03  WS-Saw-Meterpoint    BINARY-SHORT   VALUE ZERO.                  
014100     03  WS-Data-Row-Cnt      BINARY-LONG UNSIGNED VALUE ZERO.            
014200     03  WS-Header-Check-Done PIC X       VALUE "N".                      
014300     03  FILLER               PIC X(01)  VALUE SPACE.                     
014400*                                                                         
014500 01  WS-Run-Date.                                                         
014600     03  WS-Run-Date-Raw      PIC X(10)  VALUE SPACES.                    
014700     03  WS-Run-Date-Alt REDEFINES WS-Run-Date-Raw.                       
014800         05  WS-Run-Dd        PIC XX.                                     
014900         05  FILLER           PIC X.                                      
015000         05  WS-Run-Mm        PIC XX.                                     
015100         05  FILLER           PIC X.                                      
015200         05  WS-Run-Yyyy      PIC X(4).                                   
015300*                                                                         
015400 77  WS-Eval-Msg              PIC X(25)   VALUE SPACES.                   
015500*                                                                         
015600*> Lead bytes of the record just read, viewed as text for the NEM1        
015700*> "100/200/300/900" compares below and, where it is one of those,        
015800*> as a number too - a non-numeric value here is the generic-CSV c        
015900 01  WS-Rec-Type-Area          PIC X(3)    VALUE SPACES.                  
016000 01  WS-Rec-Type-Num   REDEFINES WS-Rec-Type-Area PIC 999.                
016100*                                                                         
016200 01  Error-Messages.                                                      
016300     03  TU001   PIC X(47) VALUE                                          
016400             "TU001 TU run-parameter file does not exist -".              
016500     03  TU002   PIC X(47) VALUE                                          
016600             "TU002 Meter data file not found or unreadable -".           
016700     03  TU003   PIC X(47) VALUE                                          
016800             "TU003 Meter data file - unrecognised format -".             
016900     03  TU004   PIC X(47) VALUE                                          
017000             "TU004 NEM12 file fails structural checks -".                
017100     03  TU005   PIC X(47) VALUE                                          
017200             "TU005 Generic CSV file fails header checks -".              
017300     03  TU006   PIC X(47) VALUE                                          
017400             "TU006 Meter data file is empty -".                          
017500*> Generic by-subscript view, same habit TU040 now uses for its ow        
017600*> Error-Messages - kept here too so the two programs read alike.         
017700 01  Error-Msg-Tbl      REDEFINES Error-Messages.                         
017800     03  Error-Msg-Text        PIC X(47) OCCURS 6.                        
017900*                                                                         
018000 77  Error-Code               PIC 999.                                    
018100*                                                                         
018200*> Generic loop-done switches - used by the out-of-line read loops        
018300*> below in place of an inline PERFORM, one per loop so nested loo        
018400*> do not trample each other's flag.                                      
018500 77  WS-Loop1-Done             PIC X       VALUE "N".                     
018600*                                                                         
018700 LINKAGE                  SECTION.                                        
018800**=====================                                                   
018900*                                                                         
019000 01  To-Day                   PIC X(10).                                  
019100 COPY "wsnames.cob".                                                      
019200 COPY "wscall.cob".                                                       
019300*                                                                         
019400 PROCEDURE DIVISION USING WS-Calling-Data                                 
019500                           To-Day                                         
019600                           File-Defs.                                     
019700**==================================                                      
019800*                                                                         
019900 AA000-Main                  SECTION.                                     
020000**********************************                                        
020100*                                                                         
020200     MOVE ZERO TO WS-Term-Code.                                           
020300     MOVE To-Day TO WS-Run-Date-Raw.                                      
020400     DISPLAY "TU000 run for " WS-Run-Dd "/" WS-Run-Mm "/"                 
020500              WS-Run-Yyyy.                                                
020600     PERFORM AA010-Open-Parm-File THRU AA010-Exit.                        
020700     PERFORM AA020-Sniff-Format   THRU AA020-Exit.                        
020800     PERFORM AA030-Validate-Structure THRU AA030-Exit.                    
020900     CLOSE   Meter-Data-File.                                             
021000*                                                                         
021100     IF       WS-Term-Code NOT = ZERO                                     
021200              GOBACK RETURNING WS-Term-Code                               
021300     END-IF.                                                              
021400*                                                                         
021500     EVALUATE TU-PR1-Meter-File-Fmt                                       
021600         WHEN "N"                                                         
021700                 CALL "TU010" USING WS-Calling-Data To-Day                
021800                          File-Defs                                       
021900         WHEN "G"                                                         
022000                 CALL "TU020" USING WS-Calling-Data To-Day                
022100                          File-Defs                                       
022200     END-EVALUATE.                                                        
022300*                                                                         
022400     IF       WS-Term-Code NOT = ZERO                                     
022500              GOBACK RETURNING WS-Term-Code                               
022600     END-IF.                                                              
022700*                                                                         
022800     CALL     "TU030" USING WS-Calling-Data To-Day File-Defs              
022900                            WS-TU-Period-Tbl WS-TU-Holiday-Tbl            
023000                            WS-TU-Agg-Tbl WS-TU-Run-Stats.                
023100     IF       WS-Term-Code NOT = ZERO                                     
023200              GOBACK RETURNING WS-Term-Code                               
023300     END-IF.                                                              
023400*                                                                         
023500     CALL     "TU040" USING WS-Calling-Data To-Day File-Defs              
023600                            WS-TU-Period-Tbl WS-TU-Holiday-Tbl            
023700                            WS-TU-Agg-Tbl WS-TU-Run-Stats.                
023800     GOBACK   RETURNING WS-Term-Code.                                     
023900*                                                                         
024000 AA000-Exit.                                                              
024100     EXIT     SECTION.                                                    
024200*                                                                         
024300 AA010-Open-Parm-File         SECTION.                                    
024400**********************************                                        
024500*                                                                         
024600*  No menu, no operator prompt here - per the spec this is a fixed        
024700*  run, the param record (state/width/detail-wanted etc) is loaded        
024800*  once and passed around in WS for the rest of the chain to read         
024900*  back out of its own copy of wstuprm.cob.                               
025000*                                                                         
025100     OPEN     INPUT TU-Param1-File.                                       
025200     IF       TU-Parm-Status NOT = "00"                                   
025300              DISPLAY TU001 TU-Parm-Status                                
025400              MOVE 1 TO WS-Term-Code                                      
025500              GO TO AA010-Exit                                            
025600     END-IF.                                                              
025700     READ     TU-Param1-File                                              
025800         INVALID KEY                                                      
025900              DISPLAY TU001 "- no RRN 1 record"                           
026000              MOVE 1 TO WS-Term-Code                                      
026100     END-READ.                                                            
026200     MOVE     TU-Param1-Rec TO TU-Param1-Record.                          
026300     CLOSE    TU-Param1-File.                                             
026400*                                                                         
026500 AA010-Exit.                                                              
026600     EXIT     SECTION.                                                    
026700*                                                                         
026800 AA020-Sniff-Format           SECTION.                                    
026900**********************************                                        
027000*                                                                         
027100*  First line starting "100" => NEM12.  A header row containing           
027200*  both interval_start_at and interval_length => generic.  Anythin        
027300*  else is unrecognised and fatal (TU003).                                
027400*                                                                         
027500     IF       WS-Term-Code NOT = ZERO                                     
027600              GO TO AA020-Exit                                            
027700     END-IF.                                                              
027800     OPEN     INPUT Meter-Data-File.                                      
027900     IF       TU-Meter-Status NOT = "00"                                  
028000              DISPLAY TU002 TU-Meter-Status                               
028100              MOVE 1 TO WS-Term-Code                                      
028200              GO TO AA020-Exit                                            
028300     END-IF.                                                              
028400*                                                                         
028500     READ     Meter-Data-File                                             
028600         AT END                                                           
028700              DISPLAY TU006                                               
028800              MOVE 1 TO WS-Term-Code                                      
028900              GO TO AA020-Exit                                            
029000     END-READ.                                                            
029100     ADD      1 TO WS-Line-Cnt.                                           
029200*                                                                         
029300     IF       Meter-Data-Rec (1:3) = "100"                                
029400              MOVE "N" TO TU-PR1-Meter-File-Fmt                           
029500              MOVE "Y" TO WS-Saw-100                                      
029600              GO TO AA020-Exit                                            
029700     END-IF.                                                              
029800*                                                                         
029900     PERFORM  AA025-Check-Generic-Header THRU AA025-Exit.                 
030000     IF       TU-PR1-Meter-File-Fmt = "G"                                 
030100              GO TO AA020-Exit                                            
030200     END-IF.                                                              
030300*                                                                         
030400     DISPLAY  TU003.                                                      
030500     MOVE     1 TO WS-Term-Code.                                          
030600*                                                                         
030700 AA020-Exit.                                                              
030800     EXIT     SECTION.                                                    
030900*                                                                         
031000 AA025-Check-Generic-Header   SECTION.                                    
031100**********************************                                        
031200*                                                                         
031300*  Header must name interval_start_at, interval_length, and one of        
031400*  meterpoint_id / device_id (order in the file is not assumed).          
031500*                                                                         
031600     MOVE     ZERO TO WS-Saw-Interval-Len WS-Saw-Meterpoint.              
031700     IF       Meter-Data-Rec (1:1000) = SPACES                            
031800              GO TO AA025-Exit                                            
031900     END-IF.                                                              
032000     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Interval-Len                 
032100              FOR ALL "interval_start_at".                                
032200     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Interval-Len                 
032300              FOR ALL "interval_length".                                  
032400     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Meterpoint                   
032500              FOR ALL "meterpoint_id".                                    
032600     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Meterpoint                   
032700              FOR ALL "device_id".                                        
032800     IF       WS-Saw-Interval-Len >= 2 AND WS-Saw-Meterpoint >= 1         
032900              MOVE "G" TO TU-PR1-Meter-File-Fmt                           
033000     END-IF.                                                              
033100*                                                                         
033200 AA025-Exit.                                                              
033300     EXIT     SECTION.                                                    
033400*                                                                         
033500 AA030-Validate-Structure     SECTION.                                    
033600**********************************                                        
033700*                                                                         
033800*  NEM12: first line "100" (already proven by aa020), last non-           
033900*  blank line "900", at least one 200 and at least one 300.               
034000*  Generic: the header passed aa025, and at least one data row            
034100*  follows it.  Either way we re-read the whole file once here -          
034200*  tu010/tu020 read it again properly, this pass is structure-only        
034300*                                                                         
034400     IF       WS-Term-Code NOT = ZERO                                     
034500              GO TO AA030-Exit                                            
034600     END-IF.                                                              
034700*                                                                         
034800     MOVE     ZERO TO WS-Count-200 WS-Count-300 WS-Data-Row-Cnt.          
034900     MOVE     "N"  TO WS-Saw-900-Last.                                    
035000     MOVE     "N"  TO WS-Loop1-Done.                                      
035100*                                                                         
035200     PERFORM  AA031-Scan-One-Rec THRU AA031-Exit                          
035300              UNTIL WS-Loop1-Done = "Y".                                  
035400*                                                                         
035500     EVALUATE TU-PR1-Meter-File-Fmt                                       
035600         WHEN "N"                                                         
035700                 IF  WS-Saw-900-Last = "N" OR WS-Count-200 = ZERO         
035800                     OR WS-Count-300 = ZERO                               
035900                          DISPLAY TU004                                   
036000                          MOVE 1 TO WS-Term-Code                          
036100                 END-IF                                                   
036200         WHEN "G"                                                         
036300                 IF  WS-Data-Row-Cnt = ZERO                               
036400                          DISPLAY TU005                                   
036500                          MOVE 1 TO WS-Term-Code                          
036600                 END-IF                                                   
036700     END-EVALUATE.                                                        
036800*                                                                         
036900 AA030-Exit.                                                              
037000     EXIT     SECTION.                                                    
037100*                                                                         
037200 AA031-Scan-One-Rec            SECTION.                                   
037300**********************************                                        
037400*                                                                         
037500*  One pass of the structure-count loop aa030 drives - out-of-line        
037600*  so the READ AT END can GO TO the exit paragraph cleanly instead        
037700*  of an inline EXIT PERFORM.                                             
037800*                                                                         
037900     MOVE     Meter-Data-Rec (1:3) TO WS-Rec-Type-Area.                   
038000     IF       WS-Rec-Type-Area = "200"                                    
038100              ADD 1 TO WS-Count-200                                       
038200              MOVE "N" TO WS-Saw-900-Last                                 
038300     ELSE                                                                 
038400         IF   WS-Rec-Type-Area = "300"                                    
038500              ADD 1 TO WS-Count-300                                       
038600              MOVE "N" TO WS-Saw-900-Last                                 
038700         ELSE                                                             
038800             IF WS-Rec-Type-Area = "900"                                  
038900                MOVE "Y" TO WS-Saw-900-Last                               
039000             ELSE                                                         
039100                ADD 1 TO WS-Data-Row-Cnt                                  
039200                MOVE "N" TO WS-Saw-900-Last                               
039300             END-IF                                                       
039400         END-IF                                                           
039500     END-IF.                                                              
039600     READ     Meter-Data-File                                             
039700         AT END                                                           
039800                  MOVE "Y" TO WS-Loop1-Done                               
039900     END-READ.                                                            
040000*                                                                         
040100 AA031-Exit.                                                              
040200     EXIT     SECTION.                                                    
