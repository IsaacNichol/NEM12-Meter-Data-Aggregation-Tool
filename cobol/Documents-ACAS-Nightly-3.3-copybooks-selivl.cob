000100*> TUWORK1 - exploded canonical interval work file, written by            
000200*> tu010/tu020, sorted ascending on Ivl-Timestamp, read by tu030.         
000300*                                                                         
000400* 24/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT TU-Work1-File  ASSIGN TO "TUWORK1"                            
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS TU-Work1-Status.                              
