000100*****************************************************************         
000200*                                                                *        
000300*              Time-Of-Use     Generic CSV Parser                         
000400*       Explodes the generic wide-format interval CSV (one       *        
000500*        header row, one data row per day/block) into the        *        
000600*         same canonical interval record shape as tu010,                  
000700*                      written to TUWORK1.                                
000800*                                                                *        
000900*****************************************************************         
001000*                                                                         
001100 IDENTIFICATION          DIVISION.                                        
001200**===============================                                         
001300*                                                                         
001400      PROGRAM-ID.         TU020.                                          
001500*                                                                         
001600      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.                     
001700*                                                                         
001800      INSTALLATION.       Applewood Computers.                            
001900*                                                                         
002000      DATE-WRITTEN.       23/10/1985.                                     
002100*                                                                         
002200      DATE-COMPILED.                                                      
002300*                                                                         
002400      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan C        
002500*                          Distributed under the GNU General Publi        
002600*                          License. See the file COPYING for detai        
002700*                                                                         
002800*     Remarks.            Time-Of-Use batch - GENERIC-PARSER.             
002900*                          Handles the non-NEM12 wide CSV format -        
003000*                          a header row plus one data row per mete        
003100*                          per day, reading_1 .. reading_N columns        
003200*                                                                         
003300*     Version.            See Prog-Name in WS.                            
003400*                                                                         
003500*     Called Modules.     None.                                           
003600*                                                                         
003700*     Functions Used.     None.                                           
003800*                                                                         
003900*     Error messages used.                                                
004000*  Program specific.      TU020 - TU022.                                  
004100*                                                                         
004200* Changes:                                                                
004300* 23/10/25 vbc -    1.00 Created.                                 TU-0027 
004400* 02/12/25 vbc -    1.01 Quality fallback chain added - readingk  TU-0007 
004500*                   _quality_method, else readingk_quality_flag, e        
004600*                   "A" - was always defaulting to "A" before this        
004700* 14/01/26 vbc -    1.02 Sort of TUWORK1 moved here to match tu010TU-0018 
004800*                   see that program's equivalent change note.            
004900* 10/08/26 vbc -    1.03 Several bb010/bb025/cc020/cc025 statementTU-0033 
005000*                   ran past column 72 and were getting cut off by        
005100*                   sequencer - wrapped onto continuation lines.          
005200* 10/08/26 vbc -    1.04 cc010's SORT keyed directly off TU-Sort-RTU-0039 
005300*                   (1:14) - gave the key field its own name via          
005400*                   REDEFINES, same as tu010.  Also padded                
005500*                   WS-File-Status/WS-Parse-Work/WS-Counts/               
005600*                   WS-First-Row-Data/TU20-Explode-Rec with FILLER        
005700*                   and moved TU20-St-Bin-Date to 77 - it is a            
005800*                   standalone work field, not a record.                  
005900* 10/08/26 vbc -    1.05 bb010/bb020/bb025 used inline PERFORM    TU-0045 
006000*                   UNTIL/VARYING ... END-PERFORM - pulled every          
006100*                   loop body out into its own section, same              
006200*                   out-of-line PERFORM ... THRU shape as the rest        
006300*                   of this program.                                      
006400*                                                                         
006500******************************************************************        
006600*                                                                         
006700* Copyright Notice.                                                       
006800* ****************                                                        
006900*                                                                         
007000* These files and programs are part of the Applewood Computers Acc        
007100* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007200*                                                                         
007300* This program is now free software; you can redistribute it and/o        
007400* under the terms of the GNU General Public License as published b        
007500* Free Software Foundation; version 3 and later as revised for per        
007600* usage only and that includes for use within a business but witho        
007700* repackaging or for Resale in any way.                                   
007800*                                                                         
007900* ACAS is distributed in the hope that it will be useful, but WITH        
008000* ANY WARRANTY; without even the implied warranty of MERCHANTABILI        
008100* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public Li        
008200* for more details.                                                       
008300*                                                                         
008400* You should have received a copy of the GNU General Public Licens        
008500* with ACAS; see the file COPYING.  If not, write to the Free Soft        
008600* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 US        
008700*                                                                         
008800******************************************************************        
008900*                                                                         
009000 ENVIRONMENT             DIVISION.                                        
009100**===============================                                         
009200*                                                                         
009300 COPY  "envdiv.cob".                                                      
009400 INPUT-OUTPUT            SECTION.                                         
009500 FILE-CONTROL.                                                            
009600 COPY "selmeter.cob".                                                     
009700 COPY "selivl.cob".                                                       
009800*                                                                         
009900 DATA                    DIVISION.                                        
010000**======================                                                  
010100*                                                                         
010200 FILE SECTION.                                                            
010300*                                                                         
010400 COPY "fdmeter.cob".                                                      
010500 COPY "fdivl.cob".                                                        
010600*                                                                         
010700 SD  TU-Sort-File.                                                        
010800 01  TU-Sort-Rec             PIC X(60).                                   
010900 01  TU-Sort-Rec-Key  REDEFINES TU-Sort-Rec.                              
011000     03  TU-Sort-Key-Stamp    PIC X(14).                                  
011100     03  FILLER               PIC X(46).                                  
011200*                                                                         
011300 WORKING-STORAGE SECTION.                                                 
011400**----------------------                                                  
011500*                                                                         
011600 77  Prog-Name            PIC X(15)   VALUE "TU020 (1.05)".               
011700*                                                                         
011800 COPY "wstugen.cob".                                                      
011900 COPY "wstuivl.cob".                                                      
012000*                                                                         
012100 01  WS-File-Status.                                                      
012200     03  TU-Meter-Status      PIC XX.                                     
012300     03  TU-Work1-Status      PIC XX.                                     
012400     03  FILLER               PIC X(01)  VALUE SPACE.                     
012500*                                                                         
012600 01  WS-Parse-Work.                                                       
012700     03  TU20-Col-Tbl         OCCURS 300 INDEXED BY TU20-Cx.              
012800         05  TU20-Col         PIC X(25).                                  
012900     03  TU20-Col-Cnt         BINARY-SHORT UNSIGNED VALUE ZERO.           
013000     03  TU20-Hdr-Tbl         OCCURS 300 INDEXED BY TU20-Hx.              
013100         05  TU20-Hdr-Name    PIC X(25).                                  
013200     03  TU20-Hdr-Cnt         BINARY-SHORT UNSIGNED VALUE ZERO.           
013300     03  TU20-Device-Id-Col   BINARY-SHORT UNSIGNED VALUE ZERO.           
013400     03  TU20-Meterpoint-Col  BINARY-SHORT UNSIGNED VALUE ZERO.           
013500     03  TU20-Start-Col       BINARY-SHORT UNSIGNED VALUE ZERO.           
013600     03  TU20-Length-Col      BINARY-SHORT UNSIGNED VALUE ZERO.           
013700     03  TU20-First-Reading-Col BINARY-SHORT UNSIGNED VALUE ZERO.         
013800     03  TU20-Cx2             BINARY-SHORT UNSIGNED VALUE ZERO.           
013900     03  TU20-Reading-Idx     BINARY-SHORT UNSIGNED VALUE ZERO.           
014000     03  FILLER               PIC X(01)  VALUE SPACE.                     
014100*                                                                         
014200 01  WS-Counts.                                                           
014300     03  TU20-Interval-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.            
014400     03  TU20-Row-Cnt         BINARY-LONG UNSIGNED VALUE ZERO.            
014500     03  TU20-Skip-Cnt        BINARY-LONG UNSIGNED VALUE ZERO.            
014600     03  FILLER               PIC X(01)  VALUE SPACE.                     
014700*                                                                         
014800 01  WS-First-Row-Data.                                                   
014900     03  WS-First-Row-Saved   PIC X           VALUE "N".                  
015000     03  WS-First-Meterpoint  PIC X(12)       VALUE SPACES.               
015100     03  WS-First-Register    PIC X(10)       VALUE SPACES.               
015200     03  WS-First-Units       PIC X(5)        VALUE SPACES.               
015300     03  WS-First-Length      PIC 9(2)        VALUE ZERO.                 
015400     03  FILLER               PIC X(01)  VALUE SPACE.                     
015500*                                                                         
015600 01  TU20-Explode-Rec.                                                    
015700     03  TU20-Ex-Bin-Date     BINARY-LONG         VALUE ZERO.             
015800     03  TU20-Ex-Minutes      BINARY-LONG         VALUE ZERO.             
015900     03  TU20-Ex-Date         PIC 9(8)            VALUE ZERO.             
016000     03  TU20-Ex-Date-Alt REDEFINES TU20-Ex-Date.                         
016100         05  TU20-Ex-Yyyy     PIC 9(4).                                   
016200         05  TU20-Ex-Mm       PIC 99.                                     
016300         05  TU20-Ex-Dd       PIC 99.                                     
016400     03  TU20-Hh              PIC 99              VALUE ZERO.             
016500     03  TU20-Mm              PIC 99              VALUE ZERO.             
016600     03  FILLER               PIC X(01)  VALUE SPACE.                     
016700*                                                                         
016800 01  TU20-Start-Timestamp.                                                
016900*                             *> "YYYY-MM-DD HH:MM:SS", 19 chars,         
017000*                                 per the Generic layout INTERVAL-        
017100     03  TU20-St-Yyyy         PIC 9(4).                                   
017200     03  FILLER               PIC X.                                      
017300     03  TU20-St-Mon          PIC 99.                                     
017400     03  FILLER               PIC X.                                      
017500     03  TU20-St-Dy           PIC 99.                                     
017600     03  FILLER               PIC X.                                      
017700     03  TU20-St-Hh           PIC 99.                                     
017800     03  FILLER               PIC X.                                      
017900     03  TU20-St-Mm           PIC 99.                                     
018000     03  FILLER               PIC X.                                      
018100     03  TU20-St-Ss           PIC 99.                                     
018200 01  TU20-St-Raw REDEFINES TU20-Start-Timestamp                           
018300                           PIC X(19).                                     
018400*                                                                         
018500 77  TU20-St-Bin-Date         PIC 9(8)            VALUE ZERO.             
018600*                                                                         
018700 01  Error-Messages.                                                      
018800     03  TU020M  PIC X(48) VALUE                                          
018900             "TU020 No valid interval data found".                        
019000     03  TU021M  PIC X(48) VALUE                                          
019100             "TU021 warning - interval length not 5/15/30 -".             
019200*> Generic by-subscript view, same habit as TU000/TU040.                  
019300 01  Error-Msg-Tbl      REDEFINES Error-Messages.                         
019400     03  Error-Msg-Text        PIC X(48) OCCURS 2.                        
019500*                                                                         
019600 LINKAGE                  SECTION.                                        
019700**=====================                                                   
019800*                                                                         
019900 01  To-Day                   PIC X(10).                                  
020000 COPY "wsnames.cob".                                                      
020100 COPY "wscall.cob".                                                       
020200*                                                                         
020300 PROCEDURE DIVISION USING WS-Calling-Data                                 
020400                           To-Day                                         
020500                           File-Defs.                                     
020600**==================================                                      
020700*                                                                         
020800 AA000-Main                  SECTION.                                     
020900**********************************                                        
021000*                                                                         
021100     MOVE ZERO TO WS-Term-Code.                                           
021200     OPEN     INPUT  Meter-Data-File.                                     
021300     OPEN     OUTPUT TU-Work1-File.                                       
021400*                                                                         
021500     PERFORM  BB010-Read-Header   THRU BB010-Exit.                        
021600     PERFORM  BB020-Explode-Rows  THRU BB020-Exit.                        
021700*                                                                         
021800     CLOSE    Meter-Data-File.                                            
021900     CLOSE    TU-Work1-File.                                              
022000*                                                                         
022100     IF       TU20-Interval-Cnt = ZERO                                    
022200              DISPLAY TU020M                                              
022300              MOVE 1 TO WS-Term-Code                                      
022400              GOBACK RETURNING WS-Term-Code                               
022500     END-IF.                                                              
022600*                                                                         
022700     PERFORM  CC010-Sort-Work1   THRU CC010-Exit.                         
022800     PERFORM  DD010-Meter-Summary THRU DD010-Exit.                        
022900*                                                                         
023000     GOBACK   RETURNING WS-Term-Code.                                     
023100*                                                                         
023200 AA000-Exit.                                                              
023300     EXIT     SECTION.                                                    
023400*                                                                         
023500 BB010-Read-Header            SECTION.                                    
023600**********************************                                        
023700*                                                                         
023800*  Column positions are taken from the header row itself, not             
023900*  assumed - the same file can come from more than one meter data         
024000*  provider and the reading_N columns do not always start at the          
024100*  same ordinal.  See TUGN-Col-Device-Id-Used note in wstugen.cob.        
024200*                                                                         
024300     READ     Meter-Data-File INTO TUGN-Input-Line                        
024400         AT END                                                           
024500              GO TO BB010-Exit                                            
024600     END-READ.                                                            
024700     PERFORM  BB011-Clear-Hdr-Name THRU BB011-Exit                        
024800              VARYING TU20-Hx FROM 1 BY 1 UNTIL TU20-Hx > 300.            
024900     UNSTRING TUGN-Raw-Line DELIMITED BY ","                              
025000              INTO TU20-Hdr-Name (1)  TU20-Hdr-Name (2)                   
025100                   TU20-Hdr-Name (3)  TU20-Hdr-Name (4)                   
025200                   TU20-Hdr-Name (5)  TU20-Hdr-Name (6)                   
025300                   TU20-Hdr-Name (7)  TU20-Hdr-Name (8)                   
025400                   TU20-Hdr-Name (9)  TU20-Hdr-Name (10)                  
025500                   TU20-Hdr-Name (11) TU20-Hdr-Name (12)                  
025600                   TU20-Hdr-Name (13) TU20-Hdr-Name (14)                  
025700                   TU20-Hdr-Name (15) TU20-Hdr-Name (16)                  
025800              TALLYING IN TU20-Hdr-Cnt.                                   
025900*                                                                         
026000     MOVE     ZERO TO TU20-Meterpoint-Col TU20-Device-Id-Col              
026100                       TU20-Start-Col TU20-Length-Col                     
026200                       TU20-First-Reading-Col.                            
026300     PERFORM  BB012-Classify-Hdr-Col THRU BB012-Exit                      
026400              VARYING TU20-Hx FROM 1 BY 1                                 
026500              UNTIL TU20-Hx > TU20-Hdr-Cnt.                               
026600*                                                                         
026700 BB010-Exit.                                                              
026800     EXIT     SECTION.                                                    
026900*                                                                         
027000 BB011-Clear-Hdr-Name         SECTION.                                    
027100**********************************                                        
027200*                                                                         
027300     MOVE     SPACES TO TU20-Hdr-Name (TU20-Hx).                          
027400*                                                                         
027500 BB011-Exit.                                                              
027600     EXIT     SECTION.                                                    
027700*                                                                         
027800 BB012-Classify-Hdr-Col       SECTION.                                    
027900**********************************                                        
028000*                                                                         
028100     EVALUATE TRUE                                                        
028200         WHEN TU20-Hdr-Name (TU20-Hx) = "meterpoint_id"                   
028300              SET TU20-Meterpoint-Col TO TU20-Hx                          
028400         WHEN TU20-Hdr-Name (TU20-Hx) = "device_id"                       
028500              SET TU20-Device-Id-Col TO TU20-Hx                           
028600         WHEN TU20-Hdr-Name (TU20-Hx)                                     
028700                   = "interval_start_at"                                  
028800              SET TU20-Start-Col TO TU20-Hx                               
028900         WHEN TU20-Hdr-Name (TU20-Hx)                                     
029000                   = "interval_length"                                    
029100              SET TU20-Length-Col TO TU20-Hx                              
029200         WHEN TU20-Hdr-Name (TU20-Hx) (1:8) = "reading_"                  
029300              AND TU20-First-Reading-Col = ZERO                           
029400              SET TU20-First-Reading-Col TO TU20-Hx                       
029500     END-EVALUATE.                                                        
029600*                                                                         
029700 BB012-Exit.                                                              
029800     EXIT     SECTION.                                                    
029900*                                                                         
030000 BB020-Explode-Rows           SECTION.                                    
030100**********************************                                        
030200*                                                                         
030300     READ     Meter-Data-File INTO TUGN-Input-Line                        
030400         AT END                                                           
030500              GO TO BB020-Exit                                            
030600     END-READ.                                                            
030700     PERFORM  BB021-Explode-One-Row THRU BB021-Exit                       
030800              UNTIL TU-Meter-Status = "10".                               
030900*                                                                         
031000 BB020-Exit.                                                              
031100     EXIT     SECTION.                                                    
031200*                                                                         
031300 BB021-Explode-One-Row        SECTION.                                    
031400**********************************                                        
031500*                                                                         
031600     ADD      1 TO TU20-Row-Cnt.                                          
031700     PERFORM  BB025-Explode-One-Row THRU BB025-Exit.                      
031800     READ     Meter-Data-File INTO TUGN-Input-Line                        
031900         AT END                                                           
032000              MOVE "10" TO TU-Meter-Status                                
032100     END-READ.                                                            
032200*                                                                         
032300 BB021-Exit.                                                              
032400     EXIT     SECTION.                                                    
032500*                                                                         
032600 BB025-Explode-One-Row        SECTION.                                    
032700**********************************                                        
032800*                                                                         
032900     PERFORM  BB026-Clear-Col THRU BB026-Exit                             
033000              VARYING TU20-Cx FROM 1 BY 1 UNTIL TU20-Cx > 300.            
033100     UNSTRING TUGN-Raw-Line DELIMITED BY ","                              
033200              INTO TU20-Col (1)  TU20-Col (2)  TU20-Col (3)               
033300                   TU20-Col (4)  TU20-Col (5)  TU20-Col (6)               
033400                   TU20-Col (7)  TU20-Col (8)  TU20-Col (9)               
033500                   TU20-Col (10) TU20-Col (11) TU20-Col (12)              
033600                   TU20-Col (13) TU20-Col (14) TU20-Col (15)              
033700                   TU20-Col (16)                                          
033800              TALLYING IN TU20-Col-Cnt.                                   
033900*                                                                         
034000     IF       TU20-Length-Col = ZERO                                      
034100              OR TU20-Col (TU20-Length-Col) NOT NUMERIC                   
034200              OR (TU20-Col (TU20-Length-Col) NOT = "05"                   
034300              AND TU20-Col (TU20-Length-Col) NOT = "15"                   
034400              AND TU20-Col (TU20-Length-Col) NOT = "30")                  
034500              DISPLAY TU021M TUGN-Raw-Line (1:40)                         
034600              ADD 1 TO TU20-Skip-Cnt                                      
034700              GO TO BB025-Exit                                            
034800     END-IF.                                                              
034900*                                                                         
035000     MOVE     SPACES TO TUGN-Data-Row.                                    
035100     IF       TU20-Meterpoint-Col NOT = ZERO                              
035200              MOVE TU20-Col (TU20-Meterpoint-Col)                         
035300                       TO TUGN-Meterpoint-Id                              
035400     END-IF.                                                              
035500     IF       TU20-Device-Id-Col NOT = ZERO                               
035600              MOVE TU20-Col (TU20-Device-Id-Col)                          
035700                       TO TUGN-Device-Id                                  
035800     END-IF.                                                              
035900     MOVE     TU20-Col (TU20-Start-Col) TO TU20-Start-Timestamp.          
036000     MOVE     TU20-Col (TU20-Length-Col) TO TUGN-Interval-Length.         
036100*                                                                         
036200     IF       WS-First-Row-Saved = "N"                                    
036300              MOVE "Y" TO WS-First-Row-Saved                              
036400              IF TU20-Meterpoint-Col NOT = ZERO                           
036500                       MOVE TU20-Col (TU20-Meterpoint-Col)                
036600                               TO WS-First-Meterpoint                     
036700              ELSE                                                        
036800                       MOVE TU20-Col (TU20-Device-Id-Col)                 
036900                               TO WS-First-Meterpoint                     
037000              END-IF                                                      
037100              MOVE TUGN-Interval-Length TO WS-First-Length                
037200     END-IF.                                                              
037300*                                                                         
037400     COMPUTE  TU20-St-Bin-Date =                                          
037500              TU20-St-Yyyy * 10000 + TU20-St-Mon * 100                    
037600                   + TU20-St-Dy.                                          
037700     COMPUTE  TU20-Ex-Bin-Date =                                          
037800              FUNCTION INTEGER-OF-DATE (TU20-St-Bin-Date).                
037900     SET      TU20-Reading-Idx TO 1.                                      
038000     PERFORM  BB027-Walk-One-Reading THRU BB027-Exit                      
038100              VARYING TU20-Cx FROM TU20-First-Reading-Col BY 1            
038200              UNTIL TU20-Cx > TU20-Col-Cnt.                               
038300*                                                                         
038400 BB025-Exit.                                                              
038500     EXIT     SECTION.                                                    
038600*                                                                         
038700 BB026-Clear-Col              SECTION.                                    
038800**********************************                                        
038900*                                                                         
039000     MOVE     SPACES TO TU20-Col (TU20-Cx).                               
039100*                                                                         
039200 BB026-Exit.                                                              
039300     EXIT     SECTION.                                                    
039400*                                                                         
039500 BB027-Walk-One-Reading       SECTION.                                    
039600**********************************                                        
039700*                                                                         
039800     IF       TU20-Col (TU20-Cx) NUMERIC                                  
039900              AND TU20-Col (TU20-Cx) NOT = ZERO                           
040000              PERFORM CC020-Write-One-Interval                            
040100                       THRU CC020-Exit                                    
040200     END-IF.                                                              
040300     SET      TU20-Reading-Idx UP BY 1.                                   
040400*                                                                         
040500 BB027-Exit.                                                              
040600     EXIT     SECTION.                                                    
040700*                                                                         
040800 CC020-Write-One-Interval     SECTION.                                    
040900**********************************                                        
041000*                                                                         
041100     COMPUTE  TU20-Ex-Minutes =                                           
041200              (TU20-St-Hh * 60 + TU20-St-Mm)                              
041300              + (TU20-Reading-Idx - 1) * TUGN-Interval-Length.            
041400     MOVE     FUNCTION DATE-OF-INTEGER (TU20-Ex-Bin-Date                  
041500              + (TU20-Ex-Minutes / 1440)) TO TU20-Ex-Date.                
041600     COMPUTE  TU20-Hh =                                                   
041700              FUNCTION MOD (TU20-Ex-Minutes, 1440) / 60.                  
041800     COMPUTE  TU20-Mm = FUNCTION MOD (                                    
041900                            FUNCTION MOD (TU20-Ex-Minutes, 1440),         
042000                            60).                                          
042100*                                                                         
042200     MOVE     ZERO TO TU-Interval-Record.                                 
042300     MOVE     TU20-Ex-Date TO Ivl-Timestamp (1:8).                        
042400     MOVE     TU20-Hh      TO Ivl-Timestamp (9:2).                        
042500     MOVE     TU20-Mm      TO Ivl-Timestamp (11:2).                       
042600     MOVE     "00"         TO Ivl-Timestamp (13:2).                       
042700     IF       TU20-Meterpoint-Col NOT = ZERO                              
042800              MOVE TUGN-Meterpoint-Id TO Ivl-NMI                          
042900     ELSE                                                                 
043000              MOVE TUGN-Device-Id (1:10) TO Ivl-NMI                       
043100     END-IF.                                                              
043200     MOVE     SPACES TO Ivl-Register-Id.                                  
043300     MOVE     TU20-Col (TU20-Cx) TO Ivl-Consumption.                      
043400     PERFORM  CC025-Find-Quality THRU CC025-Exit.                         
043500     IF       Ivl-Quality-Method (1:1) = "E" OR "F" OR "S"                
043600              MOVE "Y" TO Ivl-Is-Estimate                                 
043700     ELSE                                                                 
043800              MOVE "N" TO Ivl-Is-Estimate                                 
043900     END-IF.                                                              
044000     MOVE     SPACES TO Ivl-Day-Type Ivl-Period.                          
044100     WRITE    TU-Work1-Rec FROM TU-Interval-Record.                       
044200     ADD      1 TO TU20-Interval-Cnt.                                     
044300*                                                                         
044400 CC020-Exit.                                                              
044500     EXIT     SECTION.                                                    
044600*                                                                         
044700 CC025-Find-Quality            SECTION.                                   
044800**********************************                                        
044900*                                                                         
045000*  readingk_quality_method, else readingk_quality_flag, else "A" -        
045100*  look two and then three columns on from the reading value colum        
045200*  the generic layout keeps method/flag columns immediately after         
045300*  their reading (see GENERIC-PARSER rule 2).                             
045400*                                                                         
045500     MOVE     "A" TO Ivl-Quality-Method.                                  
045600     COMPUTE  TU20-Cx2 = TU20-Cx + 1.                                     
045700     IF       TU20-Cx2 <= TU20-Col-Cnt                                    
045800              AND TU20-Col (TU20-Cx2) NOT = SPACES                        
045900              AND TU20-Col (TU20-Cx2) NOT NUMERIC                         
046000              MOVE TU20-Col (TU20-Cx2) (1:3)                              
046100                       TO Ivl-Quality-Method                              
046200              GO TO CC025-Exit                                            
046300     END-IF.                                                              
046400     COMPUTE  TU20-Cx2 = TU20-Cx + 2.                                     
046500     IF       TU20-Cx2 <= TU20-Col-Cnt                                    
046600              AND TU20-Col (TU20-Cx2) NOT = SPACES                        
046700              AND TU20-Col (TU20-Cx2) NOT NUMERIC                         
046800              MOVE TU20-Col (TU20-Cx2) (1:3)                              
046900                       TO Ivl-Quality-Method                              
047000     END-IF.                                                              
047100*                                                                         
047200 CC025-Exit.                                                              
047300     EXIT     SECTION.                                                    
047400*                                                                         
047500 CC010-Sort-Work1              SECTION.                                   
047600**********************************                                        
047700*                                                                         
047800     SORT     TU-Sort-File ON ASCENDING KEY TU-Sort-Key-Stamp             
047900              USING TU-Work1-File                                         
048000              GIVING TU-Work1-File.                                       
048100*                                                                         
048200 CC010-Exit.                                                              
048300     EXIT     SECTION.                                                    
048400*                                                                         
048500 DD010-Meter-Summary           SECTION.                                   
048600**********************************                                        
048700*                                                                         
048800     DISPLAY  "TU020 meter " WS-First-Meterpoint                          
048900              " interval length " WS-First-Length                         
049000              " mins, " TU20-Row-Cnt " row(s) read, "                     
049100              TU20-Skip-Cnt " skipped.".                                  
049200*                                                                         
049300 DD010-Exit.                                                              
049400     EXIT     SECTION.                                                    
