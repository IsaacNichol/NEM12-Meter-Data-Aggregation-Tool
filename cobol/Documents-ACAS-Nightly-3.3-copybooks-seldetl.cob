000100*> Detailed-interval CSV output, optional - controlled by                 
000200*> TU-PR1-Detail-Wanted / the UPSI-0 switch, written by tu040             
000300*> ee030-Write-Detail-Csv.                                                
000400*                                                                         
000500* 28/10/25 vbc - Created.                                                 
000600*                                                                         
000700     SELECT TU-Detail-File  ASSIGN TO "TUDETL"                            
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS  IS TU-Detl-Status.                               
