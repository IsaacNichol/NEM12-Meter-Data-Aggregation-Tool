000100*> TUWORK2 - record layout is copybook wstuivl.cob                        
000200*> (TU-Interval-Record), fully classified (Ivl-Day-Type/Ivl-Period        
000300*> both set).                                                             
000400*                                                                         
000500* 15/11/25 vbc - Created.                                                 
000600*                                                                         
000700 FD  TU-Work2-File                                                        
000800     RECORDING MODE IS F.                                                 
000900* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001000*                copybook pads to the record boundary, this one sl        
001100*                through. Added.                                          
001200 01  TU-Work2-Rec.                                                        
001300     03  TU-Work2-Rec-Text       PIC X(60).                               
001400     03  FILLER                 PIC X(01)  VALUE SPACE.                   
