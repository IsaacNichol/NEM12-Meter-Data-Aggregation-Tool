000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For TOU Period      *                                
000400*     Definitions Config File            *                                
000500*     Line sequential, loaded whole      *                                
000600*     into WS-TU-Period-Tbl by tu030.    *                                
000700*******************************************                               
000800*  Config record is CSV text, max 200 bytes.  Max 10 periods,             
000900*  4 ranges per day type.                                                 
001000*                                                                         
001100* 25/10/25 vbc - Created.                                                 
001200* 19/11/25 vbc - Config record widened - was only carrying the    TU-0009 
001300*                weekday ranges, forgot weekend/holiday. Rekeyed.         
001400* 03/12/25 vbc - Added TU30-Price-Present - a blank/zero price    TU-0018 
001500*                and "no price configured" must print differently.        
001600* 09/01/26 vbc - Added the Wd/We/Ho-Cnt fields - without a count  TU-0028 
001700*                of how many ranges are really in use we could not        
001800*                tell an unset range from a genuine 0000-0000             
001900*                all-day shorthand. dd005 was getting this wrong          
002000*                for any period with under 4 weekday ranges.              
002100*                                                                         
002200*> One line per period in the config file, as parsed by tu030             
002300*> dd005-Load-Periods (comma delimited - see fdperdf.cob note).           
002400* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
002500*                copybook pads to the record boundary, this one sl        
002600*                through. Added.                                          
002700 01  TU-Period-Config-Record.                                             
002800     03  TU30-Period-Name        PIC X(20).                               
002900     03  TU30-Wd-Cnt             PIC 9.                                   
003000     03  TU30-Weekday-Rng   OCCURS 4.                                     
003100         05  TU30-Wd-Start       PIC 9(4).                                
003200         05  TU30-Wd-End         PIC 9(4).                                
003300     03  TU30-We-Cnt             PIC 9.                                   
003400     03  TU30-Weekend-Rng   OCCURS 4.                                     
003500         05  TU30-We-Start       PIC 9(4).                                
003600         05  TU30-We-End         PIC 9(4).                                
003700     03  TU30-Ho-Cnt             PIC 9.                                   
003800     03  TU30-Holiday-Rng   OCCURS 4.                                     
003900         05  TU30-Ho-Start       PIC 9(4).                                
004000         05  TU30-Ho-End         PIC 9(4).                                
004100     03  TU30-Price-Per-Kwh      PIC 9(2)V9(4).                           
004200     03  TU30-Price-Present      PIC X.                                   
004300*                                                                         
004400*> In-core table, one entry per period plus the trailing                  
004500*> Unclassified bucket built by tu030 dd010-Classify.                     
004600     03  FILLER                 PIC X(01)  VALUE SPACE.                   
004700 01  WS-TU-Period-Tbl.                                                    
004800     03  TU-Period-Cnt           PIC 99       VALUE ZERO.                 
004900     03  TU-Period-Entry   OCCURS 10 INDEXED BY TU30-Ix.                  
005000         05  TU30-TBL-Name       PIC X(20).                               
005100         05  TU30-TBL-Wd-Cnt     PIC 9.                                   
005200         05  TU30-TBL-Wd-Rng OCCURS 4.                                    
005300             07  TU30-TBL-Wd-Start PIC 9(4).                              
005400             07  TU30-TBL-Wd-End   PIC 9(4).                              
005500         05  TU30-TBL-We-Cnt     PIC 9.                                   
005600         05  TU30-TBL-We-Rng OCCURS 4.                                    
005700             07  TU30-TBL-We-Start PIC 9(4).                              
005800             07  TU30-TBL-We-End   PIC 9(4).                              
005900         05  TU30-TBL-Ho-Cnt     PIC 9.                                   
006000         05  TU30-TBL-Ho-Rng OCCURS 4.                                    
006100             07  TU30-TBL-Ho-Start PIC 9(4).                              
006200             07  TU30-TBL-Ho-End   PIC 9(4).                              
006300         05  TU30-TBL-Price       PIC 9(2)V9(4).                          
006400         05  TU30-TBL-Price-Pres  PIC X.                                  
006500     03  FILLER                 PIC X(01)  VALUE SPACE.                   
