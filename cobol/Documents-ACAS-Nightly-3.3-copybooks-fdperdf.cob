000100*> TOU period definitions config file - comma delimited line, one         
000200*> period per record: name,wd-ranges,we-ranges,ho-ranges,price -          
000300*> parsed into TU-Period-Config-Record (wstuperd.cob) by tu030            
000400*> dd005-Load-Periods, not moved straight across, the ranges are          
000500*> variable count per day type (up to 4) so a flat group move             
000600*> would not line up.                                                     
000700*                                                                         
000800* 25/10/25 vbc - Created.                                                 
000900* 19/11/25 vbc - Widened to 200 - the original 78 assumed a fixed         
001000*                binary layout, switched to CSV text when weekend/        
001100*                holiday ranges were added, see wstuperd.cob note.        
001200*                                                                         
001300 FD  TU-Period-Def-File                                                   
001400     RECORDING MODE IS F.                                                 
001500* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001600*                copybook pads to the record boundary, this one sl        
001700*                through. Added.                                          
001800 01  TU-Perdf-Rec.                                                        
001900     03  TU-Perdf-Rec-Text       PIC X(200).                              
002000     03  FILLER                 PIC X(01)  VALUE SPACE.                   
