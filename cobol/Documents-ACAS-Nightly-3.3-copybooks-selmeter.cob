000100*> Meter data input file - NEM12 or generic wide CSV, format is           
000200*> sniffed by tu000 aa020-Sniff-Format before tu010/tu020 opens it        
000300*                                                                         
000400* 22/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT Meter-Data-File  ASSIGN TO "TUMETER"                          
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS TU-Meter-Status.                              
