000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For Generic Wide    *                                
000400*     Format Interval CSV Input          *                                
000500*     Header row + 1 row per day/block   *                                
000600*******************************************                               
000700*  Raw line buffer 1000 bytes max, same limit as NEM12 per spec.          
000800*                                                                         
000900* 23/10/25 vbc - Created.                                                 
001000* 02/12/25 vbc - Added TUGN-Col-Device-Id-Used so tu000's header  TU-0007 
001100*                scan can remember which of meterpoint_id/                
001200*                device_id was present without re-reading line 1.         
001300* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001400*                copybook pads to the record boundary, this one sl        
001500*                through. Added.                                          
001600*                                                                         
001700 01  TUGN-Input-Line.                                                     
001800     03  TUGN-Raw-Line          PIC X(1000).                              
001900     03  FILLER                 PIC X(01)  VALUE SPACE.                   
002000*                                                                         
002100*> Parsed columns for one data row (header row parsed separately          
002200*> in tu000's format-sniff paragraph - see aa020-Sniff-Format).           
002300 01  TUGN-Data-Row.                                                       
002400     03  TUGN-Meterpoint-Id     PIC X(10).                                
002500     03  TUGN-Device-Id         PIC X(12).                                
002600     03  TUGN-Register-Id       PIC X(10).                                
002700     03  TUGN-Units             PIC X(5)     VALUE "KWH".                 
002800     03  TUGN-Interval-Start-At PIC X(19).                                
002900     03  TUGN-Interval-Length   PIC 9(2).                                 
003000     03  TUGN-Reading-Tbl       OCCURS 288.                               
003100         05  TUGN-Reading-Value     PIC S9(5)V9(3).                       
003200         05  TUGN-Reading-Null     PIC X.      *> Y = null/empty/z        
003300         05  TUGN-Reading-Quality  PIC X(3)    VALUE "A".                 
003400     03  TUGN-Reading-Count     BINARY-SHORT UNSIGNED.                    
003500     03  FILLER                 PIC X(01)  VALUE SPACE.                   
