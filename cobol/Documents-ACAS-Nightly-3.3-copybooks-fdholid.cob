000100*> Public holiday table config file - record layout is copybook           
000200*> wstuhol.cob (TU-Holiday-Config-Record).                                
000300*                                                                         
000400* 26/10/25 vbc - Created.                                                 
000500*                                                                         
000600 FD  TU-Holiday-File                                                      
000700     RECORDING MODE IS F.                                                 
000800* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
000900*                copybook pads to the record boundary, this one sl        
001000*                through. Added.                                          
001100 01  TU-Holid-Rec.                                                        
001200     03  TU-Holid-Rec-Text       PIC X(08).                               
001300     03  FILLER                 PIC X(01)  VALUE SPACE.                   
