000100*> Period-summary CSV output - variable length, comma delimited.          
000200*> Columns: Period,Total_kWh,Interval_Count,Avg_kWh_per_Interval,         
000300*> Percentage_of_Total[,Total_Cost].                                      
000400*                                                                         
000500* 27/10/25 vbc - Created.                                                 
000600*                                                                         
000700 FD  TU-Summary-File                                                      
000800     RECORDING MODE IS V.                                                 
000900* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
001000*                copybook pads to the record boundary, this one sl        
001100*                through. Added.                                          
001200 01  TU-Sumry-Rec.                                                        
001300     03  TU-Sumry-Rec-Text       PIC X(132).                              
001400     03  FILLER                 PIC X(01)  VALUE SPACE.                   
