000100*******************************************                               
000200*                                         *                               
000300*  Record Definitions For NEM12 Meter    *                                
000400*        Interchange Input               *                                
000500*    100/200/300/400/500/900 records     *                                
000600*       Line sequential, comma           *                                
000700*       delimited, variable length       *                                
000800*******************************************                               
000900*  Raw line buffer 1000 bytes max, per spec.                              
001000*                                                                         
001100* 22/10/25 vbc - Created.                                                 
001200* 30/10/25 vbc - Widened TU12-Value table from 96 to 288 so a     TU-0006 
001300*                5 minute interval length (1440/5) is covered, not        
001400*                just the 48 of a 30 minute day.                          
001500* 11/11/25 vbc - Split the raw comma-delimited line out of the    TU-0015 
001600*                300-detail work record - UNSTRING needs its own          
001700*                unparsed copy, tu010 bb020 was clobbering it.            
001800*                                                                         
001900*> Raw input line, as read from the meter data file.                      
002000* 10/08/26 vbc - Record had no trailing FILLER - every other shop TU-0036 
002100*                copybook pads to the record boundary, this one sl        
002200*                through. Added.                                          
002300 01  TU12-Input-Line.                                                     
002400     03  TU12-Raw-Line          PIC X(1000).                              
002500     03  TU12-Raw-Ind REDEFINES TU12-Raw-Line.                            
002600         05  TU12-Raw-Record-Ind PIC X(3).                                
002700         05  FILLER             PIC X(997).                               
002800*                                                                         
002900*> Working copy exploded by UNSTRING for the 300-detail walk.             
003000 01  TU12-Parse-Line.                                                     
003100     03  TU12-Parse-Line-Text    PIC X(1000).                             
003200     03  FILLER                 PIC X(01)  VALUE SPACE.                   
003300*                                                                         
003400*> 200 - meter data block header.                                         
003500 01  TU12-Meter-Header.                                                   
003600     03  TU12-200-Record-Ind    PIC X(3).                                 
003700     03  TU12-NMI               PIC X(10).                                
003800     03  TU12-NMI-Config        PIC X(14).                                
003900     03  TU12-Register-Id       PIC X(10).                                
004000     03  TU12-NMI-Suffix        PIC X(2).                                 
004100     03  TU12-MDM-Stream-Id     PIC X(2).                                 
004200     03  TU12-Meter-Serial      PIC X(12).                                
004300     03  TU12-UOM               PIC X(5).                                 
004400     03  TU12-Interval-Len      PIC 9(2).                                 
004500     03  TU12-Next-Read-Date    PIC X(8).                                 
004600     03  FILLER                 PIC X(20).                                
004700*                                                                         
004800*> 300 - interval data for one day of one 200 block.                      
004900 01  TU12-Interval-Detail.                                                
005000     03  TU12-300-Record-Ind    PIC X(3).                                 
005100     03  TU12-Interval-Date     PIC 9(8).                                 
005200     03  TU12-Value-Tbl         OCCURS 288.                               
005300         05  TU12-Value         PIC S9(5)V9(3).                           
005400         05  TU12-Value-Missing PIC X.         *> Y = field was em        
005500     03  TU12-Value-Count       BINARY-SHORT UNSIGNED.                    
005600     03  TU12-Quality-Method    PIC X(3).                                 
005700     03  TU12-Reason-Code       PIC 9(3).                                 
005800     03  TU12-Reason-Desc       PIC X(40).                                
005900     03  TU12-Update-Datetime   PIC X(14).                                
006000     03  TU12-Msats-Load-Dt     PIC X(14).                                
006100     03  FILLER                 PIC X(01)  VALUE SPACE.                   
