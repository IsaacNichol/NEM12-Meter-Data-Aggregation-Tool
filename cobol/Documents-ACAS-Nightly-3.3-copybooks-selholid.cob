000100*> Public holiday table config file, one state, loaded whole into         
000200*> WS-TU-Holiday-Tbl by tu030 dd006-Load-Holidays.                        
000300*                                                                         
000400* 26/10/25 vbc - Created.                                                 
000500*                                                                         
000600     SELECT TU-Holiday-File  ASSIGN TO "TUHOLID"                          
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS  IS TU-Holid-Status.                              
