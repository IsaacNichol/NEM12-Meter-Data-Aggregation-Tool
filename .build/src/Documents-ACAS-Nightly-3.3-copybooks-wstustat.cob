*******************************************
*                                         *
*  Record Definition For The Whole-Run   *
*     Summary Statistics                 *
*     Built in-core by tu030, printed    *
*     by tu040's header block and the    *
*     DST/day-type breakdown sections.   *
*******************************************
*  Not a file record - passed CALL USING from tu000 down through
*  tu030/tu040 on the end of WS-Calling-Data, see tu000 aa000.
*
* 28/10/25 vbc - Created.
* 12/01/26 vbc - Added the Dst-Tbl - tu040 was re-deriving the     {{TAG:TU-0029}}
*                transition day list from TUWORK2 a second time,
*                now tu030's dd015 control break writes it once.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
*
 01  WS-TU-Run-Stats.
     03  Stat-Nmi                PIC X(10).
     03  Stat-Total-Intervals    PIC 9(7)       VALUE ZERO.
     03  Stat-Total-Kwh          PIC S9(9)V9(3) VALUE ZERO.
     03  Stat-Min-Timestamp      PIC X(14)      VALUE ALL "9".
     03  Stat-Max-Timestamp      PIC X(14)      VALUE ZERO.
     03  Stat-Total-Days         PIC 9(5)       VALUE ZERO.
     03  Stat-Estimated-Cnt      PIC 9(7)       VALUE ZERO.
     03  Stat-Estimated-Pct      PIC 9(3)V99    VALUE ZERO.
     03  Stat-Unclassified-Cnt   PIC 9(7)       VALUE ZERO.
     03  Stat-Unclassified-Pct   PIC 9(3)V99    VALUE ZERO.
     03  Stat-Weekday-Cnt        PIC 9(7)       VALUE ZERO.
     03  Stat-Weekend-Cnt        PIC 9(7)       VALUE ZERO.
     03  Stat-Holiday-Cnt        PIC 9(7)       VALUE ZERO.
     03  Stat-Any-Price          PIC X          VALUE "N".
     03  Stat-Dst-Cnt            PIC 99         VALUE ZERO.
     03  Stat-Dst-Tbl OCCURS 40 INDEXED BY Stat-Dst-Ix.
         05  Stat-Dst-Date       PIC 9(8).
         05  Stat-Dst-Kind       PIC X(14).   *> spring_forward/
*                                                 fall_back
     03  FILLER                 PIC X(01)  VALUE SPACE.
