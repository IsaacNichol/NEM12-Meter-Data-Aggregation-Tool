*> Period-summary CSV output - header row + one row per period,
*> written by tu040 ee020-Write-Summary-Csv.
*
* 27/10/25 vbc - Created.
*
     SELECT TU-Summary-File  ASSIGN TO "TUSUMRY"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Sumry-Status.
