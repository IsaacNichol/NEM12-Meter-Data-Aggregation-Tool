*> TOU period definitions config file - comma delimited line, one
*> period per record: name,wd-ranges,we-ranges,ho-ranges,price -
*> parsed into TU-Period-Config-Record (wstuperd.cob) by tu030
*> dd005-Load-Periods, not moved straight across, the ranges are
*> variable count per day type (up to 4) so a flat group move
*> would not line up.
*
* 25/10/25 vbc - Created.
* 19/11/25 vbc - Widened to 200 - the original 78 assumed a fixed
*                binary layout, switched to CSV text when weekend/
*                holiday ranges were added, see wstuperd.cob note.
*
 FD  TU-Period-Def-File
     RECORDING MODE IS F.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Perdf-Rec.
     03  TU-Perdf-Rec-Text       PIC X(200).
     03  FILLER                 PIC X(01)  VALUE SPACE.