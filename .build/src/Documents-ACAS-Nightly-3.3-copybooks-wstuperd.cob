*******************************************
*                                         *
*  Record Definition For TOU Period      *
*     Definitions Config File            *
*     Line sequential, loaded whole      *
*     into WS-TU-Period-Tbl by tu030.    *
*******************************************
*  Config record is CSV text, max 200 bytes.  Max 10 periods,
*  4 ranges per day type.
*
* 25/10/25 vbc - Created.
* 19/11/25 vbc - Config record widened - was only carrying the     {{TAG:TU-0009}}
*                weekday ranges, forgot weekend/holiday. Rekeyed.
* 03/12/25 vbc - Added TU30-Price-Present - a blank/zero price     {{TAG:TU-0018}}
*                and "no price configured" must print differently.
* 09/01/26 vbc - Added the Wd/We/Ho-Cnt fields - without a count    {{TAG:TU-0028}}
*                of how many ranges are really in use we could not
*                tell an unset range from a genuine 0000-0000
*                all-day shorthand. dd005 was getting this wrong
*                for any period with under 4 weekday ranges.
*
*> One line per period in the config file, as parsed by tu030
*> dd005-Load-Periods (comma delimited - see fdperdf.cob note).
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Period-Config-Record.
     03  TU30-Period-Name        PIC X(20).
     03  TU30-Wd-Cnt             PIC 9.
     03  TU30-Weekday-Rng   OCCURS 4.
         05  TU30-Wd-Start       PIC 9(4).
         05  TU30-Wd-End         PIC 9(4).
     03  TU30-We-Cnt             PIC 9.
     03  TU30-Weekend-Rng   OCCURS 4.
         05  TU30-We-Start       PIC 9(4).
         05  TU30-We-End         PIC 9(4).
     03  TU30-Ho-Cnt             PIC 9.
     03  TU30-Holiday-Rng   OCCURS 4.
         05  TU30-Ho-Start       PIC 9(4).
         05  TU30-Ho-End         PIC 9(4).
     03  TU30-Price-Per-Kwh      PIC 9(2)V9(4).
     03  TU30-Price-Present      PIC X.
*
*> In-core table, one entry per period plus the trailing
*> Unclassified bucket built by tu030 dd010-Classify.
     03  FILLER                 PIC X(01)  VALUE SPACE.
 01  WS-TU-Period-Tbl.
     03  TU-Period-Cnt           PIC 99       VALUE ZERO.
     03  TU-Period-Entry   OCCURS 10 INDEXED BY TU30-Ix.
         05  TU30-TBL-Name       PIC X(20).
         05  TU30-TBL-Wd-Cnt     PIC 9.
         05  TU30-TBL-Wd-Rng OCCURS 4.
             07  TU30-TBL-Wd-Start PIC 9(4).
             07  TU30-TBL-Wd-End   PIC 9(4).
         05  TU30-TBL-We-Cnt     PIC 9.
         05  TU30-TBL-We-Rng OCCURS 4.
             07  TU30-TBL-We-Start PIC 9(4).
             07  TU30-TBL-We-End   PIC 9(4).
         05  TU30-TBL-Ho-Cnt     PIC 9.
         05  TU30-TBL-Ho-Rng OCCURS 4.
             07  TU30-TBL-Ho-Start PIC 9(4).
             07  TU30-TBL-Ho-End   PIC 9(4).
         05  TU30-TBL-Price       PIC 9(2)V9(4).
         05  TU30-TBL-Price-Pres  PIC X.
     03  FILLER                 PIC X(01)  VALUE SPACE.
