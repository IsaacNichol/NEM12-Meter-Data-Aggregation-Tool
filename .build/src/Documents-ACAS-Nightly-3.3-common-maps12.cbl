*****************************************************************
*                                                               *
*         Time String / Timezone / Display Format Utility       *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         MAPS12.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       02/11/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Time string parsing, industry-time to
*                          state local-time conversion (incl. DST),
*                          and currency/number display formatting
*                          for the TU (Time-Of-Use) subsystem.  One
*                          function-code dispatched entry point, same
*                          shape as MAPS04's A-Bin sentinel dispatch.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     None.
*
*     Functions Used.     FUNCTION INTEGER-OF-DATE, DAY-OF-INTEGER,
*                          MOD, NUMVAL.
*
*     Error messages used.  None - invalid input returns a flag,
*                          callers decide whether that is fatal.
*
* Changes:
* 02/11/25 vbc -    1.00 Created for TU, cloned from MAPS04's        {{TAG:TU-0011}}
*                   function-code dispatch shape.
* 19/11/25 vbc -    1.01 Added the DST window test (mm020) - first   {{TAG:TU-0012}}
*                   Sun Oct 02:00 to first Sun Apr 03:00 local, for
*                   NSW/ACT/VIC/TAS and SA.
* 28/12/25 vbc -    1.02 WA and NT are fixed offset, no DST - was    {{TAG:TU-0021}}
*                   running them through the DST test and getting
*                   an hour out for half of December. Oops.
* 09/01/26 vbc -    1.03 mm040-Format-Number - added the 0 decimal   {{TAG:TU-0023}}
*                   case, tu040's interval counts want no decimal
*                   point at all in the console header.
* 10/08/26 vbc -    1.04 mm010/mm020 chopped the timestamp/clock-    {{TAG:TU-0034}}
*                   time fields up with reference modification,
*                   several statements running past column 72 -
*                   replaced with redefined field views in Maps12-WS.
* 10/08/26 vbc -    1.05 WS-Time-Work/WS-Tz-Work/WS-Fmt-Work had no     {{TAG:TU-0042}}
*                   trailing FILLER - padded all.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License along
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
*************************************************************************
*
 ENVIRONMENT             DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 DATA                    DIVISION.
 FILE SECTION.
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name            PIC X(15)   VALUE "MAPS12 (1.05)".
*
 01  WS-Time-Work.
     03  WS-Colon-Cnt     BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-AM-PM-Pos     BINARY-SHORT         VALUE ZERO.
     03  WS-Is-PM         PIC X               VALUE "N".
     03  WS-Is-12Hr       PIC X               VALUE "N".
     03  WS-HH            PIC 99              VALUE ZERO.
     03  WS-MM            PIC 99              VALUE ZERO.
     03  WS-SS            PIC 99              VALUE ZERO.
     03  WS-Field-1       PIC X(2)            VALUE SPACES.
     03  WS-Field-2       PIC X(2)            VALUE SPACES.
     03  WS-Field-3       PIC X(2)            VALUE SPACES.
     03  WS-Ampm-At-6     PIC X(2)            VALUE SPACES.
     03  WS-Ampm-At-9     PIC X(2)            VALUE SPACES.
     03  FILLER           PIC X(01)           VALUE SPACE.
*
 01  WS-Tz-Work.
     03  WS-Tz-Year       PIC 9(4).
     03  WS-Tz-Month      PIC 99.
     03  WS-Tz-Day        PIC 99.
     03  WS-Tz-HH         PIC 99.
     03  WS-Tz-MM         PIC 99.
     03  WS-Tz-SS         PIC 99.
     03  WS-Tz-Offset-Min BINARY-SHORT    VALUE ZERO.   *> vs industry UTC+10
     03  WS-Tz-Bin-Date   BINARY-LONG     VALUE ZERO.
     03  WS-Tz-Oct-1-Dow  BINARY-CHAR UNSIGNED.
     03  WS-Tz-Apr-1-Dow  BINARY-CHAR UNSIGNED.
     03  WS-Tz-Oct-Sun    PIC 99.
     03  WS-Tz-Apr-Sun    PIC 99.
     03  WS-Tz-In-Dst     PIC X           VALUE "N".
     03  WS-Tz-Minutes    BINARY-LONG     VALUE ZERO.
     03  FILLER           PIC X(01)       VALUE SPACE.
*
 01  WS-Fmt-Work.
     03  WS-Fmt-Edited-2  PIC Z,ZZZ,ZZZ,ZZ9.99-.
     03  WS-Fmt-Edited-0  PIC Z,ZZZ,ZZZ,ZZ9-.
     03  WS-Fmt-Edited-1  PIC Z,ZZZ,ZZZ,ZZ9.9-.
     03  WS-Fmt-Edited-4  PIC Z,ZZZ,ZZZ,ZZ9.9999-.
     03  FILLER           PIC X(01)       VALUE SPACE.
*
 LINKAGE                 SECTION.
**=====================
*
*********
* MAPS12 *
*********
*
* Alternate field-at-a-time views of the two 14-byte timestamps and
* the one 11-byte clock-time string below, so mm010/mm020 stop
* chopping them up with reference modification.
 01  Maps12-WS.
     03  TU12-Function    PIC 9.       *> 1 parse-time 2 tz-convert
*                                          3 fmt-currency 4 fmt-number
     03  TU12-Time-String PIC X(11).   *> IN  func 1  e.g. "11:30:00 PM"
     03  TU12-Time-Str-Alt REDEFINES TU12-Time-String.
         05  TU12-TS-HH   PIC XX.
         05  FILLER       PIC X.
         05  TU12-TS-MM   PIC XX.
         05  FILLER       PIC X.
         05  TU12-TS-SS   PIC XX.
         05  FILLER       PIC X(4).
     03  TU12-Time-HHMM   PIC 9(4).    *> OUT func 1
     03  TU12-Time-Valid  PIC X.       *> OUT func 1, Y or N
     03  TU12-In-Timestamp PIC X(14).  *> IN  func 2, industry time
     03  TU12-In-Ts-Alt REDEFINES TU12-In-Timestamp.
         05  TU12-In-Yyyy PIC 9(4).
         05  TU12-In-Mon  PIC 99.
         05  TU12-In-Day  PIC 99.
         05  TU12-In-Hh   PIC 99.
         05  TU12-In-Mi   PIC 99.
         05  TU12-In-Ss   PIC 99.
     03  TU12-State-Code  PIC X(3).    *> IN  func 2
     03  TU12-Out-Timestamp PIC X(14). *> OUT func 2, state local time
     03  TU12-Out-Ts-Alt REDEFINES TU12-Out-Timestamp.
         05  TU12-Out-Yyyy PIC 9(4).
         05  TU12-Out-Mon  PIC 99.
         05  TU12-Out-Day  PIC 99.
         05  TU12-Out-Hh   PIC 99.
         05  TU12-Out-Mi   PIC 99.
         05  TU12-Out-Ss   PIC 99.
     03  TU12-Amount-In   PIC S9(9)V9(4). *> IN func 3/4
     03  TU12-Decimals    PIC 9.          *> IN func 4, 0 thru 4
     03  TU12-Formatted   PIC X(20).      *> OUT func 3/4
*
 PROCEDURE DIVISION USING Maps12-WS.
**==================================
*
 AA000-Main                 SECTION.
**********************************
     EVALUATE TU12-Function
         WHEN 1  PERFORM MM010-Parse-Time
         WHEN 2  PERFORM MM020-Tz-Convert
         WHEN 3  PERFORM MM030-Format-Currency
         WHEN 4  PERFORM MM040-Format-Number
         WHEN OTHER
                 MOVE "N" TO TU12-Time-Valid
     END-EVALUATE.
     GOBACK.
*
 MM010-Parse-Time            SECTION.
**********************************
*
* Accepts HH:MM, HH:MM:SS (24 hour) or HH:MM AM/PM, HH:MM:SS AM/PM
* (12 hour).  Anything else is an error - TU12-Time-Valid = "N".
*
     MOVE ZERO  TO TU12-Time-HHMM WS-Colon-Cnt.
     MOVE "N"   TO TU12-Time-Valid WS-Is-PM WS-Is-12Hr.
     INSPECT TU12-Time-String TALLYING WS-Colon-Cnt FOR ALL ":".
     IF WS-Colon-Cnt < 1 OR > 2
              GO TO MM010-Exit.
*
     MOVE FUNCTION UPPER-CASE (TU12-Time-String (6:2))
              TO WS-Ampm-At-6.
     MOVE FUNCTION UPPER-CASE (TU12-Time-String (9:2))
              TO WS-Ampm-At-9.
     IF TU12-Time-String (1:11) NOT = SPACES
        AND (WS-Ampm-At-9 = "AM" OR WS-Ampm-At-9 = "PM"
             OR WS-Ampm-At-6 = "AM" OR WS-Ampm-At-6 = "PM")
              MOVE "Y" TO WS-Is-12Hr
              IF WS-Ampm-At-6 = "PM" OR WS-Ampm-At-9 = "PM"
                       MOVE "Y" TO WS-Is-PM
              END-IF
     END-IF.
*
     MOVE TU12-TS-HH TO WS-Field-1.
     MOVE TU12-TS-MM TO WS-Field-2.
     IF WS-Colon-Cnt = 2
              MOVE TU12-TS-SS TO WS-Field-3
     ELSE
              MOVE "00" TO WS-Field-3
     END-IF.
*
     IF WS-Field-1 NOT NUMERIC OR WS-Field-2 NOT NUMERIC
        OR WS-Field-3 NOT NUMERIC
              GO TO MM010-Exit.
*
     MOVE WS-Field-1 TO WS-HH.
     MOVE WS-Field-2 TO WS-MM.
     MOVE WS-Field-3 TO WS-SS.
*
     IF WS-MM > 59 OR WS-SS > 59
              GO TO MM010-Exit.
*
     IF WS-Is-12Hr = "Y"
              IF WS-HH < 1 OR WS-HH > 12
                       GO TO MM010-Exit
              END-IF
              IF WS-HH = 12
                       MOVE ZERO TO WS-HH
              END-IF
              IF WS-Is-PM = "Y"
                       ADD 12 TO WS-HH
              END-IF
     ELSE
              IF WS-HH > 23
                       GO TO MM010-Exit
              END-IF
     END-IF.
*
     COMPUTE TU12-Time-HHMM = WS-HH * 100 + WS-MM.
     MOVE "Y" TO TU12-Time-Valid.
*
 MM010-Exit.
     EXIT SECTION.
*
 MM020-Tz-Convert            SECTION.
**********************************
*
* Industry time is fixed UTC+10 (AEST, no DST).  Convert to the
* state's local civil time.  QLD is fixed UTC+10 - no change at
* all.  WA is fixed UTC+8 (-120 min).  NT is fixed UTC+9:30
* (-30 min).  NSW/ACT/VIC/TAS/SA observe DST - first Sunday of
* October 02:00 local to first Sunday of April 03:00 local, NSW/
* ACT/VIC/TAS go to UTC+11 (+60 min) in DST, SA's base UTC+9:30
* goes to UTC+10:30 (so -30 normally, +60 relative to that in DST
* i.e. +30 min vs industry time).
*
     MOVE TU12-In-Yyyy  TO WS-Tz-Year.
     MOVE TU12-In-Mon   TO WS-Tz-Month.
     MOVE TU12-In-Day   TO WS-Tz-Day.
     MOVE TU12-In-Hh    TO WS-Tz-HH.
     MOVE TU12-In-Mi    TO WS-Tz-MM.
     MOVE TU12-In-Ss    TO WS-Tz-SS.
     MOVE "N" TO WS-Tz-In-Dst.
*
     EVALUATE TU12-State-Code
         WHEN "QLD"
                 MOVE ZERO     TO WS-Tz-Offset-Min
         WHEN "WA "
                 MOVE -120     TO WS-Tz-Offset-Min
         WHEN "NT "
                 MOVE -30      TO WS-Tz-Offset-Min
         WHEN "SA "
                 MOVE -30      TO WS-Tz-Offset-Min
                 PERFORM MM025-Test-Dst
                 IF WS-Tz-In-Dst = "Y"
                          MOVE 30 TO WS-Tz-Offset-Min
                 END-IF
         WHEN OTHER
*                   NSW, ACT, VIC, TAS - and the fall-through default
                 MOVE ZERO     TO WS-Tz-Offset-Min
                 PERFORM MM025-Test-Dst
                 IF WS-Tz-In-Dst = "Y"
                          MOVE 60 TO WS-Tz-Offset-Min
                 END-IF
     END-EVALUATE.
*
     COMPUTE WS-Tz-Minutes =
             (WS-Tz-HH * 60 + WS-Tz-MM) + WS-Tz-Offset-Min.
     MOVE TU12-In-Timestamp TO TU12-Out-Timestamp.
     IF WS-Tz-Minutes NOT = (WS-Tz-HH * 60 + WS-Tz-MM)
              COMPUTE WS-Tz-HH = FUNCTION MOD (
                        FUNCTION MOD (WS-Tz-Minutes, 1440)
                             + 1440, 1440) / 60
              COMPUTE WS-Tz-MM = FUNCTION MOD (
                        FUNCTION MOD (WS-Tz-Minutes, 1440)
                             + 1440, 60)
              MOVE WS-Tz-HH TO TU12-Out-Hh
              MOVE WS-Tz-MM TO TU12-Out-Mi
     END-IF.
*
 MM020-Exit.
     EXIT SECTION.
*
 MM025-Test-Dst.
*
*  Rough but serviceable: DST runs 1 Oct through 31 Mar inclusive
*  of the transition months, refined to the first-Sunday rule only
*  for the month of the transition itself.  Close enough for TOU
*  period classification - see the note in AGGREGATOR BUSINESS
*  RULES, the transition hour itself is inherently ambiguous.
*
     IF WS-Tz-Month > 10 OR WS-Tz-Month < 4
              MOVE "Y" TO WS-Tz-In-Dst
              GO TO MM025-Exit
     END-IF.
     IF WS-Tz-Month = 10
              COMPUTE WS-Tz-Bin-Date =
                        FUNCTION INTEGER-OF-DATE (
                        WS-Tz-Year * 10000 + 1001)
              COMPUTE WS-Tz-Oct-1-Dow =
                        FUNCTION MOD (WS-Tz-Bin-Date, 7)
              COMPUTE WS-Tz-Oct-Sun =
                        1 + FUNCTION MOD (7 - WS-Tz-Oct-1-Dow, 7)
              IF WS-Tz-Day > WS-Tz-Oct-Sun OR
                 (WS-Tz-Day = WS-Tz-Oct-Sun AND WS-Tz-HH >= 2)
                       MOVE "Y" TO WS-Tz-In-Dst
              END-IF
              GO TO MM025-Exit
     END-IF.
     IF WS-Tz-Month = 4
              COMPUTE WS-Tz-Bin-Date =
                        FUNCTION INTEGER-OF-DATE (
                        WS-Tz-Year * 10000 + 0401)
              COMPUTE WS-Tz-Apr-1-Dow =
                        FUNCTION MOD (WS-Tz-Bin-Date, 7)
              COMPUTE WS-Tz-Apr-Sun =
                        1 + FUNCTION MOD (7 - WS-Tz-Apr-1-Dow, 7)
              IF WS-Tz-Day < WS-Tz-Apr-Sun OR
                 (WS-Tz-Day = WS-Tz-Apr-Sun AND WS-Tz-HH < 3)
                       MOVE "Y" TO WS-Tz-In-Dst
              END-IF
     END-IF.
 MM025-Exit.
     EXIT.
*
 MM030-Format-Currency       SECTION.
**********************************
*
* "$" + thousands-separated amount, always 2 decimals.
*
     MOVE TU12-Amount-In TO WS-Fmt-Edited-2.
     STRING "$" DELIMITED BY SIZE
            FUNCTION TRIM (WS-Fmt-Edited-2) DELIMITED BY SIZE
            INTO TU12-Formatted.
 MM030-Exit.
     EXIT SECTION.
*
 MM040-Format-Number         SECTION.
**********************************
*
* Thousands-separated, caller specified decimals (0 thru 4).
*
     EVALUATE TU12-Decimals
         WHEN 0
                 MOVE TU12-Amount-In TO WS-Fmt-Edited-0
                 MOVE FUNCTION TRIM (WS-Fmt-Edited-0)
                          TO TU12-Formatted
         WHEN 1
                 MOVE TU12-Amount-In TO WS-Fmt-Edited-1
                 MOVE FUNCTION TRIM (WS-Fmt-Edited-1)
                          TO TU12-Formatted
         WHEN 4
                 MOVE TU12-Amount-In TO WS-Fmt-Edited-4
                 MOVE FUNCTION TRIM (WS-Fmt-Edited-4)
                          TO TU12-Formatted
         WHEN OTHER
                 MOVE TU12-Amount-In TO WS-Fmt-Edited-2
                 MOVE FUNCTION TRIM (WS-Fmt-Edited-2)
                          TO TU12-Formatted
     END-EVALUATE.
 MM040-Exit.
     EXIT SECTION.
