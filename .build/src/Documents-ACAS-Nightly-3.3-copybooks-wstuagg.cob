*******************************************
*                                         *
*  Record Definition For The Aggregated  *
*     Per-Period Result                  *
*     Built in-core by tu030 dd040-      *
*     Accumulate, printed and CSV'd by   *
*     tu040.                             *
*******************************************
*  CSV output record, variable length, comma delimited.
*
* 27/10/25 vbc - Created.
* 20/11/25 vbc - Added Agg-Min-Date/Agg-Max-Date, needed for the   {{TAG:TU-0010}}
*                header block date range - was computing it twice,
*                once per period and once for the whole run.
* 28/12/25 vbc - Sort key Agg-Sort-Kwh separated out from Agg-     {{TAG:TU-0019}}
*                Total-Kwh so the descending sort in dd046 doesn't
*                have to re-test Unclassified every compare.
*
*> One row, CSV or print.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Agg-Record.
     03  Agg-Period          PIC X(20).
     03  Agg-Total-Kwh       PIC S9(9)V9(3).
     03  Agg-Interval-Cnt    PIC 9(7).
     03  Agg-Avg-Kwh         PIC S9(7)V9(4).
     03  Agg-Min-Date        PIC X(14).
     03  Agg-Max-Date        PIC X(14).
     03  Agg-Estimated-Cnt   PIC 9(7).
     03  Agg-Percentage      PIC 9(3)V99.
     03  Agg-Total-Cost      PIC S9(7)V99.
     03  Agg-Price-Present   PIC X.
*
*> In-core table - 10 named periods plus Unclassified, index 11.
     03  FILLER                 PIC X(01)  VALUE SPACE.
 01  WS-TU-Agg-Tbl.
     03  TU-Agg-Cnt              PIC 99      VALUE ZERO.
     03  TU-Agg-Entry OCCURS 11 INDEXED BY TU40-Ix.
         05  Agg-TBL-Period       PIC X(20).
         05  Agg-TBL-Total-Kwh    PIC S9(9)V9(3) VALUE ZERO.
         05  Agg-TBL-Interval-Cnt PIC 9(7)       VALUE ZERO.
         05  Agg-TBL-Avg-Kwh      PIC S9(7)V9(4) VALUE ZERO.
         05  Agg-TBL-Min-Date     PIC X(14)      VALUE ALL "9".
         05  Agg-TBL-Max-Date     PIC X(14)      VALUE ZERO.
         05  Agg-TBL-Estimated    PIC 9(7)       VALUE ZERO.
         05  Agg-TBL-Percentage   PIC 9(3)V99    VALUE ZERO.
         05  Agg-TBL-Total-Cost   PIC S9(7)V99   VALUE ZERO.
         05  Agg-TBL-Price        PIC 9(2)V9(4)  VALUE ZERO.
         05  Agg-TBL-Price-Pres   PIC X          VALUE "N".
         05  Agg-TBL-Sort-Kwh     PIC S9(9)V9(3) VALUE ZERO.
     03  FILLER                 PIC X(01)  VALUE SPACE.
