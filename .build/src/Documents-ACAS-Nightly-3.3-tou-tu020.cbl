*****************************************************************
*                                                                *
*              Time-Of-Use     Generic CSV Parser                 *
*       Explodes the generic wide-format interval CSV (one       *
*        header row, one data row per day/block) into the        *
*         same canonical interval record shape as tu010,          *
*                      written to TUWORK1.                        *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         TU020.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       23/10/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Time-Of-Use batch - GENERIC-PARSER.
*                          Handles the non-NEM12 wide CSV format -
*                          a header row plus one data row per meter
*                          per day, reading_1 .. reading_N columns.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     None.
*
*     Functions Used.     None.
*
*     Error messages used.
*  Program specific.      TU020 - TU022.
*
* Changes:
* 23/10/25 vbc -    1.00 Created.                                     {{TAG:TU-0027}}
* 02/12/25 vbc -    1.01 Quality fallback chain added - readingk       {{TAG:TU-0007}}
*                   _quality_method, else readingk_quality_flag, else
*                   "A" - was always defaulting to "A" before this.
* 14/01/26 vbc -    1.02 Sort of TUWORK1 moved here to match tu010 -   {{TAG:TU-0018}}
*                   see that program's equivalent change note.
* 10/08/26 vbc -    1.03 Several bb010/bb025/cc020/cc025 statements    {{TAG:TU-0033}}
*                   ran past column 72 and were getting cut off by the
*                   sequencer - wrapped onto continuation lines.
* 10/08/26 vbc -    1.04 cc010's SORT keyed directly off TU-Sort-Rec   {{TAG:TU-0039}}
*                   (1:14) - gave the key field its own name via
*                   REDEFINES, same as tu010.  Also padded
*                   WS-File-Status/WS-Parse-Work/WS-Counts/
*                   WS-First-Row-Data/TU20-Explode-Rec with FILLER,
*                   and moved TU20-St-Bin-Date to 77 - it is a
*                   standalone work field, not a record.
* 10/08/26 vbc -    1.05 bb010/bb020/bb025 used inline PERFORM       {{TAG:TU-0045}}
*                   UNTIL/VARYING ... END-PERFORM - pulled every
*                   loop body out into its own section, same
*                   out-of-line PERFORM ... THRU shape as the rest
*                   of this program.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License along
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
*************************************************************************
*
 ENVIRONMENT             DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 COPY "selmeter.cob".
 COPY "selivl.cob".
*
 DATA                    DIVISION.
**======================
*
 FILE SECTION.
*
 COPY "fdmeter.cob".
 COPY "fdivl.cob".
*
 SD  TU-Sort-File.
 01  TU-Sort-Rec             PIC X(60).
 01  TU-Sort-Rec-Key  REDEFINES TU-Sort-Rec.
     03  TU-Sort-Key-Stamp    PIC X(14).
     03  FILLER               PIC X(46).
*
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name            PIC X(15)   VALUE "TU020 (1.05)".
*
 COPY "wstugen.cob".
 COPY "wstuivl.cob".
*
 01  WS-File-Status.
     03  TU-Meter-Status      PIC XX.
     03  TU-Work1-Status      PIC XX.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Parse-Work.
     03  TU20-Col-Tbl         OCCURS 300 INDEXED BY TU20-Cx.
         05  TU20-Col         PIC X(25).
     03  TU20-Col-Cnt         BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Hdr-Tbl         OCCURS 300 INDEXED BY TU20-Hx.
         05  TU20-Hdr-Name    PIC X(25).
     03  TU20-Hdr-Cnt         BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Device-Id-Col   BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Meterpoint-Col  BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Start-Col       BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Length-Col      BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-First-Reading-Col BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Cx2             BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU20-Reading-Idx     BINARY-SHORT UNSIGNED VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Counts.
     03  TU20-Interval-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.
     03  TU20-Row-Cnt         BINARY-LONG UNSIGNED VALUE ZERO.
     03  TU20-Skip-Cnt        BINARY-LONG UNSIGNED VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-First-Row-Data.
     03  WS-First-Row-Saved   PIC X           VALUE "N".
     03  WS-First-Meterpoint  PIC X(12)       VALUE SPACES.
     03  WS-First-Register    PIC X(10)       VALUE SPACES.
     03  WS-First-Units       PIC X(5)        VALUE SPACES.
     03  WS-First-Length      PIC 9(2)        VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  TU20-Explode-Rec.
     03  TU20-Ex-Bin-Date     BINARY-LONG         VALUE ZERO.
     03  TU20-Ex-Minutes      BINARY-LONG         VALUE ZERO.
     03  TU20-Ex-Date         PIC 9(8)            VALUE ZERO.
     03  TU20-Ex-Date-Alt REDEFINES TU20-Ex-Date.
         05  TU20-Ex-Yyyy     PIC 9(4).
         05  TU20-Ex-Mm       PIC 99.
         05  TU20-Ex-Dd       PIC 99.
     03  TU20-Hh              PIC 99              VALUE ZERO.
     03  TU20-Mm              PIC 99              VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  TU20-Start-Timestamp.
*                             *> "YYYY-MM-DD HH:MM:SS", 19 chars,
*                                 per the Generic layout INTERVAL-START-AT.
     03  TU20-St-Yyyy         PIC 9(4).
     03  FILLER               PIC X.
     03  TU20-St-Mon          PIC 99.
     03  FILLER               PIC X.
     03  TU20-St-Dy           PIC 99.
     03  FILLER               PIC X.
     03  TU20-St-Hh           PIC 99.
     03  FILLER               PIC X.
     03  TU20-St-Mm           PIC 99.
     03  FILLER               PIC X.
     03  TU20-St-Ss           PIC 99.
 01  TU20-St-Raw REDEFINES TU20-Start-Timestamp
                           PIC X(19).
*
 77  TU20-St-Bin-Date         PIC 9(8)            VALUE ZERO.
*
 01  Error-Messages.
     03  TU020M  PIC X(48) VALUE
             "TU020 No valid interval data found".
     03  TU021M  PIC X(48) VALUE
             "TU021 warning - interval length not 5/15/30 -".
*> Generic by-subscript view, same habit as TU000/TU040.
 01  Error-Msg-Tbl      REDEFINES Error-Messages.
     03  Error-Msg-Text        PIC X(48) OCCURS 2.
*
 LINKAGE                  SECTION.
**=====================
*
 01  To-Day                   PIC X(10).
 COPY "wsnames.cob".
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING WS-Calling-Data
                           To-Day
                           File-Defs.
**==================================
*
 AA000-Main                  SECTION.
**********************************
*
     MOVE ZERO TO WS-Term-Code.
     OPEN     INPUT  Meter-Data-File.
     OPEN     OUTPUT TU-Work1-File.
*
     PERFORM  BB010-Read-Header   THRU BB010-Exit.
     PERFORM  BB020-Explode-Rows  THRU BB020-Exit.
*
     CLOSE    Meter-Data-File.
     CLOSE    TU-Work1-File.
*
     IF       TU20-Interval-Cnt = ZERO
              DISPLAY TU020M
              MOVE 1 TO WS-Term-Code
              GOBACK RETURNING WS-Term-Code
     END-IF.
*
     PERFORM  CC010-Sort-Work1   THRU CC010-Exit.
     PERFORM  DD010-Meter-Summary THRU DD010-Exit.
*
     GOBACK   RETURNING WS-Term-Code.
*
 AA000-Exit.
     EXIT     SECTION.
*
 BB010-Read-Header            SECTION.
**********************************
*
*  Column positions are taken from the header row itself, not
*  assumed - the same file can come from more than one meter data
*  provider and the reading_N columns do not always start at the
*  same ordinal.  See TUGN-Col-Device-Id-Used note in wstugen.cob.
*
     READ     Meter-Data-File INTO TUGN-Input-Line
         AT END
              GO TO BB010-Exit
     END-READ.
     PERFORM  BB011-Clear-Hdr-Name THRU BB011-Exit
              VARYING TU20-Hx FROM 1 BY 1 UNTIL TU20-Hx > 300.
     UNSTRING TUGN-Raw-Line DELIMITED BY ","
              INTO TU20-Hdr-Name (1)  TU20-Hdr-Name (2)
                   TU20-Hdr-Name (3)  TU20-Hdr-Name (4)
                   TU20-Hdr-Name (5)  TU20-Hdr-Name (6)
                   TU20-Hdr-Name (7)  TU20-Hdr-Name (8)
                   TU20-Hdr-Name (9)  TU20-Hdr-Name (10)
                   TU20-Hdr-Name (11) TU20-Hdr-Name (12)
                   TU20-Hdr-Name (13) TU20-Hdr-Name (14)
                   TU20-Hdr-Name (15) TU20-Hdr-Name (16)
              TALLYING IN TU20-Hdr-Cnt.
*
     MOVE     ZERO TO TU20-Meterpoint-Col TU20-Device-Id-Col
                       TU20-Start-Col TU20-Length-Col
                       TU20-First-Reading-Col.
     PERFORM  BB012-Classify-Hdr-Col THRU BB012-Exit
              VARYING TU20-Hx FROM 1 BY 1
              UNTIL TU20-Hx > TU20-Hdr-Cnt.
*
 BB010-Exit.
     EXIT     SECTION.
*
 BB011-Clear-Hdr-Name         SECTION.
**********************************
*
     MOVE     SPACES TO TU20-Hdr-Name (TU20-Hx).
*
 BB011-Exit.
     EXIT     SECTION.
*
 BB012-Classify-Hdr-Col       SECTION.
**********************************
*
     EVALUATE TRUE
         WHEN TU20-Hdr-Name (TU20-Hx) = "meterpoint_id"
              SET TU20-Meterpoint-Col TO TU20-Hx
         WHEN TU20-Hdr-Name (TU20-Hx) = "device_id"
              SET TU20-Device-Id-Col TO TU20-Hx
         WHEN TU20-Hdr-Name (TU20-Hx)
                   = "interval_start_at"
              SET TU20-Start-Col TO TU20-Hx
         WHEN TU20-Hdr-Name (TU20-Hx)
                   = "interval_length"
              SET TU20-Length-Col TO TU20-Hx
         WHEN TU20-Hdr-Name (TU20-Hx) (1:8) = "reading_"
              AND TU20-First-Reading-Col = ZERO
              SET TU20-First-Reading-Col TO TU20-Hx
     END-EVALUATE.
*
 BB012-Exit.
     EXIT     SECTION.
*
 BB020-Explode-Rows           SECTION.
**********************************
*
     READ     Meter-Data-File INTO TUGN-Input-Line
         AT END
              GO TO BB020-Exit
     END-READ.
     PERFORM  BB021-Explode-One-Row THRU BB021-Exit
              UNTIL TU-Meter-Status = "10".
*
 BB020-Exit.
     EXIT     SECTION.
*
 BB021-Explode-One-Row        SECTION.
**********************************
*
     ADD      1 TO TU20-Row-Cnt.
     PERFORM  BB025-Explode-One-Row THRU BB025-Exit.
     READ     Meter-Data-File INTO TUGN-Input-Line
         AT END
              MOVE "10" TO TU-Meter-Status
     END-READ.
*
 BB021-Exit.
     EXIT     SECTION.
*
 BB025-Explode-One-Row        SECTION.
**********************************
*
     PERFORM  BB026-Clear-Col THRU BB026-Exit
              VARYING TU20-Cx FROM 1 BY 1 UNTIL TU20-Cx > 300.
     UNSTRING TUGN-Raw-Line DELIMITED BY ","
              INTO TU20-Col (1)  TU20-Col (2)  TU20-Col (3)
                   TU20-Col (4)  TU20-Col (5)  TU20-Col (6)
                   TU20-Col (7)  TU20-Col (8)  TU20-Col (9)
                   TU20-Col (10) TU20-Col (11) TU20-Col (12)
                   TU20-Col (13) TU20-Col (14) TU20-Col (15)
                   TU20-Col (16)
              TALLYING IN TU20-Col-Cnt.
*
     IF       TU20-Length-Col = ZERO
              OR TU20-Col (TU20-Length-Col) NOT NUMERIC
              OR (TU20-Col (TU20-Length-Col) NOT = "05"
              AND TU20-Col (TU20-Length-Col) NOT = "15"
              AND TU20-Col (TU20-Length-Col) NOT = "30")
              DISPLAY TU021M TUGN-Raw-Line (1:40)
              ADD 1 TO TU20-Skip-Cnt
              GO TO BB025-Exit
     END-IF.
*
     MOVE     SPACES TO TUGN-Data-Row.
     IF       TU20-Meterpoint-Col NOT = ZERO
              MOVE TU20-Col (TU20-Meterpoint-Col)
                       TO TUGN-Meterpoint-Id
     END-IF.
     IF       TU20-Device-Id-Col NOT = ZERO
              MOVE TU20-Col (TU20-Device-Id-Col)
                       TO TUGN-Device-Id
     END-IF.
     MOVE     TU20-Col (TU20-Start-Col) TO TU20-Start-Timestamp.
     MOVE     TU20-Col (TU20-Length-Col) TO TUGN-Interval-Length.
*
     IF       WS-First-Row-Saved = "N"
              MOVE "Y" TO WS-First-Row-Saved
              IF TU20-Meterpoint-Col NOT = ZERO
                       MOVE TU20-Col (TU20-Meterpoint-Col)
                               TO WS-First-Meterpoint
              ELSE
                       MOVE TU20-Col (TU20-Device-Id-Col)
                               TO WS-First-Meterpoint
              END-IF
              MOVE TUGN-Interval-Length TO WS-First-Length
     END-IF.
*
     COMPUTE  TU20-St-Bin-Date =
              TU20-St-Yyyy * 10000 + TU20-St-Mon * 100
                   + TU20-St-Dy.
     COMPUTE  TU20-Ex-Bin-Date =
              FUNCTION INTEGER-OF-DATE (TU20-St-Bin-Date).
     SET      TU20-Reading-Idx TO 1.
     PERFORM  BB027-Walk-One-Reading THRU BB027-Exit
              VARYING TU20-Cx FROM TU20-First-Reading-Col BY 1
              UNTIL TU20-Cx > TU20-Col-Cnt.
*
 BB025-Exit.
     EXIT     SECTION.
*
 BB026-Clear-Col              SECTION.
**********************************
*
     MOVE     SPACES TO TU20-Col (TU20-Cx).
*
 BB026-Exit.
     EXIT     SECTION.
*
 BB027-Walk-One-Reading       SECTION.
**********************************
*
     IF       TU20-Col (TU20-Cx) NUMERIC
              AND TU20-Col (TU20-Cx) NOT = ZERO
              PERFORM CC020-Write-One-Interval
                       THRU CC020-Exit
     END-IF.
     SET      TU20-Reading-Idx UP BY 1.
*
 BB027-Exit.
     EXIT     SECTION.
*
 CC020-Write-One-Interval     SECTION.
**********************************
*
     COMPUTE  TU20-Ex-Minutes =
              (TU20-St-Hh * 60 + TU20-St-Mm)
              + (TU20-Reading-Idx - 1) * TUGN-Interval-Length.
     MOVE     FUNCTION DATE-OF-INTEGER (TU20-Ex-Bin-Date
              + (TU20-Ex-Minutes / 1440)) TO TU20-Ex-Date.
     COMPUTE  TU20-Hh =
              FUNCTION MOD (TU20-Ex-Minutes, 1440) / 60.
     COMPUTE  TU20-Mm = FUNCTION MOD (
                            FUNCTION MOD (TU20-Ex-Minutes, 1440),
                            60).
*
     MOVE     ZERO TO TU-Interval-Record.
     MOVE     TU20-Ex-Date TO Ivl-Timestamp (1:8).
     MOVE     TU20-Hh      TO Ivl-Timestamp (9:2).
     MOVE     TU20-Mm      TO Ivl-Timestamp (11:2).
     MOVE     "00"         TO Ivl-Timestamp (13:2).
     IF       TU20-Meterpoint-Col NOT = ZERO
              MOVE TUGN-Meterpoint-Id TO Ivl-NMI
     ELSE
              MOVE TUGN-Device-Id (1:10) TO Ivl-NMI
     END-IF.
     MOVE     SPACES TO Ivl-Register-Id.
     MOVE     TU20-Col (TU20-Cx) TO Ivl-Consumption.
     PERFORM  CC025-Find-Quality THRU CC025-Exit.
     IF       Ivl-Quality-Method (1:1) = "E" OR "F" OR "S"
              MOVE "Y" TO Ivl-Is-Estimate
     ELSE
              MOVE "N" TO Ivl-Is-Estimate
     END-IF.
     MOVE     SPACES TO Ivl-Day-Type Ivl-Period.
     WRITE    TU-Work1-Rec FROM TU-Interval-Record.
     ADD      1 TO TU20-Interval-Cnt.
*
 CC020-Exit.
     EXIT     SECTION.
*
 CC025-Find-Quality            SECTION.
**********************************
*
*  readingk_quality_method, else readingk_quality_flag, else "A" -
*  look two and then three columns on from the reading value column,
*  the generic layout keeps method/flag columns immediately after
*  their reading (see GENERIC-PARSER rule 2).
*
     MOVE     "A" TO Ivl-Quality-Method.
     COMPUTE  TU20-Cx2 = TU20-Cx + 1.
     IF       TU20-Cx2 <= TU20-Col-Cnt
              AND TU20-Col (TU20-Cx2) NOT = SPACES
              AND TU20-Col (TU20-Cx2) NOT NUMERIC
              MOVE TU20-Col (TU20-Cx2) (1:3)
                       TO Ivl-Quality-Method
              GO TO CC025-Exit
     END-IF.
     COMPUTE  TU20-Cx2 = TU20-Cx + 2.
     IF       TU20-Cx2 <= TU20-Col-Cnt
              AND TU20-Col (TU20-Cx2) NOT = SPACES
              AND TU20-Col (TU20-Cx2) NOT NUMERIC
              MOVE TU20-Col (TU20-Cx2) (1:3)
                       TO Ivl-Quality-Method
     END-IF.
*
 CC025-Exit.
     EXIT     SECTION.
*
 CC010-Sort-Work1              SECTION.
**********************************
*
     SORT     TU-Sort-File ON ASCENDING KEY TU-Sort-Key-Stamp
              USING TU-Work1-File
              GIVING TU-Work1-File.
*
 CC010-Exit.
     EXIT     SECTION.
*
 DD010-Meter-Summary           SECTION.
**********************************
*
     DISPLAY  "TU020 meter " WS-First-Meterpoint
              " interval length " WS-First-Length
              " mins, " TU20-Row-Cnt " row(s) read, "
              TU20-Skip-Cnt " skipped.".
*
 DD010-Exit.
     EXIT     SECTION.
