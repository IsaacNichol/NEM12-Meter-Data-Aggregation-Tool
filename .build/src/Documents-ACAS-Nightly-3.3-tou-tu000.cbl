*****************************************************************
*                                                                *
*                 Time-Of-Use        Start Of Run                *
*         Opens the meter data file, works out whether it is     *
*           NEM12 or the generic wide CSV, structurally          *
*           validates it, then chains tu010/tu020, tu030         *
*                      and tu040 in turn.                         *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         TU000.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       21/10/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Time-Of-Use batch - Start of Run.
*                          No operator interaction at all - unlike
*                          py000 this run has no menu and no date
*                          prompt, it is cron/scheduler driven, see
*                          the note at aa000-Main.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     tu010.  (NEM12-PARSER)
*                          tu020.  (GENERIC-PARSER)
*                          tu030.  (AGGREGATOR)
*                          tu040.  (OUTPUT-FORMATTER)
*
*     Functions Used.     None.
*
*     Error messages used.
*  Program specific.      TU001 - TU006.
*
* Changes:
* 21/10/25 vbc -    1.00 Created.                                     {{TAG:TU-0013}}
* 08/11/25 vbc -    1.01 Added the generic-CSV header sniff (aa020)    {{TAG:TU-0014}}
*                   - first cut only handled NEM12.
* 19/11/25 vbc -    1.02 TU003/4 were firing on a file with a 200      {{TAG:TU-0016}}
*                   block but no 300 lines at all - added the explicit
*                   300-count test, not just "saw a 300".
* 30/12/25 vbc -    1.03 Multi-NMI files were aborting instead of      {{TAG:TU-0025}}
*                   warning - moved that test out of here, it is
*                   tu010's job per the NMI summary rule, not ours.
* 10/08/26 vbc -    1.04 aa030 repeated Meter-Data-Rec (1:3) three      {{TAG:TU-0031}}
*                   times over - now moved once to WS-Rec-Type-Area,
*                   same idea as the Error-Msg-Tbl subscript view.
* 10/08/26 vbc -    1.05 WS-File-Status and WS-Sniff-Data had no        {{TAG:TU-0037}}
*                   trailing FILLER - padded both.  TU-Parm-RRN,
*                   WS-Eval-Msg and Error-Code were 01-level for no
*                   reason - moved to 77, same as every other
*                   standalone counter/flag in this program.
* 10/08/26 vbc -    1.06 aa030's structure scan used an inline        {{TAG:TU-0043}}
*                   PERFORM FOREVER / EXIT PERFORM - pulled the loop
*                   body out into its own section (aa031) driven by
*                   PERFORM ... THRU ... UNTIL, same shape as every
*                   other loop in this shop's programs.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License along
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
*************************************************************************
*
 ENVIRONMENT             DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 COPY "selprm.cob".
 COPY "selmeter.cob".
*
 DATA                    DIVISION.
**======================
*
 FILE SECTION.
*
 COPY "fdprm.cob".
 COPY "fdmeter.cob".
*
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name            PIC X(15)   VALUE "TU000 (1.06)".
*
 COPY "wstuprm.cob".
 COPY "wstun12.cob".
 COPY "wstugen.cob".
 COPY "wstuperd.cob".
 COPY "wstuhol.cob".
 COPY "wstuagg.cob".
 COPY "wstustat.cob".
*
 01  WS-File-Status.
     03  TU-Parm-Status       PIC XX.
     03  TU-Meter-Status      PIC XX.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 77  TU-Parm-RRN              BINARY-CHAR UNSIGNED VALUE 1.
*
 01  WS-Sniff-Data.
     03  WS-Line-Cnt          BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-Saw-100           PIC X       VALUE "N".
     03  WS-Saw-900-Last      PIC X       VALUE "N".
     03  WS-Count-200         BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-Count-300         BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-Saw-Header-Start  BINARY-SHORT   VALUE ZERO.
     03  WS-Saw-Interval-Len  BINARY-SHORT   VALUE ZERO.
     03  WS-Saw-Meterpoint    BINARY-SHORT   VALUE ZERO.
     03  WS-Data-Row-Cnt      BINARY-LONG UNSIGNED VALUE ZERO.
     03  WS-Header-Check-Done PIC X       VALUE "N".
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Run-Date.
     03  WS-Run-Date-Raw      PIC X(10)  VALUE SPACES.
     03  WS-Run-Date-Alt REDEFINES WS-Run-Date-Raw.
         05  WS-Run-Dd        PIC XX.
         05  FILLER           PIC X.
         05  WS-Run-Mm        PIC XX.
         05  FILLER           PIC X.
         05  WS-Run-Yyyy      PIC X(4).
*
 77  WS-Eval-Msg              PIC X(25)   VALUE SPACES.
*
*> Lead bytes of the record just read, viewed as text for the NEM12
*> "100/200/300/900" compares below and, where it is one of those,
*> as a number too - a non-numeric value here is the generic-CSV case.
 01  WS-Rec-Type-Area          PIC X(3)    VALUE SPACES.
 01  WS-Rec-Type-Num   REDEFINES WS-Rec-Type-Area PIC 999.
*
 01  Error-Messages.
     03  TU001   PIC X(47) VALUE
             "TU001 TU run-parameter file does not exist -".
     03  TU002   PIC X(47) VALUE
             "TU002 Meter data file not found or unreadable -".
     03  TU003   PIC X(47) VALUE
             "TU003 Meter data file - unrecognised format -".
     03  TU004   PIC X(47) VALUE
             "TU004 NEM12 file fails structural checks -".
     03  TU005   PIC X(47) VALUE
             "TU005 Generic CSV file fails header checks -".
     03  TU006   PIC X(47) VALUE
             "TU006 Meter data file is empty -".
*> Generic by-subscript view, same habit TU040 now uses for its own
*> Error-Messages - kept here too so the two programs read alike.
 01  Error-Msg-Tbl      REDEFINES Error-Messages.
     03  Error-Msg-Text        PIC X(47) OCCURS 6.
*
 77  Error-Code               PIC 999.
*
*> Generic loop-done switches - used by the out-of-line read loops
*> below in place of an inline PERFORM, one per loop so nested loops
*> do not trample each other's flag.
 77  WS-Loop1-Done             PIC X       VALUE "N".
*
 LINKAGE                  SECTION.
**=====================
*
 01  To-Day                   PIC X(10).
 COPY "wsnames.cob".
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING WS-Calling-Data
                           To-Day
                           File-Defs.
**==================================
*
 AA000-Main                  SECTION.
**********************************
*
     MOVE ZERO TO WS-Term-Code.
     MOVE To-Day TO WS-Run-Date-Raw.
     DISPLAY "TU000 run for " WS-Run-Dd "/" WS-Run-Mm "/"
              WS-Run-Yyyy.
     PERFORM AA010-Open-Parm-File THRU AA010-Exit.
     PERFORM AA020-Sniff-Format   THRU AA020-Exit.
     PERFORM AA030-Validate-Structure THRU AA030-Exit.
     CLOSE   Meter-Data-File.
*
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
*
     EVALUATE TU-PR1-Meter-File-Fmt
         WHEN "N"
                 CALL "TU010" USING WS-Calling-Data To-Day
                          File-Defs
         WHEN "G"
                 CALL "TU020" USING WS-Calling-Data To-Day
                          File-Defs
     END-EVALUATE.
*
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
*
     CALL     "TU030" USING WS-Calling-Data To-Day File-Defs
                            WS-TU-Period-Tbl WS-TU-Holiday-Tbl
                            WS-TU-Agg-Tbl WS-TU-Run-Stats.
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
*
     CALL     "TU040" USING WS-Calling-Data To-Day File-Defs
                            WS-TU-Period-Tbl WS-TU-Holiday-Tbl
                            WS-TU-Agg-Tbl WS-TU-Run-Stats.
     GOBACK   RETURNING WS-Term-Code.
*
 AA000-Exit.
     EXIT     SECTION.
*
 AA010-Open-Parm-File         SECTION.
**********************************
*
*  No menu, no operator prompt here - per the spec this is a fixed
*  run, the param record (state/width/detail-wanted etc) is loaded
*  once and passed around in WS for the rest of the chain to read
*  back out of its own copy of wstuprm.cob.
*
     OPEN     INPUT TU-Param1-File.
     IF       TU-Parm-Status NOT = "00"
              DISPLAY TU001 TU-Parm-Status
              MOVE 1 TO WS-Term-Code
              GO TO AA010-Exit
     END-IF.
     READ     TU-Param1-File
         INVALID KEY
              DISPLAY TU001 "- no RRN 1 record"
              MOVE 1 TO WS-Term-Code
     END-READ.
     MOVE     TU-Param1-Rec TO TU-Param1-Record.
     CLOSE    TU-Param1-File.
*
 AA010-Exit.
     EXIT     SECTION.
*
 AA020-Sniff-Format           SECTION.
**********************************
*
*  First line starting "100" => NEM12.  A header row containing
*  both interval_start_at and interval_length => generic.  Anything
*  else is unrecognised and fatal (TU003).
*
     IF       WS-Term-Code NOT = ZERO
              GO TO AA020-Exit
     END-IF.
     OPEN     INPUT Meter-Data-File.
     IF       TU-Meter-Status NOT = "00"
              DISPLAY TU002 TU-Meter-Status
              MOVE 1 TO WS-Term-Code
              GO TO AA020-Exit
     END-IF.
*
     READ     Meter-Data-File
         AT END
              DISPLAY TU006
              MOVE 1 TO WS-Term-Code
              GO TO AA020-Exit
     END-READ.
     ADD      1 TO WS-Line-Cnt.
*
     IF       Meter-Data-Rec (1:3) = "100"
              MOVE "N" TO TU-PR1-Meter-File-Fmt
              MOVE "Y" TO WS-Saw-100
              GO TO AA020-Exit
     END-IF.
*
     PERFORM  AA025-Check-Generic-Header THRU AA025-Exit.
     IF       TU-PR1-Meter-File-Fmt = "G"
              GO TO AA020-Exit
     END-IF.
*
     DISPLAY  TU003.
     MOVE     1 TO WS-Term-Code.
*
 AA020-Exit.
     EXIT     SECTION.
*
 AA025-Check-Generic-Header   SECTION.
**********************************
*
*  Header must name interval_start_at, interval_length, and one of
*  meterpoint_id / device_id (order in the file is not assumed).
*
     MOVE     ZERO TO WS-Saw-Interval-Len WS-Saw-Meterpoint.
     IF       Meter-Data-Rec (1:1000) = SPACES
              GO TO AA025-Exit
     END-IF.
     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Interval-Len
              FOR ALL "interval_start_at".
     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Interval-Len
              FOR ALL "interval_length".
     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Meterpoint
              FOR ALL "meterpoint_id".
     INSPECT  Meter-Data-Rec TALLYING WS-Saw-Meterpoint
              FOR ALL "device_id".
     IF       WS-Saw-Interval-Len >= 2 AND WS-Saw-Meterpoint >= 1
              MOVE "G" TO TU-PR1-Meter-File-Fmt
     END-IF.
*
 AA025-Exit.
     EXIT     SECTION.
*
 AA030-Validate-Structure     SECTION.
**********************************
*
*  NEM12: first line "100" (already proven by aa020), last non-
*  blank line "900", at least one 200 and at least one 300.
*  Generic: the header passed aa025, and at least one data row
*  follows it.  Either way we re-read the whole file once here -
*  tu010/tu020 read it again properly, this pass is structure-only.
*
     IF       WS-Term-Code NOT = ZERO
              GO TO AA030-Exit
     END-IF.
*
     MOVE     ZERO TO WS-Count-200 WS-Count-300 WS-Data-Row-Cnt.
     MOVE     "N"  TO WS-Saw-900-Last.
     MOVE     "N"  TO WS-Loop1-Done.
*
     PERFORM  AA031-Scan-One-Rec THRU AA031-Exit
              UNTIL WS-Loop1-Done = "Y".
*
     EVALUATE TU-PR1-Meter-File-Fmt
         WHEN "N"
                 IF  WS-Saw-900-Last = "N" OR WS-Count-200 = ZERO
                     OR WS-Count-300 = ZERO
                          DISPLAY TU004
                          MOVE 1 TO WS-Term-Code
                 END-IF
         WHEN "G"
                 IF  WS-Data-Row-Cnt = ZERO
                          DISPLAY TU005
                          MOVE 1 TO WS-Term-Code
                 END-IF
     END-EVALUATE.
*
 AA030-Exit.
     EXIT     SECTION.
*
 AA031-Scan-One-Rec            SECTION.
**********************************
*
*  One pass of the structure-count loop aa030 drives - out-of-line
*  so the READ AT END can GO TO the exit paragraph cleanly instead
*  of an inline EXIT PERFORM.
*
     MOVE     Meter-Data-Rec (1:3) TO WS-Rec-Type-Area.
     IF       WS-Rec-Type-Area = "200"
              ADD 1 TO WS-Count-200
              MOVE "N" TO WS-Saw-900-Last
     ELSE
         IF   WS-Rec-Type-Area = "300"
              ADD 1 TO WS-Count-300
              MOVE "N" TO WS-Saw-900-Last
         ELSE
             IF WS-Rec-Type-Area = "900"
                MOVE "Y" TO WS-Saw-900-Last
             ELSE
                ADD 1 TO WS-Data-Row-Cnt
                MOVE "N" TO WS-Saw-900-Last
             END-IF
         END-IF
     END-IF.
     READ     Meter-Data-File
         AT END
                  MOVE "Y" TO WS-Loop1-Done
     END-READ.
*
 AA031-Exit.
     EXIT     SECTION.
