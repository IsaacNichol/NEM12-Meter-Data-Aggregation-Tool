******************************************************************
*                                                                *
*                TOU Report And CSV Output Formatter             *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         TU040.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       02/11/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Prints the console consumption report off
*                          WS-TU-Agg-Tbl/WS-TU-Run-Stats (filled by
*                          tu030), writes the period-summary CSV and,
*                          when TU-PR1-Detail-Wanted = "Y", re-reads
*                          TUWORK2 to write the detailed-interval CSV.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     None.
*
*     Functions Used.     FUNCTION TRIM.
*
*     Error messages used.  TU010 thru TU011, see Error-Messages.
*
* Changes:
* 02/11/25 vbc -    1.00 Created.
* 30/11/25 vbc -    1.01 Total Cost column was printing for every
*                   period even when Stat-Any-Price was N - tied the
*                   column, and the CSV column, to the run-wide flag
*                   instead of re-testing Price-Present per row.
* 17/12/25 vbc -    1.02 ee015 was STRINGing TU-Sumry-Rec back into
*                   itself to append the Total_Cost field - worked
*                   under GnuCOBOL here but is not something to rely
*                   on, built the cost suffix into a work field first.
* 10/01/26 vbc -    1.03 Several report/CSV edit pictures were sized
*                   off the wrong source field (kWh and cost columns
*                   could have truncated above five figures) - widened
*                   to match the actual PIC of each source item.
* 10/08/26 vbc -    1.04 bb010-Build-Header-Work was unstacking the
*                   min/max timestamps with reference modification -
*                   replaced with proper redefined CCYY/MM/DD views,
*                   tidier and matches how tu000 handles Dst-Date.
* 10/08/26 vbc -    1.05 WS-File-Status/WS-Rpt-Work/WS-Dist-Line/       {{TAG:TU-0041}}
*                   WS-Day-Type-Edit/WS-Csv-Work had no trailing
*                   FILLER - padded all.  TU-Parm-RRN was 01-level
*                   for no reason - moved to 77.
* 10/08/26 vbc -    1.06 aa000/bb010/dd010/ee010/ee020 used inline       {{TAG:TU-0047}}
*                   PERFORM UNTIL/VARYING ... END-PERFORM - pulled
*                   every loop body out into its own paragraph, same
*                   out-of-line PERFORM ... THRU shape the rest of
*                   this program already uses.
*
******************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounts
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
******************************************************************
*
 ENVIRONMENT              DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY "selprm.cob".
     COPY "selcls.cob".
     COPY "selprint.cob".
     COPY "selsumry.cob".
     COPY "seldetl.cob".
*
 DATA                     DIVISION.
 FILE SECTION.
*
 COPY "fdprm.cob".
 COPY "fdcls.cob".
 COPY "fdprint.cob".
 COPY "fdsumry.cob".
 COPY "fddetl.cob".
*
*> -- Report Writer description for the header/period/total parts
*> of the console report - see aa000-Main for the plain-WRITE tail
*> (distribution bars, day-type breakdown) that Report Writer can't
*> shape without a lot of extra dummy control breaks.
*
 RD  TU-Console-Report
     CONTROL      FINAL
     PAGE LIMIT   TU-PR1-Page-Lines
     HEADING      1
     FIRST DETAIL 5
     LAST  DETAIL TU-PR1-Page-Lines.
*
 01  TU-Rpt-Heading  TYPE PAGE HEADING.
     03  LINE 1.
         05  COL  1      PIC X(31)
                          VALUE "TIME-OF-USE CONSUMPTION REPORT".
     03  LINE 2.
         05  COL  1      VALUE "NMI:".
         05  COL  6      PIC X(10)   SOURCE Stat-Nmi.
     03  LINE 3.
         05  COL  1      VALUE "Date Range:".
         05  COL 13      PIC X(10)   SOURCE WS-Rpt-Min-Disp.
         05  COL 24      VALUE "to".
         05  COL 27      PIC X(10)   SOURCE WS-Rpt-Max-Disp.
     03  LINE 4.
         05  COL  1      VALUE "Total Days:".
         05  COL 13      PIC ZZZZ9   SOURCE Stat-Total-Days.
         05  COL 22      VALUE "Total Intervals:".
         05  COL 39      PIC Z,ZZZ,ZZ9
                          SOURCE Stat-Total-Intervals.
     03  LINE 6          PIC X(63)
                          SOURCE WS-Rpt-Estim-Warn-Line
                          PRESENT WHEN Stat-Estimated-Pct > ZERO.
     03  LINE 8.
         05  COL  1      VALUE "PERIOD SUMMARY".
     03  LINE 9.
         05  COL  1      VALUE "Period".
         05  COL 22      VALUE "Total kWh".
         05  COL 35      VALUE "Intervals".
         05  COL 46      VALUE "Avg kWh/Int".
         05  COL 59      VALUE "Total Cost"
                          PRESENT WHEN Stat-Any-Price = "Y".
     03  LINE 10         PIC X(70)   VALUE ALL "-".
*
 01  TU-Rpt-Row-Priced   TYPE DETAIL.
     03  LINE PLUS 1.
         05  COL  1      PIC X(20)
                          SOURCE Agg-TBL-Period (TU40-Ix).
         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99
                          SOURCE Agg-TBL-Total-Kwh (TU40-Ix).
         05  COL 37      PIC Z,ZZZ,ZZ9
                          SOURCE Agg-TBL-Interval-Cnt (TU40-Ix).
         05  COL 48      PIC Z,ZZZ,ZZ9.99
                          SOURCE Agg-TBL-Avg-Kwh (TU40-Ix).
         05  COL 61      PIC $$$,$$$,$$9.99
                          SOURCE Agg-TBL-Total-Cost (TU40-Ix)
                          PRESENT WHEN
                             Agg-TBL-Price-Pres (TU40-Ix) = "Y".
         05  COL 65      PIC X
                          VALUE "-"
                          PRESENT WHEN
                             Agg-TBL-Price-Pres (TU40-Ix) = "N".
*
 01  TU-Rpt-Row-Unpriced TYPE DETAIL.
     03  LINE PLUS 1.
         05  COL  1      PIC X(20)
                          SOURCE Agg-TBL-Period (TU40-Ix).
         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99
                          SOURCE Agg-TBL-Total-Kwh (TU40-Ix).
         05  COL 37      PIC Z,ZZZ,ZZ9
                          SOURCE Agg-TBL-Interval-Cnt (TU40-Ix).
         05  COL 48      PIC Z,ZZZ,ZZ9.99
                          SOURCE Agg-TBL-Avg-Kwh (TU40-Ix).
*
 01  TU-Rpt-Total-Row    TYPE CONTROL FOOTING FINAL.
     03  LINE PLUS 1      PIC X(70)   VALUE ALL "-".
     03  LINE PLUS 1.
         05  COL  1          VALUE "TOTAL".
         05  COL 21      PIC ZZZ,ZZZ,ZZ9.99
                          SOURCE Stat-Total-Kwh.
         05  COL 37      PIC Z,ZZZ,ZZ9
                          SOURCE Stat-Total-Intervals.
         05  COL 48      PIC Z,ZZZ,ZZ9.99
                          SOURCE WS-Rpt-Grand-Avg.
         05  COL 61      PIC $$$,$$$,$$9.99
                          SOURCE WS-Rpt-Grand-Cost
                          PRESENT WHEN Stat-Any-Price = "Y".
*
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name             PIC X(15)   VALUE "TU040 (1.06)".
*
 COPY "wstuprm.cob".
*
*> WS-TU-Agg-Tbl and WS-TU-Run-Stats are NOT copied here - they are
*> the tables tu030 built in tu000's Working-Storage, reached here
*> through the Linkage Section below.
*
 01  WS-File-Status.
     03  TU-Parm-Status    PIC XX.
     03  TU-Work2-Status   PIC XX.
     03  TU-Print-Status   PIC XX.
     03  TU-Sumry-Status   PIC XX.
     03  TU-Detl-Status    PIC XX.
     03  FILLER            PIC X(01)  VALUE SPACE.
*
 77  TU-Parm-RRN           BINARY-CHAR UNSIGNED VALUE 1.
*
*> -- Report header work area ----------------------------------
*> Stat-Min/Max-Timestamp arrive from tu030 as one 14-byte industry-
*> time string (CCYYMMDDHH24MI).  The raw copies below are re-viewed
*> a field at a time instead of chopping them up with reference
*> modification, as 1.00 did.
 01  WS-Rpt-Min-Raw            PIC X(14)  VALUE SPACES.
 01  WS-Rpt-Min-Raw-Flds   REDEFINES WS-Rpt-Min-Raw.
     03  WS-Rpt-Min-CCYY       PIC X(4).
     03  WS-Rpt-Min-MM         PIC X(2).
     03  WS-Rpt-Min-DD         PIC X(2).
     03  FILLER                PIC X(6).
 01  WS-Rpt-Max-Raw            PIC X(14)  VALUE SPACES.
 01  WS-Rpt-Max-Raw-Flds   REDEFINES WS-Rpt-Max-Raw.
     03  WS-Rpt-Max-CCYY       PIC X(4).
     03  WS-Rpt-Max-MM         PIC X(2).
     03  WS-Rpt-Max-DD         PIC X(2).
     03  FILLER                PIC X(6).
 01  WS-Rpt-Work.
     03  WS-Rpt-Min-Disp       PIC X(10)  VALUE SPACES.
     03  WS-Rpt-Max-Disp       PIC X(10)  VALUE SPACES.
     03  WS-Rpt-Estim-Pct-1dp  PIC 999V9  VALUE ZERO.
     03  WS-Rpt-Estim-Pct-Edit PIC ZZ9.9.
     03  WS-Rpt-Unclas-Pct-1dp PIC 999V9  VALUE ZERO.
     03  WS-Rpt-Unclas-Pct-Edit PIC ZZ9.9.
     03  WS-Rpt-Estim-Warn-Line  PIC X(63) VALUE SPACES.
     03  WS-Rpt-Grand-Avg      PIC S9(7)V9(4) VALUE ZERO.
     03  WS-Rpt-Grand-Cost     PIC S9(7)V99   VALUE ZERO.
     03  FILLER                PIC X(01) VALUE SPACE.
*
*> -- Period distribution line build area -----------------------
 01  WS-Dist-Line.
     03  WS-Dist-Name-Work     PIC X(20)  VALUE SPACES.
     03  WS-Dist-Pad           PIC X(10)  VALUE ALL ".".
     03  WS-Dist-Full          PIC X(30)  VALUE SPACES.
     03  WS-Dist-Pct-1dp       PIC 999V9  VALUE ZERO.
     03  WS-Dist-Edit-Pct      PIC ZZ9.9.
     03  FILLER                PIC X(01)  VALUE SPACE.
*
 01  WS-Day-Type-Edit.
     03  WS-DT-Wd-Edit         PIC Z,ZZZ,ZZ9.
     03  WS-DT-We-Edit         PIC Z,ZZZ,ZZ9.
     03  WS-DT-Ho-Edit         PIC Z,ZZZ,ZZ9.
     03  FILLER                PIC X(01)  VALUE SPACE.
*
*> -- CSV build work area ------------------------------------------
 01  WS-Csv-Work.
     03  WS-Csv-Kwh-Edit       PIC -(8)9.999.
     03  WS-Csv-Avg-Edit       PIC -(6)9.9999.
     03  WS-Csv-Pct-Edit       PIC ZZ9.99.
     03  WS-Csv-Cost-Edit      PIC -(6)9.99.
     03  WS-Csv-Cnt-Edit       PIC Z(6)9.
     03  WS-Csv-Core-Line      PIC X(100) VALUE SPACES.
     03  FILLER                PIC X(01) VALUE SPACE.
*
 01  Error-Messages.
     03  TU010   PIC X(44) VALUE
             "TU010 Unable to open report file -".
     03  TU011   PIC X(44) VALUE
             "TU011 Unable to open summary CSV file -".
*> Generic by-subscript view, same habit tu000 uses for Dst-Kind -
*> lets a future message get DISPLAYed via Error-Msg-Text (n) if the
*> list ever grows past the two pairs of DISPLAY statements below.
 01  Error-Msg-Tbl         REDEFINES Error-Messages.
     03  Error-Msg-Text        PIC X(44) OCCURS 2.
*
 LINKAGE                  SECTION.
**=====================
*
 01  To-Day                PIC X(10).
 COPY "wsnames.cob".
 COPY "wscall.cob".
 COPY "wstuagg.cob"        REPLACING WS-TU-Agg-Tbl
                                   BY LK-TU-Agg-Tbl.
 COPY "wstustat.cob"       REPLACING WS-TU-Run-Stats
                                   BY LK-TU-Run-Stats.
*
 PROCEDURE DIVISION USING WS-Calling-Data
                           To-Day
                           File-Defs
                           LK-TU-Agg-Tbl
                           LK-TU-Run-Stats.
**==================================
*
 AA000-Main                  SECTION.
**********************************
*
     MOVE     ZERO TO WS-Term-Code.
     PERFORM  AA010-Open-Parm-File     THRU AA010-Exit.
     PERFORM  BB010-Build-Header-Work  THRU BB010-Exit.
     PERFORM  BB020-Open-Print-File    THRU BB020-Exit.
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
     INITIATE TU-Console-Report.
     PERFORM  CC010-Generate-Row THRU CC010-Exit
              VARYING TU40-Ix FROM 1 BY 1
              UNTIL TU40-Ix > TU-Agg-Cnt.
     TERMINATE TU-Console-Report.
     PERFORM  DD010-Print-Distribution  THRU DD010-Exit.
     PERFORM  DD020-Print-Day-Types     THRU DD020-Exit.
     CLOSE    Print-File.
     PERFORM  EE010-Write-Summary-Csv   THRU EE010-Exit.
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
     IF       TU-PR1-Detail-Wanted = "Y"
           OR TU-DETAIL-CSV-ON
              PERFORM EE020-Write-Detail-Csv THRU EE020-Exit
     END-IF.
     GOBACK   RETURNING WS-Term-Code.
*
 AA000-Exit.
     EXIT     SECTION.
*
 AA010-Open-Parm-File         SECTION.
**********************************
*
     OPEN     INPUT TU-Param1-File.
     MOVE     1 TO TU-Parm-RRN.
     READ     TU-Param1-File
              INVALID KEY
                       DISPLAY TU010
                       MOVE 1 TO WS-Term-Code
     END-READ.
     MOVE     TU-Param1-Rec TO TU-Param1-Record.
     CLOSE    TU-Param1-File.
*
 AA010-Exit.
     EXIT     SECTION.
*
 BB010-Build-Header-Work      SECTION.
**********************************
*
* Rearranges the two industry-time CCYYMMDD timestamps tu030 left
* in Stat-Min/Max-Timestamp into YYYY-MM-DD for the header line,
* and pre-edits the two percentages the header prints to 1 dp
* (the aggregate tables themselves hold 2 dp, per spec).
*
     MOVE     Stat-Min-Timestamp TO WS-Rpt-Min-Raw.
     MOVE     Stat-Max-Timestamp TO WS-Rpt-Max-Raw.
     STRING   WS-Rpt-Min-CCYY DELIMITED BY SIZE
              "-"             DELIMITED BY SIZE
              WS-Rpt-Min-MM   DELIMITED BY SIZE
              "-"             DELIMITED BY SIZE
              WS-Rpt-Min-DD   DELIMITED BY SIZE
                       INTO WS-Rpt-Min-Disp.
     STRING   WS-Rpt-Max-CCYY DELIMITED BY SIZE
              "-"             DELIMITED BY SIZE
              WS-Rpt-Max-MM   DELIMITED BY SIZE
              "-"             DELIMITED BY SIZE
              WS-Rpt-Max-DD   DELIMITED BY SIZE
                       INTO WS-Rpt-Max-Disp.
*
     MOVE     Stat-Estimated-Pct TO WS-Rpt-Estim-Pct-1dp.
     MOVE     WS-Rpt-Estim-Pct-1dp TO WS-Rpt-Estim-Pct-Edit.
     MOVE     SPACES TO WS-Rpt-Estim-Warn-Line.
     STRING   "*** WARNING: " DELIMITED BY SIZE
              WS-Rpt-Estim-Pct-Edit DELIMITED BY SIZE
              "% of intervals are ESTIMATED readings ***"
                                  DELIMITED BY SIZE
              INTO WS-Rpt-Estim-Warn-Line.
*
     IF       Stat-Total-Intervals = ZERO
              MOVE ZERO TO WS-Rpt-Grand-Avg
     ELSE
              COMPUTE WS-Rpt-Grand-Avg ROUNDED =
                      Stat-Total-Kwh / Stat-Total-Intervals
     END-IF.
*
     MOVE     ZERO TO WS-Rpt-Grand-Cost.
     PERFORM  BB011-Add-One-Cost THRU BB011-Exit
              VARYING TU40-Ix FROM 1 BY 1
              UNTIL TU40-Ix > TU-Agg-Cnt.
*
 BB010-Exit.
     EXIT     SECTION.
*
 BB011-Add-One-Cost.
*
     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"
              ADD Agg-TBL-Total-Cost (TU40-Ix)
                                 TO WS-Rpt-Grand-Cost
     END-IF.
*
 BB011-Exit.
     EXIT.
*
 BB020-Open-Print-File        SECTION.
**********************************
*
     OPEN     OUTPUT Print-File.
     IF       TU-Print-Status NOT = "00"
              DISPLAY TU010
              MOVE     6 TO WS-Term-Code
     END-IF.
*
 BB020-Exit.
     EXIT     SECTION.
*
 CC010-Generate-Row           SECTION.
**********************************
*
     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"
              GENERATE TU-Rpt-Row-Priced
     ELSE
              GENERATE TU-Rpt-Row-Unpriced
     END-IF.
*
 CC010-Exit.
     EXIT     SECTION.
*
 DD010-Print-Distribution     SECTION.
**********************************
*
* Report Writer handles the tabular header/period/total parts
* above; TERMINATE has released Print-File back to plain WRITE
* for the free-text sections below it can't shape cleanly.
*
     MOVE     SPACES TO Print-Rec.
     WRITE    Print-Rec.
     MOVE     "PERIOD DISTRIBUTION" TO Print-Rec.
     WRITE    Print-Rec.
     PERFORM  DD011-Print-One-Dist-Line THRU DD011-Exit
              VARYING TU40-Ix FROM 1 BY 1
              UNTIL TU40-Ix > TU-Agg-Cnt.
     IF       Stat-Unclassified-Pct > ZERO
              MOVE SPACES TO Print-Rec
              WRITE Print-Rec
              MOVE Stat-Unclassified-Pct TO WS-Rpt-Unclas-Pct-1dp
              MOVE WS-Rpt-Unclas-Pct-1dp
                                TO WS-Rpt-Unclas-Pct-Edit
              STRING "*** WARNING: " DELIMITED BY SIZE
                     WS-Rpt-Unclas-Pct-Edit DELIMITED BY SIZE
                     "% of intervals are Unclassified ***"
                                       DELIMITED BY SIZE
                     INTO Print-Rec
              WRITE Print-Rec
     END-IF.
*
 DD010-Exit.
     EXIT     SECTION.
*
 DD011-Print-One-Dist-Line.
*
     MOVE     Agg-TBL-Period (TU40-Ix) TO WS-Dist-Name-Work.
     INSPECT  WS-Dist-Name-Work
              REPLACING TRAILING SPACES BY "."
     STRING   WS-Dist-Name-Work DELIMITED BY SIZE
              WS-Dist-Pad       DELIMITED BY SIZE
              INTO WS-Dist-Full.
     MOVE     Agg-TBL-Percentage (TU40-Ix)
                                   TO WS-Dist-Pct-1dp.
     MOVE     WS-Dist-Pct-1dp  TO WS-Dist-Edit-Pct.
     STRING   WS-Dist-Full       DELIMITED BY SIZE
              WS-Dist-Edit-Pct   DELIMITED BY SIZE
              "% of total consumption" DELIMITED BY SIZE
              INTO Print-Rec.
     WRITE    Print-Rec.
     MOVE     SPACES TO Print-Rec.
*
 DD011-Exit.
     EXIT.
*
 DD020-Print-Day-Types        SECTION.
**********************************
*
     MOVE     SPACES TO Print-Rec.
     WRITE    Print-Rec.
     MOVE     "DAY TYPE BREAKDOWN" TO Print-Rec.
     WRITE    Print-Rec.
     MOVE     Stat-Weekday-Cnt TO WS-DT-Wd-Edit.
     MOVE     Stat-Weekend-Cnt TO WS-DT-We-Edit.
     MOVE     Stat-Holiday-Cnt TO WS-DT-Ho-Edit.
     STRING   "Weekday intervals: " DELIMITED BY SIZE
              WS-DT-Wd-Edit          DELIMITED BY SIZE
              INTO Print-Rec.
     WRITE    Print-Rec.
     MOVE     SPACES TO Print-Rec.
     STRING   "Weekend intervals: " DELIMITED BY SIZE
              WS-DT-We-Edit          DELIMITED BY SIZE
              INTO Print-Rec.
     WRITE    Print-Rec.
     MOVE     SPACES TO Print-Rec.
     STRING   "Holiday intervals: " DELIMITED BY SIZE
              WS-DT-Ho-Edit          DELIMITED BY SIZE
              INTO Print-Rec.
     WRITE    Print-Rec.
*
 DD020-Exit.
     EXIT     SECTION.
*
 EE010-Write-Summary-Csv      SECTION.
**********************************
*
     OPEN     OUTPUT TU-Summary-File.
     IF       TU-Sumry-Status NOT = "00"
              DISPLAY TU011
              MOVE     6 TO WS-Term-Code
              GO TO EE010-Exit
     END-IF.
     IF       Stat-Any-Price = "Y"
              MOVE "Period,Total_kWh,Interval_Count,Avg_kWh_p"
                 & "er_Interval,Percentage_of_Total,Total_Cost"
                                    TO TU-Sumry-Rec
     ELSE
              MOVE "Period,Total_kWh,Interval_Count,Avg_kWh_p"
                 & "er_Interval,Percentage_of_Total"
                                    TO TU-Sumry-Rec
     END-IF.
     WRITE    TU-Sumry-Rec.
     PERFORM  EE015-Write-One-Summary-Row
              THRU EE015-Exit
              VARYING TU40-Ix FROM 1 BY 1
              UNTIL TU40-Ix > TU-Agg-Cnt.
     CLOSE    TU-Summary-File.
*
 EE010-Exit.
     EXIT     SECTION.
*
 EE015-Write-One-Summary-Row  SECTION.
**********************************
*
     MOVE     Agg-TBL-Total-Kwh (TU40-Ix)    TO WS-Csv-Kwh-Edit.
     MOVE     Agg-TBL-Interval-Cnt (TU40-Ix) TO WS-Csv-Cnt-Edit.
     MOVE     Agg-TBL-Avg-Kwh (TU40-Ix)      TO WS-Csv-Avg-Edit.
     MOVE     Agg-TBL-Percentage (TU40-Ix)   TO WS-Csv-Pct-Edit.
     MOVE     SPACES TO WS-Csv-Core-Line.
     STRING   FUNCTION TRIM (Agg-TBL-Period (TU40-Ix))
                                           DELIMITED BY SIZE
              ","                         DELIMITED BY SIZE
              FUNCTION TRIM (WS-Csv-Kwh-Edit)
                                           DELIMITED BY SIZE
              ","                         DELIMITED BY SIZE
              FUNCTION TRIM (WS-Csv-Cnt-Edit)
                                           DELIMITED BY SIZE
              ","                         DELIMITED BY SIZE
              FUNCTION TRIM (WS-Csv-Avg-Edit)
                                           DELIMITED BY SIZE
              ","                         DELIMITED BY SIZE
              FUNCTION TRIM (WS-Csv-Pct-Edit)
                                           DELIMITED BY SIZE
              INTO WS-Csv-Core-Line.
     MOVE     SPACES TO TU-Sumry-Rec.
     IF       Stat-Any-Price = "Y"
              IF Agg-TBL-Price-Pres (TU40-Ix) = "Y"
                 MOVE Agg-TBL-Total-Cost (TU40-Ix)
                                          TO WS-Csv-Cost-Edit
                 STRING FUNCTION TRIM (WS-Csv-Core-Line)
                                         DELIMITED BY SIZE
                        ","              DELIMITED BY SIZE
                        FUNCTION TRIM (WS-Csv-Cost-Edit)
                                         DELIMITED BY SIZE
                        INTO TU-Sumry-Rec
              ELSE
                 STRING FUNCTION TRIM (WS-Csv-Core-Line)
                                         DELIMITED BY SIZE
                        ",-"             DELIMITED BY SIZE
                        INTO TU-Sumry-Rec
              END-IF
     ELSE
              MOVE WS-Csv-Core-Line TO TU-Sumry-Rec
     END-IF.
     WRITE    TU-Sumry-Rec.
*
 EE015-Exit.
     EXIT     SECTION.
*
 EE020-Write-Detail-Csv       SECTION.
**********************************
*
     OPEN     INPUT TU-Work2-File.
     OPEN     OUTPUT TU-Detail-File.
     MOVE     "Timestamp,Consumption_kWh,Period,Day_Type,Quali"
            & "ty_Method,Is_Estimate" TO TU-Detl-Rec.
     WRITE    TU-Detl-Rec.
     READ     TU-Work2-File
              AT END MOVE "10" TO TU-Work2-Status
     END-READ.
     PERFORM  EE021-Write-One-Detail-Rec THRU EE021-Exit
              UNTIL TU-Work2-Status = "10".
     CLOSE    TU-Work2-File TU-Detail-File.
*
 EE020-Exit.
     EXIT     SECTION.
*
 EE021-Write-One-Detail-Rec.
*
     MOVE     TU-Work2-Rec TO TU-Interval-Record.
     PERFORM  EE025-Write-One-Detail-Row
              THRU EE025-Exit.
     READ     TU-Work2-File
         AT END MOVE "10" TO TU-Work2-Status
     END-READ.
*
 EE021-Exit.
     EXIT.
*
 EE025-Write-One-Detail-Row   SECTION.
**********************************
*
     MOVE     Ivl-Consumption TO WS-Csv-Kwh-Edit.
     MOVE     SPACES TO TU-Detl-Rec.
     STRING   Ivl-Timestamp                DELIMITED BY SIZE
              ","                          DELIMITED BY SIZE
              FUNCTION TRIM (WS-Csv-Kwh-Edit)
                                           DELIMITED BY SIZE
              ","                          DELIMITED BY SIZE
              FUNCTION TRIM (Ivl-Period)    DELIMITED BY SIZE
              ","                          DELIMITED BY SIZE
              FUNCTION TRIM (Ivl-Day-Type)  DELIMITED BY SIZE
              ","                          DELIMITED BY SIZE
              Ivl-Quality-Method            DELIMITED BY SIZE
              ","                          DELIMITED BY SIZE
              Ivl-Is-Estimate               DELIMITED BY SIZE
              INTO TU-Detl-Rec.
     WRITE    TU-Detl-Rec.
*
 EE025-Exit.
     EXIT     SECTION.
