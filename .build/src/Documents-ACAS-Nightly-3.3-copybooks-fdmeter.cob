*> Meter data input file - one physical line = one FD record,
*> the layout underneath (NEM12 or generic) is copybook TU12/TUGN.
*
* 22/10/25 vbc - Created.
*
 FD  Meter-Data-File
     RECORDING MODE IS F.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  Meter-Data-Rec.
     03  Meter-Data-Rec-Text     PIC X(1000).
     03  FILLER                 PIC X(01)  VALUE SPACE.