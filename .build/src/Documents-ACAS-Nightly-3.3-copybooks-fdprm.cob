*> TU run-parameter file - record layout is copybook wstuprm.cob
*> (TU-Param1-Record).
*
* 21/10/25 vbc - Created.
*
 FD  TU-Param1-File.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Param1-Rec.
     03  TU-Param1-Rec-Text      PIC X(64).
     03  FILLER                 PIC X(01)  VALUE SPACE.