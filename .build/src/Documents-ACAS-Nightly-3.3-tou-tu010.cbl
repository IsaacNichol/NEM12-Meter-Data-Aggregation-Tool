*****************************************************************
*                                                                *
*                 Time-Of-Use       NEM12 Parser                 *
*         Explodes a NEM12 interchange file into one canonical   *
*             interval record per metering point reading,        *
*                      written to TUWORK1.                       *
*                                                                *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         TU010.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       22/10/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Time-Of-Use batch - NEM12-PARSER.
*                          AEMO NEM12 format, record types 100, 200,
*                          300, 400, 500, 900 - we only act on 200
*                          and 300, the rest are skipped over.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     None.
*
*     Functions Used.     None.
*
*     Error messages used.
*  Program specific.      TU010 - TU014.
*
* Changes:
* 22/10/25 vbc -    1.00 Created.                                     {{TAG:TU-0017}}
* 11/11/25 vbc -    1.01 Raw line / parse-working-copy split - see     {{TAG:TU-0015}}
*                   wstun12.cob change note, UNSTRING was eating the
*                   300 record's own copy of the line.
* 22/12/25 vbc -    1.02 bb030 now stops the value walk on the FIRST   {{TAG:TU-0026}}
*                   non-numeric field, not the first alphabetic one -
*                   a blank (missing) value field was being read as
*                   "non-alphabetic" and wrongly treated as the
*                   quality method column.
* 14/01/26 vbc -    1.03 Sort of TUWORK1 moved here from tu030 - the   {{TAG:TU-0018}}
*                   spec wants NEM12 output pre-sorted before tu020's
*                   generic output joins the same work file shape.
* 10/08/26 vbc -    1.04 A handful of bb030/bb035 statements ran       {{TAG:TU-0032}}
*                   past column 72 and were getting cut off by the
*                   sequencer - wrapped them onto continuation lines.
* 10/08/26 vbc -    1.05 cc010's SORT keyed directly off             {{TAG:TU-0035}}
*                   TU-Sort-Rec (1:14) - gave the key field its own
*                   name via REDEFINES, same as the Error-Msg-Tbl
*                   subscript view added alongside it.
* 10/08/26 vbc -    1.06 WS-File-Status/WS-Walk-Data/WS-Counts/      {{TAG:TU-0038}}
*                   WS-Nmi-Tbl-Area/TU10-Explode-Rec had no trailing
*                   FILLER - padded all.  WS-Saw-Any-200 and
*                   WS-First-200-Saved were 01-level flags for no
*                   reason - moved to 77.
* 10/08/26 vbc -    1.07 bb010/bb030/bb035 used inline PERFORM       {{TAG:TU-0044}}
*                   UNTIL/VARYING ... END-PERFORM - pulled every
*                   loop body out into its own section, same
*                   out-of-line PERFORM ... THRU shape as the rest
*                   of this program.
*
*************************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounting
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License along
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
*************************************************************************
*
 ENVIRONMENT             DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
 COPY "selmeter.cob".
 COPY "selivl.cob".
*
 DATA                    DIVISION.
**======================
*
 FILE SECTION.
*
 COPY "fdmeter.cob".
 COPY "fdivl.cob".
*
 SD  TU-Sort-File.
 01  TU-Sort-Rec             PIC X(60).
 01  TU-Sort-Rec-Key  REDEFINES TU-Sort-Rec.
     03  TU-Sort-Key-Stamp    PIC X(14).
     03  FILLER               PIC X(46).
*
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name            PIC X(15)   VALUE "TU010 (1.07)".
*
 COPY "wstun12.cob".
 COPY "wstuivl.cob".
*
 01  WS-File-Status.
     03  TU-Meter-Status      PIC XX.
     03  TU-Work1-Status      PIC XX.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Walk-Data.
     03  TU10-Field-Tbl       OCCURS 300 INDEXED BY TU10-Fx.
         05  TU10-Field       PIC X(15).
     03  TU10-Field-Cnt       BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU10-Value-Ix        BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU10-Quality-Ix      BINARY-SHORT UNSIGNED VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Counts.
     03  TU10-Interval-Cnt    BINARY-LONG UNSIGNED VALUE ZERO.
     03  TU10-Day-Cnt         BINARY-LONG UNSIGNED VALUE ZERO.
     03  TU10-Nmi-Tbl-Cnt     BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU10-Ix              BINARY-SHORT UNSIGNED VALUE ZERO.
     03  TU10-Vx              BINARY-SHORT UNSIGNED VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  WS-Nmi-Tbl-Area.
     03  TU10-Nmi-Tbl         OCCURS 50 INDEXED BY TU10-Nx.
         05  TU10-Nmi-Seen    PIC X(10).
     03  TU10-Nmi-Dup-Warned  PIC X       VALUE "N".
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 77  WS-Saw-Any-200           PIC X       VALUE "N".
 77  WS-First-200-Saved       PIC X       VALUE "N".
*
 01  TU10-Explode-Rec.
     03  TU10-Ex-Timestamp.
         05  TU10-Ex-Date     PIC 9(8).
         05  TU10-Ex-Time     PIC 9(6).
     03  TU10-Ex-Date-Alt REDEFINES TU10-Ex-Date.
         05  TU10-Ex-Yyyy     PIC 9(4).
         05  TU10-Ex-Mm       PIC 99.
         05  TU10-Ex-Dd       PIC 99.
     03  TU10-Ex-Minutes      BINARY-LONG         VALUE ZERO.
     03  TU10-Ex-Bin-Date     BINARY-LONG         VALUE ZERO.
     03  TU10-Hh              PIC 99              VALUE ZERO.
     03  TU10-Mm              PIC 99              VALUE ZERO.
     03  TU10-Ex-Ss           PIC 9(5)            VALUE ZERO.
     03  FILLER               PIC X(01)  VALUE SPACE.
*
 01  Error-Messages.
     03  TU010M  PIC X(45) VALUE
             "TU010 No valid interval data found".
     03  TU011M  PIC X(45) VALUE
             "TU011 warning - malformed 200 skipped -".
     03  TU012M  PIC X(45) VALUE
             "TU012 warning - malformed 300 skipped -".
     03  TU013M  PIC X(45) VALUE
             "TU013 warning - 300 before any 200 -".
     03  TU014M  PIC X(45) VALUE
             "TU014 warning - processing first NMI only -".
*> Generic by-subscript view, same habit as TU000/TU020/TU040.
 01  Error-Msg-Tbl      REDEFINES Error-Messages.
     03  Error-Msg-Text        PIC X(45) OCCURS 5.
*
 LINKAGE                  SECTION.
**=====================
*
 01  To-Day                   PIC X(10).
 COPY "wsnames.cob".
 COPY "wscall.cob".
*
 PROCEDURE DIVISION USING WS-Calling-Data
                           To-Day
                           File-Defs.
**==================================
*
 AA000-Main                  SECTION.
**********************************
*
     MOVE ZERO TO WS-Term-Code.
     OPEN     INPUT  Meter-Data-File.
     OPEN     OUTPUT TU-Work1-File.
*
     PERFORM  BB010-Explode-File  THRU BB010-Exit.
*
     CLOSE    Meter-Data-File.
     CLOSE    TU-Work1-File.
*
     IF       TU10-Interval-Cnt = ZERO
              DISPLAY TU010M
              MOVE 1 TO WS-Term-Code
              GOBACK RETURNING WS-Term-Code
     END-IF.
*
     PERFORM  CC010-Sort-Work1  THRU CC010-Exit.
     PERFORM  DD010-Meter-Summary THRU DD010-Exit.
*
     GOBACK   RETURNING WS-Term-Code.
*
 AA000-Exit.
     EXIT     SECTION.
*
 BB010-Explode-File           SECTION.
**********************************
*
     READ     Meter-Data-File INTO TU12-Input-Line
         AT END
              GO TO BB010-Exit
     END-READ.
     PERFORM  BB011-Explode-One-Rec THRU BB011-Exit
              UNTIL TU-Meter-Status = "10".
*
 BB010-Exit.
     EXIT     SECTION.
*
 BB011-Explode-One-Rec        SECTION.
**********************************
*
     PERFORM  BB020-Dispatch-Record THRU BB020-Exit.
     READ     Meter-Data-File INTO TU12-Input-Line
         AT END
              MOVE "10" TO TU-Meter-Status
     END-READ.
*
 BB011-Exit.
     EXIT     SECTION.
*
 BB020-Dispatch-Record        SECTION.
**********************************
*
     EVALUATE TU12-Raw-Record-Ind
         WHEN "200"
                 PERFORM BB025-Store-Meter-Header THRU BB025-Exit
         WHEN "300"
                 PERFORM BB030-Explode-Interval-Day
                          THRU BB030-Exit
         WHEN OTHER
                 CONTINUE
     END-EVALUATE.
*
 BB020-Exit.
     EXIT     SECTION.
*
 BB025-Store-Meter-Header     SECTION.
**********************************
*
     MOVE     TU12-Raw-Line TO TU12-Parse-Line.
     UNSTRING TU12-Parse-Line DELIMITED BY ","
              INTO TU10-Field (1) TU10-Field (2) TU10-Field (3)
                   TU10-Field (4) TU10-Field (5) TU10-Field (6)
                   TU10-Field (7) TU10-Field (8) TU10-Field (9)
                   TU10-Field (10)
              TALLYING IN TU10-Field-Cnt.
     IF       TU10-Field-Cnt < 9
              DISPLAY TU011M TU12-Raw-Line (1:40)
              GO TO BB025-Exit
     END-IF.
*
     MOVE     TU10-Field (1)  TO TU12-200-Record-Ind.
     MOVE     TU10-Field (2)  TO TU12-NMI.
     MOVE     TU10-Field (3)  TO TU12-NMI-Config.
     MOVE     TU10-Field (4)  TO TU12-Register-Id.
     MOVE     TU10-Field (5)  TO TU12-NMI-Suffix.
     MOVE     TU10-Field (6)  TO TU12-MDM-Stream-Id.
     MOVE     TU10-Field (7)  TO TU12-Meter-Serial.
     MOVE     TU10-Field (8)  TO TU12-UOM.
     MOVE     TU10-Field (9)  TO TU12-Interval-Len.
     IF       TU10-Field-Cnt > 9
              MOVE TU10-Field (10) TO TU12-Next-Read-Date
     END-IF.
     MOVE     "Y" TO WS-Saw-Any-200.
     IF       WS-First-200-Saved = "N"
              MOVE "Y" TO WS-First-200-Saved
     END-IF.
     PERFORM  BB027-Track-Nmi THRU BB027-Exit.
*
 BB025-Exit.
     EXIT     SECTION.
*
 BB027-Track-Nmi              SECTION.
**********************************
*
     SET      TU10-Nx TO 1.
     SEARCH   TU10-Nmi-Tbl
         AT END
              IF TU10-Nmi-Tbl-Cnt < 50
                       ADD 1 TO TU10-Nmi-Tbl-Cnt
                       SET TU10-Nx TO TU10-Nmi-Tbl-Cnt
                       MOVE TU12-NMI TO TU10-Nmi-Seen (TU10-Nx)
                       IF TU10-Nmi-Tbl-Cnt > 1
                          AND TU10-Nmi-Dup-Warned = "N"
                                DISPLAY TU014M TU12-NMI
                                MOVE "Y" TO TU10-Nmi-Dup-Warned
                       END-IF
              END-IF
         WHEN TU10-Nmi-Seen (TU10-Nx) = TU12-NMI
              CONTINUE
     END-SEARCH.
*
 BB027-Exit.
     EXIT     SECTION.
*
 BB030-Explode-Interval-Day   SECTION.
**********************************
*
     IF       WS-Saw-Any-200 = "N"
              DISPLAY TU013M TU12-Raw-Line (1:40)
              GO TO BB030-Exit
     END-IF.
*
     MOVE     TU12-Raw-Line TO TU12-Parse-Line.
     PERFORM  BB031-Clear-Fields THRU BB031-Exit
              VARYING TU10-Ix FROM 1 BY 1
              UNTIL TU10-Ix > 300.
     UNSTRING TU12-Parse-Line DELIMITED BY ","
              INTO TU10-Field (1)  TU10-Field (2)  TU10-Field (3)
                   TU10-Field (4)  TU10-Field (5)  TU10-Field (6)
                   TU10-Field (7)  TU10-Field (8)  TU10-Field (9)
                   TU10-Field (10) TU10-Field (11)
                   TU10-Field (12)
              TALLYING IN TU10-Field-Cnt.
     IF       TU10-Field-Cnt < 3
              DISPLAY TU012M TU12-Raw-Line (1:40)
              GO TO BB030-Exit
     END-IF.
*
*  Walk the value fields (starting field 2) until the first field
*  that will not convert as signed numeric - that is the quality
*  method column.  An empty field is a missing reading, not the
*  stop condition - see the 22/12 change note above.
*
     MOVE     TU10-Field (1) TO TU12-300-Record-Ind.
     MOVE     TU10-Field (2) TO TU12-Interval-Date.
     MOVE     ZERO TO TU12-Value-Count.
     PERFORM  BB032-Clear-Values THRU BB032-Exit
              VARYING TU10-Vx FROM 1 BY 1
              UNTIL TU10-Vx > 288.
     SET      TU10-Value-Ix TO 1.
     PERFORM  BB033-Walk-Value-Field THRU BB033-Exit
              VARYING TU10-Ix FROM 3 BY 1
              UNTIL TU10-Ix > TU10-Field-Cnt
              OR TU10-Value-Ix > 288.
     IF       TU10-Quality-Ix > ZERO
              MOVE TU10-Field (TU10-Quality-Ix) (1:3)
                       TO TU12-Quality-Method
     ELSE
              MOVE "A" TO TU12-Quality-Method
     END-IF.
*
     PERFORM  BB035-Write-Interval-Recs THRU BB035-Exit.
     ADD      1 TO TU10-Day-Cnt.
*
 BB030-Exit.
     EXIT     SECTION.
*
 BB031-Clear-Fields           SECTION.
**********************************
*
     MOVE     SPACES TO TU10-Field (TU10-Ix).
*
 BB031-Exit.
     EXIT     SECTION.
*
 BB032-Clear-Values           SECTION.
**********************************
*
     MOVE     SPACES TO TU12-Value-Missing (TU10-Vx).
     MOVE     ZERO   TO TU12-Value (TU10-Vx).
*
 BB032-Exit.
     EXIT     SECTION.
*
 BB033-Walk-Value-Field       SECTION.
**********************************
*
*  One field of the 300's reading list - numeric goes to the value
*  table, blank is a missing reading, anything else is the quality
*  method column and stops the walk (see the 22/12 change note in
*  bb030 above for why a blank field does not stop it).
*
     IF       TU10-Field (TU10-Ix) = SPACES
              MOVE "Y"
                   TO TU12-Value-Missing (TU10-Value-Ix)
              ADD  1 TO TU10-Value-Ix
              ADD  1 TO TU12-Value-Count
     ELSE
         IF   TU10-Field (TU10-Ix) IS NUMERIC
              MOVE TU10-Field (TU10-Ix)
                   TO TU12-Value (TU10-Value-Ix)
              ADD  1 TO TU10-Value-Ix
              ADD  1 TO TU12-Value-Count
         ELSE
              MOVE TU10-Ix TO TU10-Quality-Ix
              SET TU10-Ix TO TU10-Field-Cnt
              ADD 1 TO TU10-Ix
         END-IF
     END-IF.
*
 BB033-Exit.
     EXIT     SECTION.
*
 BB035-Write-Interval-Recs    SECTION.
**********************************
*
     COMPUTE  TU10-Ex-Bin-Date =
              FUNCTION INTEGER-OF-DATE (TU12-Interval-Date).
     PERFORM  BB036-Write-One-Interval THRU BB036-Exit
              VARYING TU10-Vx FROM 1 BY 1
              UNTIL TU10-Vx > TU12-Value-Count.
*
 BB035-Exit.
     EXIT     SECTION.
*
 BB036-Write-One-Interval     SECTION.
**********************************
*
     IF       TU12-Value-Missing (TU10-Vx) NOT = "Y"
              COMPUTE TU10-Ex-Minutes =
                      (TU10-Vx - 1) * TU12-Interval-Len
              MOVE FUNCTION DATE-OF-INTEGER
                   (TU10-Ex-Bin-Date
                   + (TU10-Ex-Minutes / 1440))
                   TO TU10-Ex-Date
              MOVE ZERO TO TU-Interval-Record
              MOVE TU10-Ex-Date TO Ivl-Timestamp (1:8)
              COMPUTE TU10-Hh =
                      FUNCTION MOD (TU10-Ex-Minutes, 1440)
                           / 60
              COMPUTE TU10-Mm =
                      FUNCTION MOD (
                         FUNCTION MOD (TU10-Ex-Minutes,
                              1440), 60)
              MOVE TU10-Hh TO Ivl-Timestamp (9:2)
              MOVE TU10-Mm TO Ivl-Timestamp (11:2)
              MOVE "00"    TO Ivl-Timestamp (13:2)
              MOVE TU12-NMI         TO Ivl-NMI
              MOVE TU12-Register-Id TO Ivl-Register-Id
              MOVE TU12-Value (TU10-Vx) TO Ivl-Consumption
              MOVE TU12-Quality-Method (1:3)
                   TO Ivl-Quality-Method
              IF  TU12-Quality-Method (1:1) = "E" OR "F"
                  OR "S"
                       MOVE "Y" TO Ivl-Is-Estimate
              ELSE
                       MOVE "N" TO Ivl-Is-Estimate
              END-IF
              MOVE SPACES TO Ivl-Day-Type Ivl-Period
              WRITE TU-Work1-Rec FROM TU-Interval-Record
              ADD  1 TO TU10-Interval-Cnt
     END-IF.
*
 BB036-Exit.
     EXIT     SECTION.
*
 CC010-Sort-Work1              SECTION.
**********************************
*
*  TUWORK1 is plain LINE SEQUENTIAL, not a sort work file proper -
*  SORT directly against it using the timestamp as the only key,
*  same trick used for the Generic output in tu020.
*
     SORT     TU-Sort-File ON ASCENDING KEY TU-Sort-Key-Stamp
              USING TU-Work1-File
              GIVING TU-Work1-File.
*
 CC010-Exit.
     EXIT     SECTION.
*
 DD010-Meter-Summary           SECTION.
**********************************
*
     DISPLAY  "TU010 NMI " TU12-NMI
              " reg " TU12-Register-Id
              " serial " TU12-Meter-Serial.
     DISPLAY  "TU010 UOM " TU12-UOM
              " interval length " TU12-Interval-Len
              " mins, " TU10-Day-Cnt " day(s) read.".
*
 DD010-Exit.
     EXIT     SECTION.
