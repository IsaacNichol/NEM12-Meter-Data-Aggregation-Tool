*> Console report output, 70 char rule width per spec - much
*> narrower than the payroll 132 col landscape reports, this one
*> is meant to read straight off a terminal, not a line printer.
*
* 29/10/25 vbc - Created.
*
     SELECT Print-File  ASSIGN TO "TUPRINT"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Print-Status.
