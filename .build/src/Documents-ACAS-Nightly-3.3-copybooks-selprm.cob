*> TU run-parameter file, relative record 1, same RRN convention
*> as the payroll PY-Param1-File.
*
* 21/10/25 vbc - Created.
*
     SELECT TU-Param1-File  ASSIGN TO "TUPARM"
            ORGANIZATION IS RELATIVE
            ACCESS MODE  IS RANDOM
            RELATIVE KEY IS TU-Parm-RRN
            FILE STATUS  IS TU-Parm-Status.
