*> TUWORK2 - record layout is copybook wstuivl.cob
*> (TU-Interval-Record), fully classified (Ivl-Day-Type/Ivl-Period
*> both set).
*
* 15/11/25 vbc - Created.
*
 FD  TU-Work2-File
     RECORDING MODE IS F.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Work2-Rec.
     03  TU-Work2-Rec-Text       PIC X(60).
     03  FILLER                 PIC X(01)  VALUE SPACE.