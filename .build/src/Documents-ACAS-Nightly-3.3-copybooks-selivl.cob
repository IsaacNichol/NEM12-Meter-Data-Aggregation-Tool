*> TUWORK1 - exploded canonical interval work file, written by
*> tu010/tu020, sorted ascending on Ivl-Timestamp, read by tu030.
*
* 24/10/25 vbc - Created.
*
     SELECT TU-Work1-File  ASSIGN TO "TUWORK1"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Work1-Status.
