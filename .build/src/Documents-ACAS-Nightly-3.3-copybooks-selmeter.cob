*> Meter data input file - NEM12 or generic wide CSV, format is
*> sniffed by tu000 aa020-Sniff-Format before tu010/tu020 opens it.
*
* 22/10/25 vbc - Created.
*
     SELECT Meter-Data-File  ASSIGN TO "TUMETER"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Meter-Status.
