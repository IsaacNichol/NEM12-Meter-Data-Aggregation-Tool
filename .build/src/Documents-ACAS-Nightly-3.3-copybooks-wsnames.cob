* File assignment table for the TU (Time-Of-Use) batch run.
* One fixed run, one fixed set of files - no directory scanning
* and no file picker, see the note in tu000 aa000-Main.
*
* 21/10/25 vbc - Created for TU, cut down from the ACAS-wide        {{TAG:TU-0003}}
*                wsnames.cob File-Defs (39+ sales/purchase/payroll
*                slots) to the 8 files this run actually opens.
* 14/01/26 vbc - Added file-07/08 (TUWORK1/2) when the classify     {{TAG:TU-0022}}
*                pass was split out of tu010/tu020 into tu030.
*
 01  File-Defs.
     02  File-Defs-A.
         03  File-01      PIC X(132)  VALUE "metrdata.dat".
         03  File-02      PIC X(132)  VALUE "touperds.dat".
         03  File-03      PIC X(132)  VALUE "touholid.dat".
         03  File-04      PIC X(132)  VALUE "touprm.dat".
         03  File-05      PIC X(132)  VALUE "tousumry.csv".
         03  File-06      PIC X(132)  VALUE "toudetl.csv".
         03  File-07      PIC X(132)  VALUE "touwork1.tmp".
         03  File-08      PIC X(132)  VALUE "touwork2.tmp".
     02  FILLER REDEFINES File-Defs-A.
         03  File-Defs-Names  PIC X(132) OCCURS 8.
     02  File-Defs-Count      BINARY-SHORT VALUE 8.
     02  File-Defs-OS-Delim   PIC X.
