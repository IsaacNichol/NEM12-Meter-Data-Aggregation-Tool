*> TOU period definitions config file, max 10 periods, loaded
*> whole into WS-TU-Period-Tbl by tu030 dd005-Load-Periods.
*
* 25/10/25 vbc - Created.
*
     SELECT TU-Period-Def-File  ASSIGN TO "TUPERDF"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Perdf-Status.
