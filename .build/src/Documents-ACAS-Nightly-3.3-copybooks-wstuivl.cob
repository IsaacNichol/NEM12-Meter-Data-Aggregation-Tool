*******************************************
*                                         *
*  Record Definition For The Canonical   *
*     Interval Record                    *
*     Written by tu010/tu020, read by    *
*     tu030/tu040. No key - processed    *
*     sequentially throughout.           *
*******************************************
*  File size 60 bytes.
*
* 24/10/25 vbc - Created.
* 15/11/25 vbc - Added Ivl-Day-Type/Ivl-Period - tu030's classify   {{TAG:TU-0008}}
*                pass fills these in on the TUWORK2 copy only, the
*                TUWORK1 copy out of tu010/tu020 leaves them blank.
*
 01  TU-Interval-Record.
     03  Ivl-Timestamp      PIC X(14).   *> CCYYMMDDHHMMSS industry time
     03  Ivl-NMI            PIC X(10).
     03  Ivl-Register-Id    PIC X(10).
     03  Ivl-Consumption    PIC S9(7)V9(3).
     03  Ivl-Quality-Method PIC X(3).
     03  Ivl-Is-Estimate    PIC X.       *> Y or N
     03  Ivl-Day-Type       PIC X(8).    *> HOLIDAY/WEEKEND/WEEKDAY
     03  Ivl-Period         PIC X(20).   *> period name or Unclassified
     03  FILLER             PIC X(2).
