*******************************************
*                                         *
*  Record Definition For Public Holiday  *
*     Table Config File                 *
*     Line sequential, one date/rec,     *
*     per-state, loaded whole into       *
*     WS-TU-Holiday-Tbl by tu030.        *
*******************************************
*  Config record 8 bytes.
*
* 26/10/25 vbc - Created.
* 07/01/26 vbc - Table size raised from 40 to 60 - a 2 year run    {{TAG:TU-0020}}
*                of NSW public holidays plus bank holidays ran out
*                of slots during testing.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
*
 01  TU-Holiday-Config-Record.
     03  TU31-Holiday-Date       PIC 9(8).   *> CCYYMMDD
*
     03  FILLER                 PIC X(01)  VALUE SPACE.
 01  WS-TU-Holiday-Tbl.
     03  TU-Holiday-Cnt          PIC 999     VALUE ZERO.
     03  TU31-TBL-Date OCCURS 60 INDEXED BY TU31-Ix
                                 PIC 9(8).
     03  FILLER                 PIC X(01)  VALUE SPACE.
