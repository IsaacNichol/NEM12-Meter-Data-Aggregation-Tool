*> Detailed-interval CSV output - variable length, comma
*> delimited.  Columns: Timestamp,Consumption_kWh,Period,
*> Day_Type,Quality_Method,Is_Estimate.
*
* 28/10/25 vbc - Created.
*
 FD  TU-Detail-File
     RECORDING MODE IS V.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Detl-Rec.
     03  TU-Detl-Rec-Text        PIC X(80).
     03  FILLER                 PIC X(01)  VALUE SPACE.