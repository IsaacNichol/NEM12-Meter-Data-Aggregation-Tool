**************************************************
*                                                *
*   Common Environment Division Boilerplate     *
*      Copied into EVERY TU (Time-Of-Use)        *
*      program and common/mapsNN subprogram.     *
*                                                *
**************************************************
*
* 19/10/25 vbc - Created for TU subsystem, from the {{TAG:TU-0001}}
*                CONFIGURATION SECTION used across ACAS.
* 02/11/25 vbc - Added UPSI-0 (detail CSV wanted) and the {{TAG:TU-0004}}
*                day-type CLASS test, both needed by tu030/tu040.
*
 CONFIGURATION SECTION.
*--------------------
*
 SOURCE-COMPUTER.    IBM-PC-AT-TU-HOST.
 OBJECT-COMPUTER.    IBM-PC-AT-TU-HOST.
*
 SPECIAL-NAMES.
     C01                   IS TOP-OF-FORM
     CLASS TU-ALPHA-CLASS  IS "A" THRU "Z"
     UPSI-0                IS TU-DETAIL-CSV-SW
         ON  STATUS IS TU-DETAIL-CSV-ON
         OFF STATUS IS TU-DETAIL-CSV-OFF.
