*> Detailed-interval CSV output, optional - controlled by
*> TU-PR1-Detail-Wanted / the UPSI-0 switch, written by tu040
*> ee030-Write-Detail-Csv.
*
* 28/10/25 vbc - Created.
*
     SELECT TU-Detail-File  ASSIGN TO "TUDETL"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Detl-Status.
