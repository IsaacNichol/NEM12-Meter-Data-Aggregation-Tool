*******************************************
*                                         *
*  Record Definitions For NEM12 Meter    *
*        Interchange Input               *
*    100/200/300/400/500/900 records     *
*       Line sequential, comma           *
*       delimited, variable length       *
*******************************************
*  Raw line buffer 1000 bytes max, per spec.
*
* 22/10/25 vbc - Created.
* 30/10/25 vbc - Widened TU12-Value table from 96 to 288 so a      {{TAG:TU-0006}}
*                5 minute interval length (1440/5) is covered, not
*                just the 48 of a 30 minute day.
* 11/11/25 vbc - Split the raw comma-delimited line out of the     {{TAG:TU-0015}}
*                300-detail work record - UNSTRING needs its own
*                unparsed copy, tu010 bb020 was clobbering it.
*
*> Raw input line, as read from the meter data file.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU12-Input-Line.
     03  TU12-Raw-Line          PIC X(1000).
     03  TU12-Raw-Ind REDEFINES TU12-Raw-Line.
         05  TU12-Raw-Record-Ind PIC X(3).
         05  FILLER             PIC X(997).
*
*> Working copy exploded by UNSTRING for the 300-detail walk.
 01  TU12-Parse-Line.
     03  TU12-Parse-Line-Text    PIC X(1000).
     03  FILLER                 PIC X(01)  VALUE SPACE.
*
*> 200 - meter data block header.
 01  TU12-Meter-Header.
     03  TU12-200-Record-Ind    PIC X(3).
     03  TU12-NMI               PIC X(10).
     03  TU12-NMI-Config        PIC X(14).
     03  TU12-Register-Id       PIC X(10).
     03  TU12-NMI-Suffix        PIC X(2).
     03  TU12-MDM-Stream-Id     PIC X(2).
     03  TU12-Meter-Serial      PIC X(12).
     03  TU12-UOM               PIC X(5).
     03  TU12-Interval-Len      PIC 9(2).
     03  TU12-Next-Read-Date    PIC X(8).
     03  FILLER                 PIC X(20).
*
*> 300 - interval data for one day of one 200 block.
 01  TU12-Interval-Detail.
     03  TU12-300-Record-Ind    PIC X(3).
     03  TU12-Interval-Date     PIC 9(8).
     03  TU12-Value-Tbl         OCCURS 288.
         05  TU12-Value         PIC S9(5)V9(3).
         05  TU12-Value-Missing PIC X.         *> Y = field was empty
     03  TU12-Value-Count       BINARY-SHORT UNSIGNED.
     03  TU12-Quality-Method    PIC X(3).
     03  TU12-Reason-Code       PIC 9(3).
     03  TU12-Reason-Desc       PIC X(40).
     03  TU12-Update-Datetime   PIC X(14).
     03  TU12-Msats-Load-Dt     PIC X(14).
     03  FILLER                 PIC X(01)  VALUE SPACE.
