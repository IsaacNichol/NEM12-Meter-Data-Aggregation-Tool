******************************************************************
*                                                                *
*           TOU Period Classifier And Period Aggregator          *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
**===============================
*
      PROGRAM-ID.         TU030.
*
      AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
*
      INSTALLATION.       Applewood Computers.
*
      DATE-WRITTEN.       24/10/1985.
*
      DATE-COMPILED.
*
      SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
*                          Distributed under the GNU General Public
*                          License. See the file COPYING for details.
*
*     Remarks.            Reads TUWORK1 (sorted canonical interval
*                          records), converts each to state local
*                          time, classifies day-type and TOU period,
*                          writes TUWORK2, then aggregates TUWORK2
*                          into WS-TU-Agg-Tbl and WS-TU-Run-Stats
*                          for tu040 to print and CSV.
*
*     Version.            See Prog-Name in WS.
*
*     Called Modules.     MAPS12 (function 2, tz-convert).
*
*     Functions Used.     FUNCTION INTEGER-OF-DATE, MOD, NUMVAL.
*
*     Error messages used.  TU007 thru TU009, see Error-Messages.
*
* Changes:
* 24/10/25 vbc -    1.00 Created.
* 15/11/25 vbc -    1.01 Split TUWORK2 out of TUWORK1 - the classify
*                   pass was overwriting TUWORK1 in place and the
*                   aggregate pass then had nothing left to read.
* 20/11/25 vbc -    1.02 dd015 date control break moved ahead of
*                   dd040-Accumulate - needed the DST tally done
*                   before the aggregate pass closed TUWORK2.
* 28/12/25 vbc -    1.03 dd005-Load-Periods was reading the price
*                   field with UNSTRING DELIMITED BY "," and then
*                   moving the raw text straight into a numeric PIC
*                   - blew up on a blank field.  Now tests for
*                   SPACES first and uses FUNCTION NUMVAL only when
*                   there is something to convert.
* 09/01/26 vbc -    1.04 Negative configured prices are now dropped
*                   (Price-Present set back to N) rather than
*                   carried through as a negative TOTAL-COST.
* 10/08/26 vbc -    1.05 WS-File-Status/Maps12-WS/WS-Csv-Parse/         {{TAG:TU-0040}}
*                   WS-Rng-Parse-Work/WS-Classify-Work/WS-Dst-Work/
*                   WS-Agg-Work had no trailing FILLER - padded all.
*                   TU-Parm-RRN was 01-level for no reason - moved to
*                   77.  Error-Messages now carries an Error-Msg-Tbl
*                   REDEFINES subscript view, same as the other TOU
*                   programs.
* 10/08/26 vbc -    1.06 cc010/cc024/cc026/dd010/dd046 used inline       {{TAG:TU-0046}}
*                   PERFORM UNTIL/VARYING ... END-PERFORM - pulled
*                   every loop body out into its own paragraph, same
*                   out-of-line PERFORM ... THRU shape the rest of
*                   this program already uses.
*
******************************************************************
*
* Copyright Notice.
* ****************
*
* These files and programs are part of the Applewood Computers Accounts
* System and is copyright (c) Vincent B Coen. 1976-2026 and later.
*
* This program is now free software; you can redistribute it and/or modify it
* under the terms of the GNU General Public License as published by the
* Free Software Foundation; version 3 and later as revised for personal
* usage only and that includes for use within a business but without
* repackaging or for Resale in any way.
*
* ACAS is distributed in the hope that it will be useful, but WITHOUT
* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
* for more details.
*
* You should have received a copy of the GNU General Public License
* with ACAS; see the file COPYING.  If not, write to the Free Software
* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
*
******************************************************************
*
 ENVIRONMENT              DIVISION.
**===============================
*
 COPY  "envdiv.cob".
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     COPY "selprm.cob".
     COPY "selperdf.cob".
     COPY "selholid.cob".
     COPY "selivl.cob".
     COPY "selcls.cob".
*
 DATA                     DIVISION.
 FILE SECTION.
*
 COPY "fdprm.cob".
 COPY "fdperdf.cob".
 COPY "fdholid.cob".
 COPY "fdivl.cob".
 COPY "fdcls.cob".
*
 WORKING-STORAGE SECTION.
**----------------------
*
 77  Prog-Name             PIC X(15)   VALUE "TU030 (1.06)".
*
 COPY "wstuprm.cob".
 COPY "wstuivl.cob".
*
*> WS-TU-Period-Tbl, WS-TU-Holiday-Tbl, WS-TU-Agg-Tbl and
*> WS-TU-Run-Stats are NOT copied here - they live in the caller's
*> (tu000's) Working-Storage and are filled in place via the
*> Linkage Section below, so tu040 can see the results without a
*> results file.
*
 01  WS-File-Status.
     03  TU-Parm-Status    PIC XX.
     03  TU-Perdf-Status   PIC XX.
     03  TU-Holid-Status   PIC XX.
     03  TU-Work1-Status   PIC XX.
     03  TU-Work2-Status   PIC XX.
     03  FILLER            PIC X(01)          VALUE SPACE.
*
 77  TU-Parm-RRN           BINARY-CHAR UNSIGNED VALUE 1.
*
*> -- MAPS12 call interface (function 2, industry to local time) --
 01  Maps12-WS.
     03  TU12-Function     PIC 9.
     03  TU12-Time-String  PIC X(11).
     03  TU12-Time-HHMM    PIC 9(4).
     03  TU12-Time-Valid   PIC X.
     03  TU12-In-Timestamp PIC X(14).
     03  TU12-State-Code   PIC X(3).
     03  TU12-Out-Timestamp PIC X(14).
     03  TU12-Amount-In    PIC S9(9)V9(4).
     03  TU12-Decimals     PIC 9.
     03  TU12-Formatted    PIC X(20).
     03  FILLER            PIC X(01)          VALUE SPACE.
*
*> -- Period config CSV parsing work area -------------------------
 01  WS-Csv-Parse.
     03  WS-Csv-Fld-Cnt    BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-Csv-Name       PIC X(20).
     03  WS-Csv-Wd-Raw     PIC X(40).
     03  WS-Csv-We-Raw     PIC X(40).
     03  WS-Csv-Ho-Raw     PIC X(40).
     03  WS-Csv-Price-Raw  PIC X(12).
     03  WS-Csv-Price-Val  PIC S9(5)V9(4)     VALUE ZERO.
     03  FILLER            PIC X(01)          VALUE SPACE.
*
 01  WS-Rng-Parse-Work.
     03  WS-Rng-Cnt        PIC 9              VALUE ZERO.
     03  WS-Rng-Sub-Tbl OCCURS 4.
         05  WS-Rng-Sub-Start PIC 9(4)        VALUE ZERO.
         05  WS-Rng-Sub-End   PIC 9(4)        VALUE ZERO.
     03  WS-Rng-Field      PIC X(40)          VALUE SPACES.
     03  WS-Rng-Tok-Tbl OCCURS 4              PIC X(9).
     03  WS-Rng-Tx         BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-Rng-Sx         BINARY-CHAR UNSIGNED VALUE ZERO.
     03  FILLER            PIC X(01)          VALUE SPACE.
*
*> -- Timezone conversion / day-type classify work area -----------
 01  WS-Classify-Work.
     03  WS-Cls-Local-Ts   PIC X(14)          VALUE SPACES.
     03  WS-Cls-Local-Alt  REDEFINES WS-Cls-Local-Ts.
         05  WS-Cls-Yyyy   PIC 9(4).
         05  WS-Cls-Mm     PIC 99.
         05  WS-Cls-Dd     PIC 99.
         05  WS-Cls-Hh     PIC 99.
         05  WS-Cls-Mi     PIC 99.
         05  WS-Cls-Ss     PIC 99.
     03  WS-Cls-Bin-Date   PIC 9(8)           VALUE ZERO.
     03  WS-Cls-Abs-Date   BINARY-LONG        VALUE ZERO.
     03  WS-Cls-Min-Abs    BINARY-LONG        VALUE ZERO.
     03  WS-Cls-Dow        BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-Cls-HHMM       PIC 9(4)           VALUE ZERO.
     03  WS-Cls-Day-Type   PIC X(8)           VALUE SPACES.
     03  WS-Cls-Is-Holiday PIC X              VALUE "N".
     03  WS-Cls-Period     PIC X(20)          VALUE SPACES.
     03  WS-Cls-Matched    PIC X              VALUE "N".
     03  FILLER            PIC X(01)          VALUE SPACE.
*
*> -- DST per-date control break -----------------------------------
 01  WS-Dst-Work.
     03  WS-Dst-Cur-Date   PIC 9(8)           VALUE ZERO.
     03  WS-Dst-Cur-Date-Alt REDEFINES WS-Dst-Cur-Date.
         05  WS-Dst-Yyyy   PIC 9(4).
         05  WS-Dst-Mm     PIC 99.
         05  WS-Dst-Dd     PIC 99.
     03  WS-Dst-Cur-Cnt    BINARY-SHORT UNSIGNED VALUE ZERO.
     03  WS-Dst-First-Rec  PIC X              VALUE "Y".
     03  FILLER            PIC X(01)          VALUE SPACE.
*
*> -- Aggregate pass work area --------------------------------------
 01  WS-Agg-Work.
     03  WS-Agg-Ix         BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-Agg-Found      PIC X              VALUE "N".
     03  WS-Agg-Is-Estim   PIC X              VALUE "N".
     03  WS-Agg-Grand-Kwh  PIC S9(9)V9(3)     VALUE ZERO.
     03  WS-Agg-Grand-Cnt  PIC 9(7)           VALUE ZERO.
     03  WS-Agg-Sx         BINARY-CHAR UNSIGNED VALUE ZERO.
     03  WS-Agg-Sy         BINARY-CHAR UNSIGNED VALUE ZERO.
     03  FILLER            PIC X(01)          VALUE SPACE.
*
*> Swap-hold area for dd048 - field-for-field the same shape as
*> TU-Agg-Entry so a plain group MOVE lines the bytes up.
 01  WS-Agg-Hold.
     03  WS-Agg-Hold-Period       PIC X(20).
     03  WS-Agg-Hold-Total-Kwh    PIC S9(9)V9(3).
     03  WS-Agg-Hold-Interval-Cnt PIC 9(7).
     03  WS-Agg-Hold-Avg-Kwh      PIC S9(7)V9(4).
     03  WS-Agg-Hold-Min-Date     PIC X(14).
     03  WS-Agg-Hold-Min-Alt REDEFINES WS-Agg-Hold-Min-Date.
         05  FILLER               PIC X(8).
         05  WS-Agg-Hold-Min-HHMM PIC X(6).
     03  WS-Agg-Hold-Max-Date     PIC X(14).
     03  WS-Agg-Hold-Estimated    PIC 9(7).
     03  WS-Agg-Hold-Percentage   PIC 9(3)V99.
     03  WS-Agg-Hold-Total-Cost   PIC S9(7)V99.
     03  WS-Agg-Hold-Price        PIC 9(2)V9(4).
     03  WS-Agg-Hold-Price-Pres   PIC X.
     03  WS-Agg-Hold-Sort-Kwh     PIC S9(9)V9(3).
*
 01  Error-Messages.
     03  TU007   PIC X(40) VALUE
             "TU007 TOU period definitions not found -".
     03  TU008   PIC X(40) VALUE
             "TU008 Holiday table not found -".
     03  TU009   PIC X(40) VALUE
             "TU009 No classified intervals produced -".
*
 01  Error-Msg-Tbl      REDEFINES Error-Messages.
     03  Error-Msg-Text        PIC X(40) OCCURS 3.
*
 LINKAGE                  SECTION.
**=====================
*
 01  To-Day                PIC X(10).
 COPY "wsnames.cob".
 COPY "wscall.cob".
 COPY "wstuperd.cob"       REPLACING WS-TU-Period-Tbl
                                   BY LK-TU-Period-Tbl.
 COPY "wstuhol.cob"        REPLACING WS-TU-Holiday-Tbl
                                   BY LK-TU-Holiday-Tbl.
 COPY "wstuagg.cob"        REPLACING WS-TU-Agg-Tbl
                                   BY LK-TU-Agg-Tbl.
 COPY "wstustat.cob"       REPLACING WS-TU-Run-Stats
                                   BY LK-TU-Run-Stats.
*
 PROCEDURE DIVISION USING WS-Calling-Data
                           To-Day
                           File-Defs
                           LK-TU-Period-Tbl
                           LK-TU-Holiday-Tbl
                           LK-TU-Agg-Tbl
                           LK-TU-Run-Stats.
**==================================
*
 AA000-Main                  SECTION.
**********************************
*
     MOVE ZERO TO WS-Term-Code.
     PERFORM AA010-Open-Parm-File    THRU AA010-Exit.
     PERFORM BB010-Load-Periods      THRU BB010-Exit.
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
     PERFORM BB020-Load-Holidays     THRU BB020-Exit.
     PERFORM CC010-Classify-Pass     THRU CC010-Exit.
     IF       WS-Term-Code NOT = ZERO
              GOBACK RETURNING WS-Term-Code
     END-IF.
     PERFORM DD010-Aggregate-Pass    THRU DD010-Exit.
     PERFORM DD040-Compute-Results   THRU DD040-Exit.
     PERFORM DD046-Sort-By-Kwh       THRU DD046-Exit.
     GOBACK  RETURNING WS-Term-Code.
*
 AA000-Exit.
     EXIT     SECTION.
*
 AA010-Open-Parm-File         SECTION.
**********************************
*
     OPEN     INPUT TU-Param1-File.
     MOVE     1 TO TU-Parm-RRN.
     READ     TU-Param1-File
              INVALID KEY
                       DISPLAY TU001
                       MOVE 1 TO WS-Term-Code
     END-READ.
     MOVE     TU-Param1-Rec TO TU-Param1-Record.
     CLOSE    TU-Param1-File.
*
 AA010-Exit.
     EXIT     SECTION.
*
 BB010-Load-Periods            SECTION.
**********************************
*
* Period definitions config file - one CSV line per period:
* name,wd-ranges,we-ranges,ho-ranges,price - each ranges field is
* up to 4 HHMM-HHMM pairs separated by "/", empty if that day
* type has no ranges defined for this period (see TU-0028 note
* in wstuperd.cob - a truly empty field must never match).
*
     MOVE     ZERO TO TU-Period-Cnt.
     OPEN     INPUT TU-Period-Def-File.
     IF       TU-Perdf-Status NOT = "00"
              DISPLAY TU007
              MOVE 1 TO WS-Term-Code
              GO TO BB010-Exit
     END-IF.
*
     READ     TU-Period-Def-File
              AT END MOVE "10" TO TU-Perdf-Status
     END-READ.
     PERFORM  BB012-Read-One-Period THRU BB012-Exit
              UNTIL TU-Perdf-Status = "10"
                     OR TU-Period-Cnt = 10.
     CLOSE    TU-Period-Def-File.
*
 BB010-Exit.
     EXIT     SECTION.
*
 BB012-Read-One-Period.
*
     PERFORM  BB015-Parse-One-Period THRU BB015-Exit.
     READ     TU-Period-Def-File
         AT END MOVE "10" TO TU-Perdf-Status
     END-READ.
*
 BB012-Exit.
     EXIT.
*
 BB015-Parse-One-Period.
*
     MOVE     SPACES TO WS-Csv-Name WS-Csv-Wd-Raw WS-Csv-We-Raw
                         WS-Csv-Ho-Raw WS-Csv-Price-Raw.
     UNSTRING TU-Perdf-Rec DELIMITED BY ","
              INTO WS-Csv-Name   WS-Csv-Wd-Raw  WS-Csv-We-Raw
                   WS-Csv-Ho-Raw WS-Csv-Price-Raw
              TALLYING IN WS-Csv-Fld-Cnt.
     IF       WS-Csv-Fld-Cnt < 1 OR WS-Csv-Name = SPACES
              GO TO BB015-Exit
     END-IF.
*
     ADD      1 TO TU-Period-Cnt.
     MOVE     WS-Csv-Name TO TU30-TBL-Name (TU-Period-Cnt).
*
     MOVE     WS-Csv-Wd-Raw TO WS-Rng-Field.
     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.
     MOVE     WS-Rng-Cnt TO TU30-TBL-Wd-Cnt (TU-Period-Cnt).
     PERFORM  BB016-Copy-Wd-Range THRU BB016-Exit
              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.
*
     MOVE     WS-Csv-We-Raw TO WS-Rng-Field.
     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.
     MOVE     WS-Rng-Cnt TO TU30-TBL-We-Cnt (TU-Period-Cnt).
     PERFORM  BB018-Copy-We-Range THRU BB018-Exit
              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.
*
     MOVE     WS-Csv-Ho-Raw TO WS-Rng-Field.
     PERFORM  BB017-Parse-Range-Field THRU BB017-Exit.
     MOVE     WS-Rng-Cnt TO TU30-TBL-Ho-Cnt (TU-Period-Cnt).
     PERFORM  BB019-Copy-Ho-Range THRU BB019-Exit
              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.
*
     MOVE     "N" TO TU30-TBL-Price-Pres (TU-Period-Cnt).
     MOVE     ZERO TO TU30-TBL-Price (TU-Period-Cnt).
     IF       WS-Csv-Price-Raw NOT = SPACES
              MOVE FUNCTION NUMVAL (WS-Csv-Price-Raw)
                                       TO WS-Csv-Price-Val
              IF WS-Csv-Price-Val NOT < ZERO
                       MOVE WS-Csv-Price-Val
                                TO TU30-TBL-Price (TU-Period-Cnt)
                       MOVE "Y"
                         TO TU30-TBL-Price-Pres (TU-Period-Cnt)
              END-IF
     END-IF.
*
 BB015-Exit.
     EXIT.
*
 BB016-Copy-Wd-Range.
*
     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)
              TO TU30-TBL-Wd-Start (TU-Period-Cnt WS-Rng-Sx).
     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)
              TO TU30-TBL-Wd-End (TU-Period-Cnt WS-Rng-Sx).
*
 BB016-Exit.
     EXIT.
*
 BB018-Copy-We-Range.
*
     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)
              TO TU30-TBL-We-Start (TU-Period-Cnt WS-Rng-Sx).
     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)
              TO TU30-TBL-We-End (TU-Period-Cnt WS-Rng-Sx).
*
 BB018-Exit.
     EXIT.
*
 BB019-Copy-Ho-Range.
*
     MOVE     WS-Rng-Sub-Start (WS-Rng-Sx)
              TO TU30-TBL-Ho-Start (TU-Period-Cnt WS-Rng-Sx).
     MOVE     WS-Rng-Sub-End (WS-Rng-Sx)
              TO TU30-TBL-Ho-End (TU-Period-Cnt WS-Rng-Sx).
*
 BB019-Exit.
     EXIT.
*
 BB017-Parse-Range-Field.
*
* Splits one ranges field ("HHMM-HHMM/HHMM-HHMM/...", up to 4
* pairs) into WS-Rng-Sub-Tbl.  A 0000-0000 pair is the all-day
* shorthand and is stored as 0000-2359 (23:59, but the table only
* carries HHMM precision so 2359 is as close as it gets - every
* interval start on a half-hourly grid falls inside it).
*
     MOVE     ZERO TO WS-Rng-Cnt.
     PERFORM  BB017A-Clear-Tok THRU BB017A-Exit
              VARYING WS-Rng-Sx FROM 1 BY 1 UNTIL WS-Rng-Sx > 4.
     IF       WS-Rng-Field = SPACES
              GO TO BB017-Exit
     END-IF.
*
     UNSTRING WS-Rng-Field DELIMITED BY "/"
              INTO WS-Rng-Tok-Tbl (1) WS-Rng-Tok-Tbl (2)
                   WS-Rng-Tok-Tbl (3) WS-Rng-Tok-Tbl (4)
              TALLYING IN WS-Rng-Cnt.
*
     PERFORM  BB017B-Split-One-Tok THRU BB017B-Exit
              VARYING WS-Rng-Tx FROM 1 BY 1
              UNTIL WS-Rng-Tx > WS-Rng-Cnt.
*
 BB017-Exit.
     EXIT.
*
 BB017A-Clear-Tok.
*
     MOVE     ZERO   TO WS-Rng-Sub-Start (WS-Rng-Sx)
                        WS-Rng-Sub-End   (WS-Rng-Sx).
     MOVE     SPACES TO WS-Rng-Tok-Tbl   (WS-Rng-Sx).
*
 BB017A-Exit.
     EXIT.
*
 BB017B-Split-One-Tok.
*
     IF       WS-Rng-Tok-Tbl (WS-Rng-Tx) NOT = SPACES
              UNSTRING WS-Rng-Tok-Tbl (WS-Rng-Tx)
                       DELIMITED BY "-"
                       INTO WS-Rng-Sub-Start (WS-Rng-Tx)
                            WS-Rng-Sub-End   (WS-Rng-Tx)
              IF WS-Rng-Sub-Start (WS-Rng-Tx) = ZERO
                 AND WS-Rng-Sub-End (WS-Rng-Tx) = ZERO
                       MOVE 2359 TO WS-Rng-Sub-End (WS-Rng-Tx)
              END-IF
     END-IF.
*
 BB017B-Exit.
     EXIT.
*
 BB020-Load-Holidays           SECTION.
**********************************
*
     MOVE     ZERO TO TU-Holiday-Cnt.
     OPEN     INPUT TU-Holiday-File.
     IF       TU-Holid-Status NOT = "00"
              DISPLAY TU008
              GO TO BB020-Exit
     END-IF.
*
     READ     TU-Holiday-File
              AT END MOVE "10" TO TU-Holid-Status
     END-READ.
     PERFORM  BB022-Read-One-Holiday THRU BB022-Exit
              UNTIL TU-Holid-Status = "10"
                     OR TU-Holiday-Cnt = 60.
     CLOSE    TU-Holiday-File.
*
 BB020-Exit.
     EXIT     SECTION.
*
 BB022-Read-One-Holiday.
*
     ADD      1 TO TU-Holiday-Cnt.
     MOVE     TU-Holid-Rec TO TU31-TBL-Date (TU-Holiday-Cnt).
     READ     TU-Holiday-File
         AT END MOVE "10" TO TU-Holid-Status
     END-READ.
*
 BB022-Exit.
     EXIT.
*
 CC010-Classify-Pass           SECTION.
**********************************
*
     MOVE     ZERO TO Stat-Total-Intervals Stat-Dst-Cnt.
     MOVE     "Y"  TO WS-Dst-First-Rec.
     MOVE     ZERO TO WS-Dst-Cur-Cnt.
     OPEN     INPUT  TU-Work1-File.
     OPEN     OUTPUT TU-Work2-File.
     READ     TU-Work1-File
              AT END MOVE "10" TO TU-Work1-Status
     END-READ.
     PERFORM  CC012-Classify-One-Rec THRU CC012-Exit
              UNTIL TU-Work1-Status = "10".
     PERFORM  CC035-Dst-Final-Date THRU CC035-Exit.
     CLOSE    TU-Work1-File TU-Work2-File.
*
     IF       Stat-Total-Intervals = ZERO
              DISPLAY TU009
              MOVE 1 TO WS-Term-Code
     END-IF.
*
 CC010-Exit.
     EXIT     SECTION.
*
 CC012-Classify-One-Rec.
*
     MOVE     TU-Work1-Rec TO TU-Interval-Record.
     PERFORM  CC020-Classify-One     THRU CC020-Exit.
     PERFORM  CC030-Dst-Control-Brk  THRU CC030-Exit.
     MOVE     TU-Interval-Record TO TU-Work2-Rec.
     WRITE    TU-Work2-Rec.
     ADD      1 TO Stat-Total-Intervals.
     READ     TU-Work1-File
         AT END MOVE "10" TO TU-Work1-Status
     END-READ.
*
 CC012-Exit.
     EXIT.
*
 CC020-Classify-One.
*
* Convert industry time to state local civil time via MAPS12
* function 2, then work out day-type and period against the
* LOCAL date/time, not the industry timestamp - a period that
* straddles midnight local time can fall on a different date to
* the industry-time record that produced it.
*
     MOVE     2 TO TU12-Function.
     MOVE     Ivl-Timestamp TO TU12-In-Timestamp.
     MOVE     TU-PR1-State  TO TU12-State-Code.
     CALL     "MAPS12" USING Maps12-WS.
     MOVE     TU12-Out-Timestamp TO WS-Cls-Local-Ts.
*
     COMPUTE  WS-Cls-HHMM = WS-Cls-Hh * 100 + WS-Cls-Mi.
     MOVE     WS-Cls-Yyyy TO WS-Cls-Bin-Date (1:4).
     MOVE     WS-Cls-Mm   TO WS-Cls-Bin-Date (5:2).
     MOVE     WS-Cls-Dd   TO WS-Cls-Bin-Date (7:2).
*
     PERFORM  CC022-Test-Holiday THRU CC022-Exit.
     IF       WS-Cls-Is-Holiday = "Y"
              MOVE "HOLIDAY" TO WS-Cls-Day-Type
     ELSE
              COMPUTE WS-Cls-Abs-Date =
                      FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date)
              COMPUTE WS-Cls-Dow =
                      FUNCTION MOD (WS-Cls-Abs-Date, 7)
*                     INTEGER-OF-DATE epoch 1601-01-01 is a Monday,
*                     so MOD 7 = 0 is Monday ... 5/6 are Sat/Sun.
              IF WS-Cls-Dow = 5 OR WS-Cls-Dow = 6
                       MOVE "WEEKEND" TO WS-Cls-Day-Type
              ELSE
                       MOVE "WEEKDAY" TO WS-Cls-Day-Type
              END-IF
     END-IF.
*
     PERFORM  CC024-Match-Period THRU CC024-Exit.
     MOVE     WS-Cls-Day-Type TO Ivl-Day-Type.
     MOVE     WS-Cls-Period   TO Ivl-Period.
*
     EVALUATE WS-Cls-Day-Type
         WHEN "HOLIDAY" ADD 1 TO Stat-Holiday-Cnt
         WHEN "WEEKEND" ADD 1 TO Stat-Weekend-Cnt
         WHEN OTHER     ADD 1 TO Stat-Weekday-Cnt
     END-EVALUATE.
*
 CC020-Exit.
     EXIT.
*
 CC022-Test-Holiday.
*
     MOVE     "N" TO WS-Cls-Is-Holiday.
     SET      TU31-Ix TO 1.
     SEARCH   TU31-TBL-Date
              AT END CONTINUE
              WHEN TU31-TBL-Date (TU31-Ix) = WS-Cls-Bin-Date
                       MOVE "Y" TO WS-Cls-Is-Holiday
     END-SEARCH.
*
 CC022-Exit.
     EXIT.
*
 CC024-Match-Period.
*
* First match wins, tested in configuration order.  A period
* with no ranges at all for the current day type is skipped
* outright for this record - see TOU-PERIOD-MATCHER day-type
* dispatch rule, there is no fall-through to another day type.
*
     MOVE     "N" TO WS-Cls-Matched.
     MOVE     "Unclassified" TO WS-Cls-Period.
     SET      TU30-Ix TO 1.
     PERFORM  CC025-Test-One-Period THRU CC025-Exit
              UNTIL TU30-Ix > TU-Period-Cnt
                    OR WS-Cls-Matched = "Y".
*
 CC024-Exit.
     EXIT.
*
 CC025-Test-One-Period.
*
     EVALUATE WS-Cls-Day-Type
         WHEN "WEEKDAY"
              IF TU30-TBL-Wd-Cnt (TU30-Ix) > ZERO
                 PERFORM CC026-Test-Ranges
                         THRU CC026-Exit
              END-IF
         WHEN "WEEKEND"
              IF TU30-TBL-We-Cnt (TU30-Ix) > ZERO
                 PERFORM CC026-Test-Ranges
                         THRU CC026-Exit
              END-IF
         WHEN "HOLIDAY"
              IF TU30-TBL-Ho-Cnt (TU30-Ix) > ZERO
                 PERFORM CC026-Test-Ranges
                         THRU CC026-Exit
              END-IF
     END-EVALUATE.
     IF       WS-Cls-Matched = "Y"
              MOVE TU30-TBL-Name (TU30-Ix)
                                  TO WS-Cls-Period
     ELSE
              SET TU30-Ix UP BY 1
     END-IF.
*
 CC025-Exit.
     EXIT.
*
 CC026-Test-Ranges.
*
* Range-contains test for whichever day type's table the caller
* selected - the three day-type tables share a start/end shape so
* one index walk does them all via a day-type EVALUATE.
*
     SET      WS-Rng-Sx TO 1.
     EVALUATE WS-Cls-Day-Type
       WHEN "WEEKDAY"
         PERFORM CC027-Test-Wd-Range THRU CC027-Exit
                 VARYING WS-Rng-Sx FROM 1 BY 1
                 UNTIL WS-Rng-Sx > TU30-TBL-Wd-Cnt (TU30-Ix)
                       OR WS-Cls-Matched = "Y"
       WHEN "WEEKEND"
         PERFORM CC028-Test-We-Range THRU CC028-Exit
                 VARYING WS-Rng-Sx FROM 1 BY 1
                 UNTIL WS-Rng-Sx > TU30-TBL-We-Cnt (TU30-Ix)
                       OR WS-Cls-Matched = "Y"
       WHEN "HOLIDAY"
         PERFORM CC029-Test-Ho-Range THRU CC029-Exit
                 VARYING WS-Rng-Sx FROM 1 BY 1
                 UNTIL WS-Rng-Sx > TU30-TBL-Ho-Cnt (TU30-Ix)
                       OR WS-Cls-Matched = "Y"
     END-EVALUATE.
*
 CC026-Exit.
     EXIT.
*
 CC027-Test-Wd-Range.
*
     IF       TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx) <=
              TU30-TBL-Wd-End   (TU30-Ix WS-Rng-Sx)
              IF WS-Cls-HHMM >=
                    TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx)
                 AND WS-Cls-HHMM <
                    TU30-TBL-Wd-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     ELSE
              IF WS-Cls-HHMM >=
                    TU30-TBL-Wd-Start (TU30-Ix WS-Rng-Sx)
                 OR WS-Cls-HHMM <
                    TU30-TBL-Wd-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     END-IF.
*
 CC027-Exit.
     EXIT.
*
 CC028-Test-We-Range.
*
     IF       TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx) <=
              TU30-TBL-We-End   (TU30-Ix WS-Rng-Sx)
              IF WS-Cls-HHMM >=
                    TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx)
                 AND WS-Cls-HHMM <
                    TU30-TBL-We-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     ELSE
              IF WS-Cls-HHMM >=
                    TU30-TBL-We-Start (TU30-Ix WS-Rng-Sx)
                 OR WS-Cls-HHMM <
                    TU30-TBL-We-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     END-IF.
*
 CC028-Exit.
     EXIT.
*
 CC029-Test-Ho-Range.
*
     IF       TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx) <=
              TU30-TBL-Ho-End   (TU30-Ix WS-Rng-Sx)
              IF WS-Cls-HHMM >=
                    TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx)
                 AND WS-Cls-HHMM <
                    TU30-TBL-Ho-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     ELSE
              IF WS-Cls-HHMM >=
                    TU30-TBL-Ho-Start (TU30-Ix WS-Rng-Sx)
                 OR WS-Cls-HHMM <
                    TU30-TBL-Ho-End (TU30-Ix WS-Rng-Sx)
                     MOVE "Y" TO WS-Cls-Matched
              END-IF
     END-IF.
*
 CC029-Exit.
     EXIT.
*
 CC030-Dst-Control-Brk.
*
* Per calendar LOCAL date interval-count tally - a day with other
* than 48 half-hour intervals is a DST transition day.  Uses the
* local date (WS-Cls-Bin-Date), not the industry date, since that
* is the date the customer's bill actually shows the anomaly on.
*
     IF       WS-Dst-First-Rec = "Y"
              MOVE WS-Cls-Bin-Date TO WS-Dst-Cur-Date
              MOVE "N" TO WS-Dst-First-Rec
     END-IF.
     IF       WS-Cls-Bin-Date NOT = WS-Dst-Cur-Date
              PERFORM CC035-Dst-Final-Date THRU CC035-Exit
              MOVE WS-Cls-Bin-Date TO WS-Dst-Cur-Date
              MOVE ZERO TO WS-Dst-Cur-Cnt
     END-IF.
     ADD      1 TO WS-Dst-Cur-Cnt.
*
 CC030-Exit.
     EXIT.
*
 CC035-Dst-Final-Date.
*
     IF       WS-Dst-Cur-Cnt NOT = ZERO
              AND WS-Dst-Cur-Cnt NOT = 48
              AND Stat-Dst-Cnt < 40
              ADD 1 TO Stat-Dst-Cnt
              MOVE WS-Dst-Cur-Date
                          TO Stat-Dst-Date (Stat-Dst-Cnt)
              IF WS-Dst-Cur-Cnt < 48
                       MOVE "spring_forward"
                               TO Stat-Dst-Kind (Stat-Dst-Cnt)
              ELSE
                       MOVE "fall_back"
                               TO Stat-Dst-Kind (Stat-Dst-Cnt)
              END-IF
     END-IF.
*
 CC035-Exit.
     EXIT.
*
 DD010-Aggregate-Pass          SECTION.
**********************************
*
     MOVE     ZERO TO TU-Agg-Cnt WS-Agg-Grand-Kwh
                       WS-Agg-Grand-Cnt.
     MOVE     ZERO TO Stat-Estimated-Cnt Stat-Unclassified-Cnt.
     OPEN     INPUT TU-Work2-File.
     READ     TU-Work2-File
              AT END MOVE "10" TO TU-Work2-Status
     END-READ.
     PERFORM  DD011-Accumulate-One-Rec THRU DD011-Exit
              UNTIL TU-Work2-Status = "10".
     CLOSE    TU-Work2-File.
*
 DD010-Exit.
     EXIT     SECTION.
*
 DD011-Accumulate-One-Rec.
*
     MOVE     TU-Work2-Rec TO TU-Interval-Record.
     PERFORM  DD020-Accumulate THRU DD020-Exit.
     READ     TU-Work2-File
         AT END MOVE "10" TO TU-Work2-Status
     END-READ.
*
 DD011-Exit.
     EXIT.
*
 DD020-Accumulate.
*
     IF       Stat-Nmi = SPACES
              MOVE Ivl-NMI (1:10) TO Stat-Nmi
     END-IF.
     PERFORM  DD025-Find-Or-Add-Entry THRU DD025-Exit.
     ADD      Ivl-Consumption TO Agg-TBL-Total-Kwh (WS-Agg-Ix).
     ADD      1 TO Agg-TBL-Interval-Cnt (WS-Agg-Ix).
     ADD      Ivl-Consumption TO WS-Agg-Grand-Kwh.
     ADD      1 TO WS-Agg-Grand-Cnt.
*
     IF       Ivl-Timestamp < Agg-TBL-Min-Date (WS-Agg-Ix)
              MOVE Ivl-Timestamp TO Agg-TBL-Min-Date (WS-Agg-Ix)
     END-IF.
     IF       Ivl-Timestamp > Agg-TBL-Max-Date (WS-Agg-Ix)
              MOVE Ivl-Timestamp TO Agg-TBL-Max-Date (WS-Agg-Ix)
     END-IF.
     IF       Ivl-Timestamp < Stat-Min-Timestamp
              MOVE Ivl-Timestamp TO Stat-Min-Timestamp
     END-IF.
     IF       Ivl-Timestamp > Stat-Max-Timestamp
              MOVE Ivl-Timestamp TO Stat-Max-Timestamp
     END-IF.
*
*  An interval is an estimate iff its quality code's first
*  character is E, F or S - A counts as actual.
*
     MOVE     "N" TO WS-Agg-Is-Estim.
     EVALUATE Ivl-Quality-Method (1:1)
         WHEN "E" MOVE "Y" TO WS-Agg-Is-Estim
         WHEN "F" MOVE "Y" TO WS-Agg-Is-Estim
         WHEN "S" MOVE "Y" TO WS-Agg-Is-Estim
     END-EVALUATE.
     IF       WS-Agg-Is-Estim = "Y"
              ADD 1 TO Agg-TBL-Estimated (WS-Agg-Ix)
              ADD 1 TO Stat-Estimated-Cnt
     END-IF.
     IF       Ivl-Period = "Unclassified"
              ADD 1 TO Stat-Unclassified-Cnt
     END-IF.
*
 DD020-Exit.
     EXIT.
*
 DD025-Find-Or-Add-Entry.
*
     MOVE     "N" TO WS-Agg-Found.
     SET      TU40-Ix TO 1.
     SEARCH   TU-Agg-Entry
              AT END CONTINUE
              WHEN Agg-TBL-Period (TU40-Ix) = Ivl-Period
                       MOVE "Y" TO WS-Agg-Found
     END-SEARCH.
     IF       WS-Agg-Found = "Y"
              SET WS-Agg-Ix TO TU40-Ix
     ELSE
              ADD 1 TO TU-Agg-Cnt
              SET WS-Agg-Ix TO TU-Agg-Cnt
              MOVE Ivl-Period TO Agg-TBL-Period (WS-Agg-Ix)
              PERFORM DD027-Copy-Period-Price THRU DD027-Exit
     END-IF.
*
 DD025-Exit.
     EXIT.
*
 DD027-Copy-Period-Price.
*
     MOVE     "N" TO Agg-TBL-Price-Pres (WS-Agg-Ix).
     SET      TU30-Ix TO 1.
     SEARCH   TU-Period-Entry
              AT END CONTINUE
              WHEN TU30-TBL-Name (TU30-Ix) = Ivl-Period
                       MOVE TU30-TBL-Price      (TU30-Ix)
                            TO Agg-TBL-Price      (WS-Agg-Ix)
                       MOVE TU30-TBL-Price-Pres (TU30-Ix)
                            TO Agg-TBL-Price-Pres (WS-Agg-Ix)
     END-SEARCH.
     IF       Agg-TBL-Price-Pres (WS-Agg-Ix) = "Y"
              MOVE "Y" TO Stat-Any-Price
     END-IF.
*
 DD027-Exit.
     EXIT.
*
 DD040-Compute-Results          SECTION.
**********************************
*
     PERFORM  DD042-Compute-One-Entry THRU DD042-Exit
              VARYING TU40-Ix FROM 1 BY 1
              UNTIL TU40-Ix > TU-Agg-Cnt.
*
     IF       WS-Agg-Grand-Cnt = ZERO
              MOVE ZERO TO Stat-Estimated-Pct
                           Stat-Unclassified-Pct
     ELSE
              COMPUTE Stat-Estimated-Pct ROUNDED =
                      Stat-Estimated-Cnt / WS-Agg-Grand-Cnt * 100
              COMPUTE Stat-Unclassified-Pct ROUNDED =
                      Stat-Unclassified-Cnt / WS-Agg-Grand-Cnt
                      * 100
     END-IF.
*
     MOVE     Stat-Min-Timestamp (1:8) TO WS-Cls-Bin-Date.
     COMPUTE  WS-Cls-Min-Abs =
              FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date).
     MOVE     Stat-Max-Timestamp (1:8) TO WS-Cls-Bin-Date.
     COMPUTE  WS-Cls-Abs-Date =
              FUNCTION INTEGER-OF-DATE (WS-Cls-Bin-Date).
     COMPUTE  Stat-Total-Days =
              WS-Cls-Abs-Date - WS-Cls-Min-Abs + 1.
*
 DD040-Exit.
     EXIT     SECTION.
*
 DD042-Compute-One-Entry.
*
     IF       Agg-TBL-Interval-Cnt (TU40-Ix) = ZERO
              MOVE ZERO TO Agg-TBL-Avg-Kwh (TU40-Ix)
     ELSE
              COMPUTE Agg-TBL-Avg-Kwh (TU40-Ix) ROUNDED =
                      Agg-TBL-Total-Kwh (TU40-Ix)
                      / Agg-TBL-Interval-Cnt (TU40-Ix)
     END-IF.
*
     IF       WS-Agg-Grand-Kwh NOT > ZERO
              MOVE ZERO TO Agg-TBL-Percentage (TU40-Ix)
     ELSE
              COMPUTE Agg-TBL-Percentage (TU40-Ix) ROUNDED =
                      Agg-TBL-Total-Kwh (TU40-Ix)
                      / WS-Agg-Grand-Kwh * 100
     END-IF.
*
     IF       Agg-TBL-Price-Pres (TU40-Ix) = "Y"
              COMPUTE Agg-TBL-Total-Cost (TU40-Ix) ROUNDED =
                      Agg-TBL-Total-Kwh (TU40-Ix)
                      * Agg-TBL-Price (TU40-Ix)
     ELSE
              MOVE ZERO TO Agg-TBL-Total-Cost (TU40-Ix)
     END-IF.
     MOVE     Agg-TBL-Total-Kwh (TU40-Ix)
                                 TO Agg-TBL-Sort-Kwh (TU40-Ix).
*
 DD042-Exit.
     EXIT.
*
 DD046-Sort-By-Kwh             SECTION.
**********************************
*
* Small table (max 11 entries) - a plain bubble sort is plenty.
* Unclassified is forced to Agg-TBL-Sort-Kwh = low so it drops to
* the bottom without a special case in the compare itself.
*
     SET      TU40-Ix TO 1.
     SEARCH   TU-Agg-Entry
              AT END CONTINUE
              WHEN Agg-TBL-Period (TU40-Ix) = "Unclassified"
                       MOVE -1 TO Agg-TBL-Sort-Kwh (TU40-Ix)
     END-SEARCH.
*
     PERFORM  DD047-Sort-One-Pass THRU DD047-Exit
              VARYING WS-Agg-Sx FROM 1 BY 1
              UNTIL WS-Agg-Sx >= TU-Agg-Cnt.
*
 DD046-Exit.
     EXIT     SECTION.
*
 DD047-Sort-One-Pass.
*
     PERFORM  DD047A-Test-Swap THRU DD047A-Exit
              VARYING WS-Agg-Sy FROM 1 BY 1
              UNTIL WS-Agg-Sy > TU-Agg-Cnt - WS-Agg-Sx.
*
 DD047-Exit.
     EXIT.
*
 DD047A-Test-Swap.
*
     IF       Agg-TBL-Sort-Kwh (WS-Agg-Sy)
                < Agg-TBL-Sort-Kwh (WS-Agg-Sy + 1)
              PERFORM DD048-Swap-Entries THRU DD048-Exit
     END-IF.
*
 DD047A-Exit.
     EXIT.
*
 DD048-Swap-Entries.
*
     MOVE     TU-Agg-Entry (WS-Agg-Sy)     TO WS-Agg-Hold.
     MOVE     TU-Agg-Entry (WS-Agg-Sy + 1)
                                 TO TU-Agg-Entry (WS-Agg-Sy).
     MOVE     WS-Agg-Hold
                           TO TU-Agg-Entry (WS-Agg-Sy + 1).
*
 DD048-Exit.
     EXIT.
