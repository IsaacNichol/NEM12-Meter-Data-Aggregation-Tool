*******************************************
*                                         *
*  Record Definition For Generic Wide    *
*     Format Interval CSV Input          *
*     Header row + 1 row per day/block   *
*******************************************
*  Raw line buffer 1000 bytes max, same limit as NEM12 per spec.
*
* 23/10/25 vbc - Created.
* 02/12/25 vbc - Added TUGN-Col-Device-Id-Used so tu000's header   {{TAG:TU-0007}}
*                scan can remember which of meterpoint_id/
*                device_id was present without re-reading line 1.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
*
 01  TUGN-Input-Line.
     03  TUGN-Raw-Line          PIC X(1000).
     03  FILLER                 PIC X(01)  VALUE SPACE.
*
*> Parsed columns for one data row (header row parsed separately
*> in tu000's format-sniff paragraph - see aa020-Sniff-Format).
 01  TUGN-Data-Row.
     03  TUGN-Meterpoint-Id     PIC X(10).
     03  TUGN-Device-Id         PIC X(12).
     03  TUGN-Register-Id       PIC X(10).
     03  TUGN-Units             PIC X(5)     VALUE "KWH".
     03  TUGN-Interval-Start-At PIC X(19).
     03  TUGN-Interval-Length   PIC 9(2).
     03  TUGN-Reading-Tbl       OCCURS 288.
         05  TUGN-Reading-Value     PIC S9(5)V9(3).
         05  TUGN-Reading-Null     PIC X.      *> Y = null/empty/zero
         05  TUGN-Reading-Quality  PIC X(3)    VALUE "A".
     03  TUGN-Reading-Count     BINARY-SHORT UNSIGNED.
     03  FILLER                 PIC X(01)  VALUE SPACE.
