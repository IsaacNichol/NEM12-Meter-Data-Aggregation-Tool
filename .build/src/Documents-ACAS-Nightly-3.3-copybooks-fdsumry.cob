*> Period-summary CSV output - variable length, comma delimited.
*> Columns: Period,Total_kWh,Interval_Count,Avg_kWh_per_Interval,
*> Percentage_of_Total[,Total_Cost].
*
* 27/10/25 vbc - Created.
*
 FD  TU-Summary-File
     RECORDING MODE IS V.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Sumry-Rec.
     03  TU-Sumry-Rec-Text       PIC X(132).
     03  FILLER                 PIC X(01)  VALUE SPACE.