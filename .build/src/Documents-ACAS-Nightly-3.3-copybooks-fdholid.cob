*> Public holiday table config file - record layout is copybook
*> wstuhol.cob (TU-Holiday-Config-Record).
*
* 26/10/25 vbc - Created.
*
 FD  TU-Holiday-File
     RECORDING MODE IS F.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Holid-Rec.
     03  TU-Holid-Rec-Text       PIC X(08).
     03  FILLER                 PIC X(01)  VALUE SPACE.