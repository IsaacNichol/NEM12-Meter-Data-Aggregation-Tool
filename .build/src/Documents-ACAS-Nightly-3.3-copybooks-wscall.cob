* Inter-program calling data, TU (Time-Of-Use) subsystem.
* Passed unchanged down the tu000/tu010/tu020/tu030/tu040 chain so
* every phase can report back how it finished without a shared file.
*
* 21/10/25 vbc - Created for TU, cut down from the ACAS-wide       {{TAG:TU-0002}}
*                WS-Calling-Data (dropped WS-Del-Link, WS-Sub-
*                Function - this subsystem has no menu chaining).
* 09/12/25 vbc - Added TU-Abend-Msg so tu000 can hand a specific    {{TAG:TU-0031}}
*                fatal-validation message back up to the run log.
* 15/01/26 vbc - Renamed TU-Term-Code to WS-Term-Code - every      {{TAG:TU-0032}}
*                phase was already coded against WS-Term-Code from
*                the ACAS-wide copybook habit, this one never got
*                renamed to match when it was cut down for TU.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
*
 01  WS-Calling-Data.
     03  TU-Called          PIC X(8).
     03  TU-Caller          PIC X(8).
     03  WS-Term-Code       PIC 99.
     03  TU-Abend-Msg       PIC X(40).
     03  FILLER                 PIC X(01)  VALUE SPACE.
