*> TUWORK2 - classified interval work file, written by tu030
*> dd010-Classify, read back by tu040 for the detail CSV.
*
* 15/11/25 vbc - Created, split out of TUWORK1 when the classify
*                pass stopped overwriting it in place.
*
     SELECT TU-Work2-File  ASSIGN TO "TUWORK2"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Work2-Status.
