*> Console report output - RD TU-Console-Report (Report Writer)
*> uses this FD for the header block / period table / Final
*> footing, plain WRITE is used for the lines Report Writer
*> can't shape (distribution bars, day-type breakdown).
*
* 29/10/25 vbc - Created.
*
 FD  Print-File
     RECORDING MODE IS F
     REPORT IS TU-Console-Report.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  Print-Rec.
     03  Print-Rec-Text          PIC X(70).
     03  FILLER                 PIC X(01)  VALUE SPACE.