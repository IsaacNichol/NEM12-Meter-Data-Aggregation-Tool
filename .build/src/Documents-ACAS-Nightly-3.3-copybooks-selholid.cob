*> Public holiday table config file, one state, loaded whole into
*> WS-TU-Holiday-Tbl by tu030 dd006-Load-Holidays.
*
* 26/10/25 vbc - Created.
*
     SELECT TU-Holiday-File  ASSIGN TO "TUHOLID"
            ORGANIZATION IS LINE SEQUENTIAL
            FILE STATUS  IS TU-Holid-Status.
