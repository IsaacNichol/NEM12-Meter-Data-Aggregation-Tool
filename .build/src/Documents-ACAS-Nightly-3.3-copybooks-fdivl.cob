*> TUWORK1 - record layout is copybook wstuivl.cob
*> (TU-Interval-Record), Ivl-Day-Type/Ivl-Period left blank.
*
* 24/10/25 vbc - Created.
*
 FD  TU-Work1-File
     RECORDING MODE IS F.
* 10/08/26 vbc - Record had no trailing FILLER - every other shop   {{TAG:TU-0036}}
*                copybook pads to the record boundary, this one slipped
*                through. Added.
 01  TU-Work1-Rec.
     03  TU-Work1-Rec-Text       PIC X(60).
     03  FILLER                 PIC X(01)  VALUE SPACE.