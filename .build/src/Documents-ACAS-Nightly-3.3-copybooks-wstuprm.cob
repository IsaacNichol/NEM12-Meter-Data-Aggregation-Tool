*******************************************
*                                         *
*  Record Definition For TU Param File   *
*     Uses RRN = 1                       *
*******************************************
*  File size 10 bytes padded to 64 by filler.
*
* 21/10/25 vbc - Created.
* 05/11/25 vbc - Added TU-PR1-Cost-Wanted, def N - most runs have  {{TAG:TU-0005}}
*                no price configured so cost column is suppressed.
* 18/12/25 vbc - Widened TU-PR1-State from 2 to 3 to take "ACT".   {{TAG:TU-0024}}
*
 01  TU-Param1-Record.
     03  TU-PR1-State            PIC X(3).  *> NSW,ACT,VIC,TAS,QLD,
*                                               SA,NT,WA
     03  TU-PR1-Detail-Wanted    PIC X.     *> Y = write detail CSV
     03  TU-PR1-Rule-Width       PIC 99     VALUE 70.
     03  TU-PR1-Page-Lines       PIC 99     VALUE 56.
     03  TU-PR1-Currency-Sign    PIC X      VALUE "$".
     03  TU-PR1-Meter-File-Fmt   PIC X.     *> N = NEM12, G = Generic,
*                                               set by tu000, not operator input
     03  FILLER                 PIC X(54).
